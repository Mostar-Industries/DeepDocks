000100*****************************************************************
000200* REQMAST  -  QUOTE REQUEST RECORD LAYOUT
000300* ENTRY RECORD READ BY DCQRANK, ONE PER SHIPMENT QUOTE TO RANK.
000400* REQ-PAIRWISE CARRIES THE 4X4 AHP PAIRWISE-COMPARISON MATRIX
000500* ROW-MAJOR IN THE ORDER COST/TIME/RELIABILITY/TRACKING - SEE
000600* DCTOPS01 PARA 1400-CALC-PESOS-AHP.  WHEN THE CARD IS BLANK
000700* (ALL ZEROS) DCQRANK SUPPLIES THE HOUSE DEFAULT MATRIX.
000800*****************************************************************
000900
001000 01  WS-ENT-REQMAST-REG.
001100     05  REQ-ORIGIN                    PIC X(20).
001200     05  REQ-DEST                      PIC X(20).
001300     05  REQ-CARGO-TYPE                PIC X(12).
001400     05  REQ-WEIGHT-KG                 PIC 9(05)V99.
001500     05  REQ-URGENCY                   PIC X(08).
001600         88  REQ-URG-STANDARD              VALUE "STANDARD".
001700         88  REQ-URG-EXPRESS               VALUE "EXPRESS ".
001800         88  REQ-URG-RUSH                  VALUE "RUSH    ".
001900     05  REQ-PAIRWISE.
002000         10  REQ-PW-CELDA OCCURS 16 TIMES
002100                                       PIC 9V9(04).
002200     05  FILLER                        PIC X(13).
002300
002400* VISTA DE UNA SOLA CLAVE ORIGEN+DESTINO, USADA POR 1300-BUSCAR
002500* -RUTA DENTRO DE DCCAND01 CUANDO SE ARMA LA LLAMADA A ESE
002600* SUBPROGRAMA.
002700 01  REQ-REG-ALT REDEFINES WS-ENT-REQMAST-REG.
002800     05  REQ-ALT-ORIGEN-DESTINO        PIC X(40).
002900     05  FILLER                        PIC X(120).
