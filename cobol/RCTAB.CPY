000100*****************************************************************
000200* RCTAB    -  RATE-CARD, IN-MEMORY TABLE
000300* RATECARD-FILE IS LOADED ONCE INTO THIS TABLE BY DCQRANK PARA
000400* 1130-CARGAR-TABLA-TARIFAS; DCCAND01 SCANS IT FOR EVERY ROW
000500* MATCHING THE FOUND ROUTE AND THE REQUEST"S CARGO TYPE.
000600*****************************************************************
000700
000800 01  WS-TABLA-TARIFAS.
000900     05  WS-CANT-TARIFAS               PIC 9(04) COMP.
001000     05  WS-TARIFA-FILA OCCURS 500 TIMES
001100                    INDEXED BY WS-IDX-TARIFA.
001200         10  TRC-RUTA-ID               PIC X(06).
001300         10  TRC-FWD-ID                PIC X(06).
001400         10  TRC-CARGA                 PIC X(12).
001500         10  TRC-COSTO-BASE            PIC 9(07)V99.
001600
001700* BLOQUE CRUDO, USO ANALOGO AL DE WS-FWD-BLOQUE EN FWDTAB.
001800 01  WS-TARIFA-BLOQUE REDEFINES WS-TABLA-TARIFAS.
001900     05  FILLER                        PIC X(04).
002000     05  WS-TARIFA-CRUDO               PIC X(16500).
