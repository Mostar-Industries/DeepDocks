000100*****************************************************************
000200* FWDMAST  -  FORWARDER MASTER RECORD LAYOUT
000300* ONE ROW PER FREIGHT FORWARDER KNOWN TO DEEPCAL.  LOADED TO A
000400* WORKING-STORAGE TABLE AT START OF RUN AND SEARCHED BY ID WHEN
000500* A RATE-CARD HIT NEEDS THE FORWARDER NAME/RELIABILITY/TRACKING.
000600* RELIABILITY AND TRACKING ARE OPTIONAL ON THE INPUT CARD; A
000700* MISSING RELIABILITY DEFAULTS TO .8000 AND A MISSING TRACKING
000800* FLAG DEFAULTS TO N - SEE DCCAND01 PARA 1430-AGREGAR-CANDIDATO.
000900*****************************************************************
001000
001100 01  WS-ENT-FWDMAST-REG.
001200     05  FWD-ID                        PIC X(06).
001300     05  FWD-NAME                      PIC X(20).
001400     05  FWD-RELIABILITY               PIC 9V9(04).
001500     05  FWD-TRACKING                  PIC X(01).
001600         88  FWD-CON-TRACKING              VALUE "Y".
001700         88  FWD-SIN-TRACKING              VALUE "N".
001800     05  FILLER                        PIC X(18).
001900
002000* VISTA ALTERNATIVA DE UN SOLO BLOQUE, USADA POR 1420-BUSCAR-FWD
002100* PARA COMPARAR ID + DATOS EN UNA SOLA MOVE CUANDO SE ARMA LA
002200* TABLA DE FORWARDERS DE RESPALDO (FALLBACK).
002300 01  FWD-REG-ALT REDEFINES WS-ENT-FWDMAST-REG.
002400     05  FWD-ALT-ID                    PIC X(06).
002500     05  FWD-ALT-DATOS                 PIC X(44).
