000100*****************************************************************
000200* SHPTAB   -  HISTORICAL SHIPMENT, IN-MEMORY TABLE
000300* SHIPMENT-FILE IS LOADED ONCE INTO THIS TABLE BY DCHANLZ PARA
000400* 1100-CARGAR-TABLA-EMBARQUES.  DCHANLZ WALKS IT ONCE FOR THE
000500* CARRIER/ROUTE PERFORMANCE ACCUMULATORS AND DCPRED01 SCANS IT
000600* AGAIN, BY ORIGIN/DEST/FORWARDER, FOR THE DELIVERY-TIME AND
000700* RELIABILITY PREDICTOR.
000800*****************************************************************
000900
001000 01  WS-TABLA-EMBARQUES.
001100     05  WS-CANT-EMB                   PIC 9(03) COMP.
001200     05  WS-EMB-FILA OCCURS 500 TIMES
001300-                   INDEXED BY WS-IDX-EMB.
001400         10  TEM-ID                    PIC X(10).
001500         10  TEM-TRANSPORTISTA         PIC X(20).
001600         10  TEM-ORIGEN                PIC X(20).
001700         10  TEM-DESTINO               PIC X(20).
001800         10  TEM-CATEGORIA             PIC X(20).
001900         10  TEM-PESO-KG               PIC 9(05)V99.
002000         10  TEM-VOLUMEN-CBM           PIC 9(03)V99.
002100         10  TEM-COSTO                 PIC 9(07)V99.
002200         10  TEM-DIAS-COTIZADOS        PIC 9(03)V9.
002300         10  TEM-FECHA-RETIRO          PIC 9(08).
002400*     AAAA/MM/DD DEL RETIRO, PARA LA CUENTA DE DIAS DE TRANSITO.
002500         10  TEM-FECHA-RETIRO-R REDEFINES TEM-FECHA-RETIRO.
002600             15  TEM-RETIRO-AAAA       PIC 9(04).
002700             15  TEM-RETIRO-MM         PIC 9(02).
002800             15  TEM-RETIRO-DD         PIC 9(02).
002900         10  TEM-FECHA-COTIZADA        PIC 9(08).
003000         10  TEM-FECHA-COTIZADA-R REDEFINES TEM-FECHA-COTIZADA.
003100             15  TEM-COTIZ-AAAA        PIC 9(04).
003200             15  TEM-COTIZ-MM          PIC 9(02).
003300             15  TEM-COTIZ-DD          PIC 9(02).
003400         10  TEM-FECHA-REAL            PIC 9(08).
003500         10  TEM-FECHA-REAL-R REDEFINES TEM-FECHA-REAL.
003600             15  TEM-REAL-AAAA         PIC 9(04).
003700             15  TEM-REAL-MM           PIC 9(02).
003800             15  TEM-REAL-DD           PIC 9(02).
003900         10  TEM-ESTADO                PIC X(12).
004000             88  TEM-ESTADO-ENTREGADO      VALUE "DELIVERED   ".
004100         10  TEM-A-TIEMPO              PIC X(01).
004200             88  TEM-ENTREGO-A-TIEMPO      VALUE "Y".
004300         10  TEM-GRADO-EMERG           PIC X(08).
004400
004500* BLOQUE CRUDO, USO ANALOGO AL DE WS-FWD-BLOQUE EN FWDTAB.
004600 01  WS-EMB-BLOQUE REDEFINES WS-TABLA-EMBARQUES.
004700     05  FILLER                        PIC X(02).
004800     05  WS-EMB-CRUDO                  PIC X(80000).
