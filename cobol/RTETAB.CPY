000100*****************************************************************
000200* RTETAB   -  ROUTE MASTER, IN-MEMORY TABLE
000300* ROUTE-FILE IS LOADED ONCE INTO THIS TABLE BY DCQRANK PARA
000400* 1110-CARGAR-TABLA-RUTAS; DCCAND01 SEARCHES IT BY ORIGIN AND
000500* DESTINATION TO FIND THE LANE A QUOTE REQUEST TRAVELS.
000600*****************************************************************
000700
000800 01  WS-TABLA-RUTAS.
000900     05  WS-CANT-RUTAS                 PIC 9(03) COMP.
001000     05  WS-RUTA-FILA OCCURS 100 TIMES
001100                    INDEXED BY WS-IDX-RUTA.
001200         10  TRT-ID                    PIC X(06).
001300         10  TRT-ORIGEN                PIC X(20).
001400         10  TRT-DESTINO               PIC X(20).
001500         10  TRT-DIAS-TRANSITO         PIC 9(03).
001600
001700* BLOQUE CRUDO, USO ANALOGO AL DE WS-FWD-BLOQUE EN FWDTAB.
001800 01  WS-RUTA-BLOQUE REDEFINES WS-TABLA-RUTAS.
001900     05  FILLER                        PIC X(02).
002000     05  WS-RUTA-CRUDO                 PIC X(4900).
