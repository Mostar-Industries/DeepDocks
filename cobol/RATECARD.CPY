000100*****************************************************************
000200* RATECARD -  RATE-CARD RECORD LAYOUT
000300* ONE ROW PER ROUTE/FORWARDER/CARGO-TYPE QUOTE ON FILE.  JOINED
000400* TO RTEMAST BY RC-ROUTE-ID AND TO FWDMAST BY RC-FWD-ID TO BUILD
000500* THE CANDIDATE TABLE FOR A QUOTE REQUEST (SEE DCCAND01).
000600*****************************************************************
000700
000800 01  WS-ENT-RATECARD-REG.
000900     05  RC-ROUTE-ID                   PIC X(06).
001000     05  RC-FWD-ID                     PIC X(06).
001100     05  RC-CARGO-TYPE                 PIC X(12).
001200     05  RC-BASE-COST                  PIC 9(07)V99.
001300     05  FILLER                        PIC X(07).
001400
001500* CLAVE DE UNION RUTA+FORWARDER+CARGA, DE USO ANALOGO A LA VISTA
001600* DE RTEMAST; LA EVALUACION FILA POR FILA DE LA TARIFA LA HACE
001650* DCCAND01 PARA 1410-EVALUAR-TARIFA.
001700 01  RC-CLAVE-UNION REDEFINES WS-ENT-RATECARD-REG.
001800     05  RC-CLAVE-RUTA-FWD-CARGA       PIC X(24).
001900     05  FILLER                        PIC X(16).
