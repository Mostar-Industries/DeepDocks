000100*****************************************************************
000200* PROGRAM.......: DCQRANK
000300* PURPOSE.......: MAIN BATCH DRIVER - QUOTE RANKING RUN.  READS
000400* ONE QUOTE REQUEST PER CYCLE, BUILDS ITS
000500* CANDIDATE FORWARDER LIST (DCCAND01), RANKS THE
000600* CANDIDATES BY AHP/TOPSIS (DCTOPS01), WRITES THE
000700* FULL RESULT TO RANKING-FILE AND PRINTS THE
000800* NARRATIVE PORTION OF THE RECOMMENDATION REPORT
000900* - WINNER, STARS, STRENGTHS/WEAKNESSES, RUNNER-
001000* UP COMPARISON AND DOMINANT CRITERION.
001100*****************************************************************
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. DCQRANK.
001500 AUTHOR. N. BERGE FALCON.
001600 INSTALLATION. DEEPCAL LOGISTICS DATA CENTER.
001700 DATE-WRITTEN. 06/14/1989.
001800 DATE-COMPILED.
001900 SECURITY. PUBLIC.
002000
002100*****************************************************************
002200* HISTORIAL DE CAMBIOS
002300* FECHA       AUTOR  TICKET     DESCRIPCION
002400* ----------  -----  ---------  ------------------------------
002500* 06/14/1989  NBF    TKT-0032   ORIGINAL VERSION - AHP/TOPSIS
002600*                               QUOTE RANKING BATCH, ONE RUN PER
002700*                               DAYS QUOTE REQUESTS.
002800* 01/09/1990  NBF    TKT-0041   FORWARDER/ROUTE/RATE-CARD MASTERS
002900*                               NOW LOADED ONCE AT START OF RUN
003000*                               INSTEAD OF RE-READ FOR EVERY
003100*                               REQUEST.
003200* 07/22/1991  RVQ    TKT-0095   CANDIDATE BUILDING SPLIT OUT INTO
003300*                               DCCAND01 SO THE (NOW RETIRED)
003400*                               ONLINE QUOTE SCREEN COULD SHARE
003500*                               IT.
003600* 11/02/1991  CPM    TKT-0141   SCORING SPLIT OUT INTO DCTOPS01
003700*                               FOR THE SAME REASON.
003800* 03/05/1992  NBF    TKT-0163   ADDED HOUSE DEFAULT PAIRWISE
003900*                               MATRIX FOR REQUEST CARDS WITH NO
004000*                               AHP WEIGHTS PUNCHED.
004100* 09/19/1993  DAL    TKT-0222   ADDED WINNER STRENGTHS/WEAKNESSES
004200*                               AND RUNNER-UP COMPARISON TO THE
004300*                               NARRATIVE REPORT.
004400* 04/11/1994  MFC    TKT-0248   ADDED THE DOMINANT-CRITERION
004500*                               LINE.
004600* 02/08/1996  JPS    TKT-0284   RANKING-FILE NOW CARRIES THE FULL
004700*                               TOPSIS DETAIL (FACTORS,
004800*                               SEPARATIONS, SENSITIVITY) INSTEAD
004900*                               OF JUST RANK AND SCORE.
005000* 08/21/1998  LTN    TKT-Y2K09  Y2K REVIEW - NO 2-DIGIT YEAR
005100*                               FIELDS IN THIS PROGRAM. NO CHANGE
005200*                               MADE.
005300* 05/02/2000  RGA    TKT-0338   ADDED THE UPSI-0 DEBUG DUMP
005400*                               SWITCH FOR RANKING-FILE
005500*                               TROUBLESHOOTING ON THE OVERNIGHT
005600*                               RUN.
005700* 10/30/2001  SUR    TKT-0361   CANDIDATE TABLE RAISED TO 10 ROWS
005800*                               (WAS 5) TO MATCH
005900*                               DCCAND01/DCTOPS01.
006000* 10/18/2004  HGO    TKT-0402   ROUTE TABLE RAISED TO 100 ROWS
006100*                               (WAS 50) TO MATCH DCCAND01.
006200*****************************************************************
006300
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM
006800     UPSI-0 ON STATUS IS UPSI-0-ACTIVO.
006900
007000 INPUT-OUTPUT SECTION.
007100
007200 FILE-CONTROL.
007300
007400     SELECT FORWARDER-FILE
007500-        ASSIGN TO FWDMAST
007600-        ORGANIZATION IS LINE SEQUENTIAL
007700-        FILE STATUS IS FS-FWD.
007800
007900     SELECT ROUTE-FILE
008000-        ASSIGN TO RTEMAST
008100-        ORGANIZATION IS LINE SEQUENTIAL
008200-        FILE STATUS IS FS-RTE.
008300
008400     SELECT RATECARD-FILE
008500-        ASSIGN TO RATECARD
008600-        ORGANIZATION IS LINE SEQUENTIAL
008700-        FILE STATUS IS FS-RC.
008800
008900     SELECT REQUEST-FILE
009000-        ASSIGN TO REQMAST
009100-        ORGANIZATION IS LINE SEQUENTIAL
009200-        FILE STATUS IS FS-REQ.
009300
009400     SELECT RANKING-FILE
009500-        ASSIGN TO RANKING
009600-        ORGANIZATION IS LINE SEQUENTIAL
009700-        FILE STATUS IS FS-RANK.
009800
009900     SELECT REPORT-FILE
010000-        ASSIGN TO REPORTE
010100-        ORGANIZATION IS LINE SEQUENTIAL
010200-        FILE STATUS IS FS-RPT.
010300
010400*****************************************************************
010500 DATA DIVISION.
010600
010700 FILE SECTION.
010800
010900 FD  FORWARDER-FILE.
011000     COPY FWDMAST.
011100
011200 FD  ROUTE-FILE.
011300     COPY RTEMAST.
011400
011500 FD  RATECARD-FILE.
011600     COPY RATECARD.
011700
011800 FD  REQUEST-FILE.
011900     COPY REQMAST.
012000
012100 FD  RANKING-FILE.
012200     COPY RANKREC.
012300
012400 FD  REPORT-FILE.
012500 01  WS-SAL-REPORTE                   PIC X(132).
012600
012700*****************************************************************
012800 WORKING-STORAGE SECTION.
012900*****************************************************************
013000
013100* TABLAS MAESTRAS EN MEMORIA, CARGADAS UNA VEZ AL INICIO POR
013200* 1100-CARGAR-MAESTROS Y PASADAS POR REFERENCIA A DCCAND01.
013300     COPY RTETAB.
013400
013500     COPY FWDTAB.
013600
013700     COPY RCTAB.
013800
013900* TABLA DE CANDIDATOS Y TABLA DE RESULTADOS, COMPARTIDAS CON
014000* DCCAND01 Y DCTOPS01 - VER CANDTAB Y RESTAB.
014100     COPY CANDTAB.
014200
014300     COPY RESTAB.
014400
014500* AREA DE LLAMADA A DCCAND01 - MISMA FORMA QUE SU LK-ENTRADA.
014600 01  WS-CAND-ENTRADA.
014700     05  WS-CE-ORIGEN                 PIC X(20).
014800     05  WS-CE-DESTINO                PIC X(20).
014900     05  WS-CE-CARGA                  PIC X(12).
015000
015100* AREA DE LLAMADA A DCTOPS01 - MISMA FORMA QUE SU LK-ENTRADA.
015200 01  WS-TOPS-ENTRADA.
015300     05  WS-TE-URGENCIA               PIC X(08).
015400     05  WS-TE-PAREJAS.
015500         10  WS-TE-PW-CELDA OCCURS 16 TIMES
015600-                             PIC 9V9(04).
015700
015800* MATRIZ DE COMPARACION PAREADA POR DEFECTO (COSTO/TIEMPO/
015900* CONFIABILIDAD/TRACKING), APLICADA CUANDO EL PEDIDO NO TRAE
016000* SUS PROPIOS PESOS AHP.  FILA A FILA, 4 CELDAS POR FILA.
016100 01  WS-TABLA-MATRIZ-DEF.
016200     05  FILLER PIC X(20) VALUE "10000050003000020000".
016300     05  FILLER PIC X(20) VALUE "20000100004000020000".
016400     05  FILLER PIC X(20) VALUE "03333025001000005000".
016500     05  FILLER PIC X(20) VALUE "05000050002000010000".
016600
016700 01  WS-MATRIZ-DEF-TABLA REDEFINES WS-TABLA-MATRIZ-DEF.
016800     05  WS-MD-CELDA OCCURS 16 TIMES  PIC 9V9(04).
016900
017000* TABLA DE ESTRELLAS PARA EL RENGLON DE RANKING - INDICE ES
017100* EL PUNTAJE DE ESTRELLAS YA ACOTADO ENTRE 1 Y 5.
017200 01  WS-TABLA-ESTRELLAS.
017300     05  FILLER PIC X(05) VALUE "*    ".
017400     05  FILLER PIC X(05) VALUE "**   ".
017500     05  FILLER PIC X(05) VALUE "***  ".
017600     05  FILLER PIC X(05) VALUE "**** ".
017700     05  FILLER PIC X(05) VALUE "*****".
017800
017900 01  WS-ESTRELLAS-TABLA REDEFINES WS-TABLA-ESTRELLAS.
018000     05  WS-ES-TEXTO OCCURS 5 TIMES   PIC X(05).
018100
018200* NOMBRE DE CADA CRITERIO AHP, EN EL ORDEN DE LOS CONTRIBU-
018300* TORES DEL RESULTADO (RES-CONTRIB) - COSTO/TIEMPO/CONFIAB-
018400* ILIDAD/TRACKING - PARA EL RENGLON DE CRITERIO DOMINANTE.
018500 01  WS-TABLA-CRITERIOS.
018600     05  FILLER PIC X(13) VALUE "COSTO        ".
018700     05  FILLER PIC X(13) VALUE "TIEMPO       ".
018800     05  FILLER PIC X(13) VALUE "CONFIABILIDAD".
018900     05  FILLER PIC X(13) VALUE "TRACKING     ".
019000
019100 01  WS-CRITERIOS-TABLA REDEFINES WS-TABLA-CRITERIOS.
019200     05  WS-CRIT-NOMBRE OCCURS 4 TIMES PIC X(13).
019300
019400*****************************************************************
019500* VARIABLES FILE STATUS ENTRADA/SALIDA
019600*****************************************************************
019700 01  FS-STATUS.
019800     05  FS-FWD                       PIC X(02).
019900         88  FS-FWD-OK                    VALUE "00".
020000         88  FS-FWD-EOF                   VALUE "10".
020100     05  FS-RTE                       PIC X(02).
020200         88  FS-RTE-OK                    VALUE "00".
020300         88  FS-RTE-EOF                   VALUE "10".
020400     05  FS-RC                        PIC X(02).
020500         88  FS-RC-OK                     VALUE "00".
020600         88  FS-RC-EOF                    VALUE "10".
020700     05  FS-REQ                       PIC X(02).
020800         88  FS-REQ-OK                    VALUE "00".
020900         88  FS-REQ-EOF                   VALUE "10".
021000     05  FS-RANK                      PIC X(02).
021100         88  FS-RANK-OK                   VALUE "00".
021200     05  FS-RPT                       PIC X(02).
021300         88  FS-RPT-OK                    VALUE "00".
021400
021500*****************************************************************
021600* RENGLONES DE IMPRESION DEL REPORTE
021700*****************************************************************
021800     COPY RPTLINE.
021900
022000*****************************************************************
022100* AREAS DE TRABAJO VARIAS
022200*****************************************************************
022300 01  WS-VARIABLES.
022400     05  WS-SUMA-MATRIZ               PIC 9(04)V9(04) COMP-3.
022500     05  WS-SUB-MATRIZ                PIC 9(02) COMP.
022600     05  WS-SUB-COPIA                 PIC 9(02) COMP.
022700     05  WS-SUB-COPIA2                PIC 9(02) COMP.
022800     05  WS-ESTRELLAS-N                PIC 9(01) COMP.
022900     05  WS-IDX-DOM                   PIC 9(01) COMP.
023000     05  WS-VAL-DOM                   PIC 9V9(06) COMP-3.
023100     05  WS-DELTA-COSTO               PIC S9(05)V99 COMP-3.
023200     05  WS-DELTA-DIAS                PIC S9(03)V9 COMP-3.
023300     05  WS-DELTA-REL                 PIC S9(03)V9 COMP-3.
023400
023500*****************************************************************
023600 PROCEDURE DIVISION.
023700*****************************************************************
023800
023900     PERFORM 1000-INICIAR-PROGRAMA
024000-       THRU 1000-INICIAR-PROGRAMA-FIN.
024100
024200     PERFORM 2000-PROCESAR-PROGRAMA
024300-       THRU 2000-PROCESAR-PROGRAMA-FIN
024400-      UNTIL FS-REQ-EOF.
024500
024600     PERFORM 3000-FINALIZAR-PROGRAMA
024700-       THRU 3000-FINALIZAR-PROGRAMA-FIN.
024800
024900     STOP RUN.
025000
025100 1000-INICIAR-PROGRAMA.
025200
025300     PERFORM 1050-ABRIR-ARCHIVOS
025400-       THRU 1050-ABRIR-ARCHIVOS-FIN.
025500     PERFORM 1200-INICIALIZAR-VARIABLES
025600-       THRU 1200-INICIALIZAR-VARIABLES-FIN.
025700     PERFORM 1100-CARGAR-MAESTROS
025800-       THRU 1100-CARGAR-MAESTROS-FIN.
025900
026000 1000-INICIAR-PROGRAMA-FIN.
026100     EXIT.
026200
026300*----------------------------------------------------------------
026400 1050-ABRIR-ARCHIVOS.
026500
026600     OPEN INPUT  REQUEST-FILE.
026700     IF NOT FS-REQ-OK
026800        DISPLAY "ERROR AL ABRIR REQUEST-FILE, STATUS " FS-REQ
026900        STOP RUN
027000     END-IF.
027100
027200     OPEN OUTPUT RANKING-FILE.
027300     IF NOT FS-RANK-OK
027400        DISPLAY "ERROR AL ABRIR RANKING-FILE, STATUS " FS-RANK
027500        STOP RUN
027600     END-IF.
027700
027800     OPEN OUTPUT REPORT-FILE.
027900     IF NOT FS-RPT-OK
028000        DISPLAY "ERROR AL ABRIR REPORT-FILE, STATUS " FS-RPT
028100        STOP RUN
028200     END-IF.
028300
028400 1050-ABRIR-ARCHIVOS-FIN.
028500     EXIT.
028600
028700*----------------------------------------------------------------
028800 1200-INICIALIZAR-VARIABLES.
028900
029000     MOVE SPACES TO WS-RUTA-BLOQUE.
029100     MOVE SPACES TO WS-FWD-BLOQUE.
029200     MOVE SPACES TO WS-TARIFA-BLOQUE.
029300     MOVE SPACES TO LK-CANDIDATO-BLOQUE.
029400     MOVE ZERO   TO WS-CANT-RUTAS WS-CANT-FWD WS-CANT-TARIFAS.
029500
029600 1200-INICIALIZAR-VARIABLES-FIN.
029700     EXIT.
029800
029900*----------------------------------------------------------------
030000 1100-CARGAR-MAESTROS.
030100
030200     PERFORM 1110-CARGAR-TABLA-RUTAS
030300-       THRU 1110-CARGAR-TABLA-RUTAS-FIN.
030400     PERFORM 1120-CARGAR-TABLA-FWD
030500-       THRU 1120-CARGAR-TABLA-FWD-FIN.
030600     PERFORM 1130-CARGAR-TABLA-TARIFAS
030700-       THRU 1130-CARGAR-TABLA-TARIFAS-FIN.
030800
030900 1100-CARGAR-MAESTROS-FIN.
031000     EXIT.
031100
031200*----------------------------------------------------------------
031300 1110-CARGAR-TABLA-RUTAS.
031400
031500     OPEN INPUT ROUTE-FILE.
031600     IF NOT FS-RTE-OK
031700        DISPLAY "ERROR AL ABRIR ROUTE-FILE, STATUS " FS-RTE
031800        STOP RUN
031900     END-IF.
032000
032100     PERFORM 1112-LEER-UNA-RUTA
032200-       THRU 1112-LEER-UNA-RUTA-FIN
032300-      UNTIL FS-RTE-EOF.
032400
032500     CLOSE ROUTE-FILE.
032600
032700 1110-CARGAR-TABLA-RUTAS-FIN.
032800     EXIT.
032900
033000*----------------------------------------------------------------
033100 1112-LEER-UNA-RUTA.
033200
033300     READ ROUTE-FILE
033400         AT END SET FS-RTE-EOF TO TRUE
033500     END-READ.
033600
033700     IF NOT FS-RTE-EOF
033800        ADD 1 TO WS-CANT-RUTAS
033900        SET WS-IDX-RUTA TO WS-CANT-RUTAS
034000        MOVE WS-ENT-RTEMAST-REG TO WS-RUTA-FILA (WS-IDX-RUTA)
034100     END-IF.
034200
034300 1112-LEER-UNA-RUTA-FIN.
034400     EXIT.
034500
034600*----------------------------------------------------------------
034700 1120-CARGAR-TABLA-FWD.
034800
034900     OPEN INPUT FORWARDER-FILE.
035000     IF NOT FS-FWD-OK
035100        DISPLAY "ERROR AL ABRIR FORWARDER-FILE, STATUS " FS-FWD
035200        STOP RUN
035300     END-IF.
035400
035500     PERFORM 1122-LEER-UN-FWD
035600-       THRU 1122-LEER-UN-FWD-FIN
035700-      UNTIL FS-FWD-EOF.
035800
035900     CLOSE FORWARDER-FILE.
036000
036100 1120-CARGAR-TABLA-FWD-FIN.
036200     EXIT.
036300
036400*----------------------------------------------------------------
036500 1122-LEER-UN-FWD.
036600
036700     READ FORWARDER-FILE
036800         AT END SET FS-FWD-EOF TO TRUE
036900     END-READ.
037000
037100     IF NOT FS-FWD-EOF
037200        ADD 1 TO WS-CANT-FWD
037300        SET WS-IDX-FWD TO WS-CANT-FWD
037400        MOVE WS-ENT-FWDMAST-REG TO WS-FWD-FILA (WS-IDX-FWD)
037500     END-IF.
037600
037700 1122-LEER-UN-FWD-FIN.
037800     EXIT.
037900
038000*----------------------------------------------------------------
038100 1130-CARGAR-TABLA-TARIFAS.
038200
038300     OPEN INPUT RATECARD-FILE.
038400     IF NOT FS-RC-OK
038500        DISPLAY "ERROR AL ABRIR RATECARD-FILE, STATUS " FS-RC
038600        STOP RUN
038700     END-IF.
038800
038900     PERFORM 1132-LEER-UNA-TARIFA
039000-       THRU 1132-LEER-UNA-TARIFA-FIN
039100-      UNTIL FS-RC-EOF.
039200
039300     CLOSE RATECARD-FILE.
039400
039500 1130-CARGAR-TABLA-TARIFAS-FIN.
039600     EXIT.
039700
039800*----------------------------------------------------------------
039900 1132-LEER-UNA-TARIFA.
040000
040100     READ RATECARD-FILE
040200         AT END SET FS-RC-EOF TO TRUE
040300     END-READ.
040400
040500     IF NOT FS-RC-EOF
040600        ADD 1 TO WS-CANT-TARIFAS
040700        SET WS-IDX-TARIFA TO WS-CANT-TARIFAS
040800        MOVE WS-ENT-RATECARD-REG TO WS-TARIFA-FILA
040900-                                      (WS-IDX-TARIFA)
041000     END-IF.
041100
041200 1132-LEER-UNA-TARIFA-FIN.
041300     EXIT.
041400
041500*----------------------------------------------------------------
041600 2000-PROCESAR-PROGRAMA.
041700
041800     PERFORM 1300-LEER-PEDIDO
041900-       THRU 1300-LEER-PEDIDO-FIN.
042000
042100     IF NOT FS-REQ-EOF
042200        PERFORM 2100-ARMAR-ENTRADA-CAND
042300-          THRU 2100-ARMAR-ENTRADA-CAND-FIN
042400        CALL 'DCCAND01' USING WS-CAND-ENTRADA, WS-TABLA-RUTAS,
042500-          WS-TABLA-TARIFAS, WS-TABLA-FWD, LK-TABLA-CANDIDATOS
042600        PERFORM 2200-ARMAR-ENTRADA-TOPS
042700-          THRU 2200-ARMAR-ENTRADA-TOPS-FIN
042800        CALL 'DCTOPS01' USING WS-TOPS-ENTRADA,
042900-          LK-TABLA-CANDIDATOS, LK-TABLA-RESULTADOS
043000        PERFORM 2900-GRABAR-RANKING
043100-          THRU 2900-GRABAR-RANKING-FIN
043200        PERFORM 2800-IMPRIMIR-PEDIDO
043300-          THRU 2800-IMPRIMIR-PEDIDO-FIN
043400        IF UPSI-0-ACTIVO
043500           PERFORM 2810-VOLCAR-DUMP
043600-             THRU 2810-VOLCAR-DUMP-FIN
043700        END-IF
043800     END-IF.
043900
044000 2000-PROCESAR-PROGRAMA-FIN.
044100     EXIT.
044200
044300*----------------------------------------------------------------
044400 1300-LEER-PEDIDO.
044500
044600     READ REQUEST-FILE
044700         AT END SET FS-REQ-EOF TO TRUE
044800     END-READ.
044900
045000     EVALUATE TRUE
045100         WHEN FS-REQ-OK
045200              CONTINUE
045300         WHEN FS-REQ-EOF
045400              CONTINUE
045500         WHEN OTHER
045600              DISPLAY "ERROR AL LEER REQUEST-FILE, STATUS "
045700-                    FS-REQ
045800              STOP RUN
045900     END-EVALUATE.
046000
046100 1300-LEER-PEDIDO-FIN.
046200     EXIT.
046300
046400*----------------------------------------------------------------
046500 2100-ARMAR-ENTRADA-CAND.
046600
046700     MOVE REQ-ORIGIN                  TO WS-CE-ORIGEN.
046800     MOVE REQ-DEST                    TO WS-CE-DESTINO.
046900     MOVE REQ-CARGO-TYPE              TO WS-CE-CARGA.
047000
047100 2100-ARMAR-ENTRADA-CAND-FIN.
047200     EXIT.
047300
047400*----------------------------------------------------------------
047500 2200-ARMAR-ENTRADA-TOPS.
047600
047700     MOVE REQ-URGENCY                 TO WS-TE-URGENCIA.
047800     MOVE ZERO TO WS-SUMA-MATRIZ.
047900     PERFORM 2210-SUMAR-CELDA-MATRIZ
048000-       THRU 2210-SUMAR-CELDA-MATRIZ-FIN
048100-      VARYING WS-SUB-MATRIZ FROM 1 BY 1
048200-        UNTIL WS-SUB-MATRIZ > 16.
048300
048400     IF WS-SUMA-MATRIZ = ZERO
048500        MOVE WS-TABLA-MATRIZ-DEF TO WS-TE-PAREJAS
048600     ELSE
048700        MOVE REQ-PAIRWISE TO WS-TE-PAREJAS
048800     END-IF.
048900
049000 2200-ARMAR-ENTRADA-TOPS-FIN.
049100     EXIT.
049200
049300*----------------------------------------------------------------
049400 2210-SUMAR-CELDA-MATRIZ.
049500
049600     ADD REQ-PW-CELDA (WS-SUB-MATRIZ) TO WS-SUMA-MATRIZ.
049700
049800 2210-SUMAR-CELDA-MATRIZ-FIN.
049900     EXIT.
050000
050100*----------------------------------------------------------------
050200 2900-GRABAR-RANKING.
050300
050400     PERFORM 2910-GRABAR-UN-RANKING
050500-       THRU 2910-GRABAR-UN-RANKING-FIN
050600-      VARYING LK-IDX-RES FROM 1 BY 1
050700-        UNTIL LK-IDX-RES > LK-CANT-RESULTADOS.
050800
050900 2900-GRABAR-RANKING-FIN.
051000     EXIT.
051100
051200*----------------------------------------------------------------
051300 2910-GRABAR-UN-RANKING.
051400
051500     MOVE LK-RES-RANK           (LK-IDX-RES) TO RES-RANK.
051600     MOVE LK-RES-FWD-ID         (LK-IDX-RES) TO RES-FWD-ID.
051700     MOVE LK-RES-NAME           (LK-IDX-RES) TO RES-NAME.
051800     MOVE LK-RES-SCORE          (LK-IDX-RES) TO RES-SCORE.
051900     MOVE LK-RES-COST           (LK-IDX-RES) TO RES-COST.
052000     MOVE LK-RES-TIME-DAYS      (LK-IDX-RES)
052100-                                          TO RES-TIME-DAYS.
052200     MOVE LK-RES-RELIABILITY-PCT (LK-IDX-RES)
052300-                                    TO RES-RELIABILITY-PCT.
052400     MOVE LK-RES-TRACKING       (LK-IDX-RES) TO RES-TRACKING.
052500     MOVE LK-RES-COST-FACTOR    (LK-IDX-RES)
052600-                                       TO RES-COST-FACTOR.
052700     MOVE LK-RES-TIME-FACTOR    (LK-IDX-RES)
052800-                                       TO RES-TIME-FACTOR.
052900     MOVE LK-RES-REL-FACTOR     (LK-IDX-RES) TO RES-REL-FACTOR.
053000     MOVE LK-RES-SEP-IDEAL      (LK-IDX-RES) TO RES-SEP-IDEAL.
053100     MOVE LK-RES-SEP-ANTI       (LK-IDX-RES) TO RES-SEP-ANTI.
053200
053300     PERFORM 2915-COPIAR-CONTRIB-RANK
053400-       THRU 2915-COPIAR-CONTRIB-RANK-FIN
053500-      VARYING WS-SUB-COPIA FROM 1 BY 1
053600-        UNTIL WS-SUB-COPIA > 4.
053700
053800     PERFORM 2917-COPIAR-SENS-RANK
053900-       THRU 2917-COPIAR-SENS-RANK-FIN
054000-      VARYING WS-SUB-COPIA2 FROM 1 BY 1
054100-        UNTIL WS-SUB-COPIA2 > 6.
054200
054300     WRITE WS-SAL-RANKREC-REG.
054400     IF NOT FS-RANK-OK
054500        DISPLAY "ERROR AL ESCRIBIR RANKING-FILE, STATUS "
054600-               FS-RANK
054700        STOP RUN
054800     END-IF.
054900
055000 2910-GRABAR-UN-RANKING-FIN.
055100     EXIT.
055200
055300*----------------------------------------------------------------
055400 2915-COPIAR-CONTRIB-RANK.
055500
055600     MOVE LK-RES-CONTRIB (LK-IDX-RES, WS-SUB-COPIA)
055700-                    TO RES-CONTRIB (WS-SUB-COPIA).
055800
055900 2915-COPIAR-CONTRIB-RANK-FIN.
056000     EXIT.
056100
056200*----------------------------------------------------------------
056300 2917-COPIAR-SENS-RANK.
056400
056500     MOVE LK-RES-SENS (LK-IDX-RES, WS-SUB-COPIA2)
056600-                 TO RES-SENS (WS-SUB-COPIA2).
056700
056800 2917-COPIAR-SENS-RANK-FIN.
056900     EXIT.
057000
057100*----------------------------------------------------------------
057200 2800-IMPRIMIR-PEDIDO.
057300
057400     PERFORM 2820-IMPRIMIR-ENCABEZADO
057500-       THRU 2820-IMPRIMIR-ENCABEZADO-FIN.
057600
057700     PERFORM 2830-IMPRIMIR-RANKING
057800-       THRU 2830-IMPRIMIR-RANKING-FIN
057900-      VARYING LK-IDX-RES FROM 1 BY 1
058000-        UNTIL LK-IDX-RES > LK-CANT-RESULTADOS.
058100
058200     PERFORM 2842-ARMAR-FORTALEZAS
058300-       THRU 2842-ARMAR-FORTALEZAS-FIN.
058400     PERFORM 2844-ARMAR-DEBILIDADES
058500-       THRU 2844-ARMAR-DEBILIDADES-FIN.
058600     PERFORM 2846-ARMAR-CRITERIO-DOM
058700-       THRU 2846-ARMAR-CRITERIO-DOM-FIN.
058800
058900     IF LK-CANT-RESULTADOS > 1
059000        PERFORM 2850-IMPRIMIR-COMPARACION
059100-          THRU 2850-IMPRIMIR-COMPARACION-FIN
059200     END-IF.
059300
059400     PERFORM 2860-IMPRIMIR-RECOMENDACION
059500-       THRU 2860-IMPRIMIR-RECOMENDACION-FIN.
059600
059700     WRITE WS-SAL-REPORTE FROM RPT-LINEA-BLANCO.
059800
059900 2800-IMPRIMIR-PEDIDO-FIN.
060000     EXIT.
060100
060200*----------------------------------------------------------------
060300 2820-IMPRIMIR-ENCABEZADO.
060400
060500     WRITE WS-SAL-REPORTE FROM RPT-DOBLE-SEPARADOR.
060600
060700     MOVE SPACES TO RPT-ENCAB-PEDIDO.
060800     MOVE REQ-ORIGIN                  TO RPT-EP-ORIGEN.
060900     MOVE REQ-DEST                    TO RPT-EP-DESTINO.
061000     MOVE REQ-CARGO-TYPE              TO RPT-EP-CARGA.
061100     MOVE REQ-URGENCY                 TO RPT-EP-URGENCIA.
061200     WRITE WS-SAL-REPORTE FROM RPT-ENCAB-PEDIDO.
061300
061400     MOVE SPACES TO RPT-ENCAB-GANADOR.
061500     MOVE LK-CANT-RESULTADOS          TO RPT-EG-CANTIDAD.
061600     MOVE LK-RES-NAME  (1)            TO RPT-EG-NOMBRE.
061700     MOVE LK-RES-SCORE (1)            TO RPT-EG-SCORE.
061800     WRITE WS-SAL-REPORTE FROM RPT-ENCAB-GANADOR.
061900
062000     WRITE WS-SAL-REPORTE FROM RPT-SEPARADOR.
062100
062200 2820-IMPRIMIR-ENCABEZADO-FIN.
062300     EXIT.
062400
062500*----------------------------------------------------------------
062600 2830-IMPRIMIR-RANKING.
062700
062800     COMPUTE WS-ESTRELLAS-N ROUNDED =
062900-              LK-RES-SCORE (LK-IDX-RES) * 5.
063000     IF WS-ESTRELLAS-N < 1
063100        MOVE 1 TO WS-ESTRELLAS-N
063200     END-IF.
063300     IF WS-ESTRELLAS-N > 5
063400        MOVE 5 TO WS-ESTRELLAS-N
063500     END-IF.
063600
063700     MOVE SPACES TO RPT-RANKING-LINEA.
063800     MOVE LK-RES-RANK  (LK-IDX-RES)   TO RPT-RL-RANGO.
063900     MOVE LK-RES-NAME  (LK-IDX-RES)   TO RPT-RL-NOMBRE.
064000     MOVE WS-ES-TEXTO (WS-ESTRELLAS-N) TO RPT-RL-ESTRELLAS.
064100     MOVE LK-RES-SCORE (LK-IDX-RES)   TO RPT-RL-SCORE.
064200     WRITE WS-SAL-REPORTE FROM RPT-RANKING-LINEA.
064300
064400 2830-IMPRIMIR-RANKING-FIN.
064500     EXIT.
064600
064700*----------------------------------------------------------------
064800* FORTALEZAS DEL GANADOR (FILA 1 DE LA TABLA DE RESULTADOS) -
064900* COSTO/TIEMPO BAJOS Y CONFIABILIDAD ALTA.
065000 2842-ARMAR-FORTALEZAS.
065100
065200     IF LK-RES-COST-FACTOR (1) < .3
065300        MOVE SPACES TO RPT-COMENTARIO-LINEA
065400        MOVE "FORTALEZA: PRECIO COMPETITIVO" TO RPT-CL-TEXTO
065500        WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA
065600     END-IF.
065700
065800     IF LK-RES-TIME-FACTOR (1) < .3
065900        MOVE SPACES TO RPT-COMENTARIO-LINEA
066000        MOVE "FORTALEZA: ENTREGA RAPIDA" TO RPT-CL-TEXTO
066100        WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA
066200     END-IF.
066300
066400     IF LK-RES-REL-FACTOR (1) > .7
066500        MOVE SPACES TO RPT-COMENTARIO-LINEA
066600        MOVE "FORTALEZA: EXCELENTE CONFIABILIDAD"
066700-                                        TO RPT-CL-TEXTO
066800        WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA
066900     END-IF.
067000
067100 2842-ARMAR-FORTALEZAS-FIN.
067200     EXIT.
067300
067400*----------------------------------------------------------------
067500* DEBILIDADES DEL GANADOR - IMAGEN INVERSA DE LA RUTINA DE
067600* FORTALEZAS.
067700 2844-ARMAR-DEBILIDADES.
067800
067900     IF LK-RES-COST-FACTOR (1) > .7
068000        MOVE SPACES TO RPT-COMENTARIO-LINEA
068100        MOVE "DEBILIDAD: PRECIO ELEVADO" TO RPT-CL-TEXTO
068200        WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA
068300     END-IF.
068400
068500     IF LK-RES-TIME-FACTOR (1) > .7
068600        MOVE SPACES TO RPT-COMENTARIO-LINEA
068700        MOVE "DEBILIDAD: ENTREGA LENTA" TO RPT-CL-TEXTO
068800        WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA
068900     END-IF.
069000
069100     IF LK-RES-REL-FACTOR (1) < .3
069200        MOVE SPACES TO RPT-COMENTARIO-LINEA
069300        MOVE "DEBILIDAD: CONFIABILIDAD INCONSISTENTE"
069400-                                        TO RPT-CL-TEXTO
069500        WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA
069600     END-IF.
069700
069800 2844-ARMAR-DEBILIDADES-FIN.
069900     EXIT.
070000
070100*----------------------------------------------------------------
070200* CRITERIO DOMINANTE - EL DE MAYOR APORTE A LA SEPARACION DEL
070300* GANADOR, DE LOS 4 CONTRIBUTORES QUE DEJO DCTOPS01.
070400 2846-ARMAR-CRITERIO-DOM.
070500
070600     MOVE 1                     TO WS-IDX-DOM.
070700     MOVE LK-RES-CONTRIB (1, 1) TO WS-VAL-DOM.
070800
070900     IF LK-RES-CONTRIB (1, 2) > WS-VAL-DOM
071000        MOVE 2                     TO WS-IDX-DOM
071100        MOVE LK-RES-CONTRIB (1, 2) TO WS-VAL-DOM
071200     END-IF.
071300     IF LK-RES-CONTRIB (1, 3) > WS-VAL-DOM
071400        MOVE 3                     TO WS-IDX-DOM
071500        MOVE LK-RES-CONTRIB (1, 3) TO WS-VAL-DOM
071600     END-IF.
071700     IF LK-RES-CONTRIB (1, 4) > WS-VAL-DOM
071800        MOVE 4                     TO WS-IDX-DOM
071900        MOVE LK-RES-CONTRIB (1, 4) TO WS-VAL-DOM
072000     END-IF.
072100
072200     MOVE SPACES TO RPT-COMENTARIO-LINEA.
072300     STRING "CRITERIO DOMINANTE: " DELIMITED BY SIZE
072400-           WS-CRIT-NOMBRE (WS-IDX-DOM) DELIMITED BY SIZE
072500-      INTO RPT-CL-TEXTO.
072600     WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA.
072700
072800 2846-ARMAR-CRITERIO-DOM-FIN.
072900     EXIT.
073000
073100*----------------------------------------------------------------
073200* COMPARACION GANADOR (FILA 1) CONTRA SUBCAMPEON (FILA 2).
073300 2850-IMPRIMIR-COMPARACION.
073400
073500     MOVE SPACES TO RPT-COMPARA-LINEA.
073600     MOVE LK-RES-NAME (2) TO RPT-CP-NOMBRE.
073700
073800     COMPUTE WS-DELTA-COSTO =
073900-        LK-RES-COST (1) - LK-RES-COST (2).
074000     MOVE WS-DELTA-COSTO TO RPT-CP-COSTO-DELTA.
074100     IF WS-DELTA-COSTO < 0
074200        MOVE "MAS BARATO" TO RPT-CP-COSTO-TXT
074300     ELSE
074400        MOVE "MAS CARO"   TO RPT-CP-COSTO-TXT
074500     END-IF.
074600
074700     COMPUTE WS-DELTA-DIAS =
074800-        LK-RES-TIME-DAYS (1) - LK-RES-TIME-DAYS (2).
074900     MOVE WS-DELTA-DIAS TO RPT-CP-DIAS-DELTA.
075000     IF WS-DELTA-DIAS < 0
075100        MOVE "RAPIDO" TO RPT-CP-DIAS-TXT
075200     ELSE
075300        MOVE "LENTO"  TO RPT-CP-DIAS-TXT
075400     END-IF.
075500
075600     COMPUTE WS-DELTA-REL =
075700-        LK-RES-RELIABILITY-PCT (1) -
075800-        LK-RES-RELIABILITY-PCT (2).
075900     MOVE WS-DELTA-REL TO RPT-CP-REL-DELTA.
076000     IF WS-DELTA-REL > 0
076100        MOVE "MAS CONFIABLE" TO RPT-CP-REL-TXT
076200     ELSE
076300        MOVE "MENOS FIABLE"  TO RPT-CP-REL-TXT
076400     END-IF.
076500
076600     WRITE WS-SAL-REPORTE FROM RPT-COMPARA-LINEA.
076700
076800 2850-IMPRIMIR-COMPARACION-FIN.
076900     EXIT.
077000
077100*----------------------------------------------------------------
077200* FUERZA DE LA RECOMENDACION SEGUN EL SCORE DEL GANADOR.
077300 2860-IMPRIMIR-RECOMENDACION.
077400
077500     MOVE SPACES TO RPT-COMENTARIO-LINEA.
077600     IF LK-RES-SCORE (1) > .8
077700        MOVE "RECOMENDACION: SE RECOMIENDA ENFATICAMENTE"
077800-                                        TO RPT-CL-TEXTO
077900     ELSE
078000        IF LK-RES-SCORE (1) > .6
078100           MOVE "RECOMENDACION: SE RECOMIENDA"
078200-                                        TO RPT-CL-TEXTO
078300        ELSE
078400           MOVE "RECOMENDACION: SE SUGIERE, EVALUAR OTRAS"
078500-                                        TO RPT-CL-TEXTO
078600        END-IF
078700     END-IF.
078800     WRITE WS-SAL-REPORTE FROM RPT-COMENTARIO-LINEA.
078900
079000 2860-IMPRIMIR-RECOMENDACION-FIN.
079100     EXIT.
079200
079300*----------------------------------------------------------------
079400* DUMP DE DEPURACION DEL ULTIMO RENGLON DE RANKING GRABADO -
079500* SOLO SE EJECUTA CUANDO EL OPERADOR LEVANTA EL SWITCH UPSI-0
079600* EN LA JCL DE LA CORRIDA (VER SPECIAL-NAMES).
079700 2810-VOLCAR-DUMP.
079800
079900     DISPLAY "DCQRANK DUMP: " RES-RESUMEN-CLAVE.
080000
080100 2810-VOLCAR-DUMP-FIN.
080200     EXIT.
080300
080400*----------------------------------------------------------------
080500 3000-FINALIZAR-PROGRAMA.
080600
080700     CLOSE REQUEST-FILE.
080800     CLOSE RANKING-FILE.
080900     CLOSE REPORT-FILE.
081000
081100 3000-FINALIZAR-PROGRAMA-FIN.
081200     EXIT.
