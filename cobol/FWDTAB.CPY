000100*****************************************************************
000200* FWDTAB   -  FORWARDER MASTER, IN-MEMORY TABLE
000300* FWDMAST-FILE IS LOADED ONCE INTO THIS TABLE BY DCQRANK PARA
000400* 1120-CARGAR-TABLA-FWD; DCCAND01 RECEIVES IT BY REFERENCE AND
000500* SEARCHES IT WHEN JOINING A RATE-CARD HIT TO ITS FORWARDER.
000600*****************************************************************
000700
000800 01  WS-TABLA-FWD.
000900     05  WS-CANT-FWD                   PIC 9(03) COMP.
001000     05  WS-FWD-FILA OCCURS 50 TIMES
001100                    INDEXED BY WS-IDX-FWD.
001200         10  TFW-ID                    PIC X(06).
001300         10  TFW-NOMBRE                PIC X(20).
001400         10  TFW-CONFIABILIDAD         PIC 9V9(04).
001500         10  TFW-TRACKING              PIC X(01).
001600
001700* BLOQUE CRUDO, USADO POR 1200-INICIALIZAR-VARIABLES PARA UNA
001800* UNICA MOVE DE ESPACIOS EN VEZ DE UN PERFORM VARYING.
001900 01  WS-FWD-BLOQUE REDEFINES WS-TABLA-FWD.
002000     05  FILLER                        PIC X(02).
002100     05  WS-FWD-CRUDO                  PIC X(1600).
