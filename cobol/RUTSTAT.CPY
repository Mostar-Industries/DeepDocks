000100*****************************************************************
000200* RUTSTAT  -  ESTADISTICA GENERAL POR RUTA, TABLA EN MEMORIA
000300* UNA FILA POR CADA COMBINACION ORIGEN/DESTINO DEL ARCHIVO
000400* HISTORICO (SIN DISCRIMINAR TRANSPORTISTA) - CANTIDAD TOTAL DE
000500* EMBARQUES, PESO PROMEDIO Y VOLUMEN PROMEDIO.  ARMADA POR
000600* DCHANLZ PARA 2700-ACUM-RUTA JUNTO CON RUTCAR; SIN RENGLON DE
000700* REPORTE PROPIO, SE VUELCA POR EL DUMP DE DEPURACION (UPSI-0).
000800*****************************************************************
000900
001000 01  WS-TABLA-RUTA-HIST.
001100     05  WS-CANT-TRH                   PIC 9(03) COMP.
001200     05  WS-TRH-FILA OCCURS 100 TIMES
001300                    INDEXED BY WS-IDX-TRH.
001400         10  TRH-ORIGEN                PIC X(20).
001500         10  TRH-DESTINO               PIC X(20).
001600         10  TRH-TOTAL                 PIC 9(05) COMP.
001700         10  TRH-SUMA-PESO             PIC 9(09)V99 COMP-3.
001800         10  TRH-PESO-PROM             PIC 9(05)V99.
001900         10  TRH-SUMA-VOLUMEN          PIC 9(07)V99 COMP-3.
002000         10  TRH-VOLUMEN-PROM          PIC 9(03)V99.
002100
002200* BLOQUE CRUDO, PARA INICIALIZAR TODA LA TABLA DE UN SOLO MOVE.
002300 01  WS-TRH-BLOQUE REDEFINES WS-TABLA-RUTA-HIST.
002400     05  FILLER                        PIC X(03).
002500     05  WS-TRH-CRUDO                  PIC X(7700).
