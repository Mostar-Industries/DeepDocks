000100*****************************************************************
000200* CANDTAB  -  CANDIDATE-TABLE LINKAGE LAYOUT
000300* SHARED BETWEEN DCQRANK, DCCAND01 AND DCTOPS01.  DCCAND01 FILLS
000400* IT FROM THE ROUTE/RATE-CARD/FORWARDER JOIN (OR THE FALLBACK
000500* TABLE) AND DCTOPS01 CONSUMES IT AS THE TOPSIS DECISION MATRIX
000600* ROWS.  MAXIMUM 10 CANDIDATES PER REQUEST.
000700*****************************************************************
000800
000900 01  LK-TABLA-CANDIDATOS.
001000     05  LK-CANT-CANDIDATOS            PIC 9(02) COMP.
001100     05  LK-CANDIDATO OCCURS 10 TIMES
001200                     INDEXED BY LK-IDX-CAND.
001300         10  LK-CAND-ID                PIC X(06).
001400         10  LK-CAND-NOMBRE            PIC X(20).
001500         10  LK-CAND-COSTO             PIC 9(07)V99.
001600         10  LK-CAND-DIAS              PIC 9(03)V9.
001700         10  LK-CAND-CONFIABILIDAD     PIC 9V9(04).
001800         10  LK-CAND-TRACKING          PIC X(01).
001900
002000* BLOQUE CRUDO DE LA TABLA COMPLETA, USADO POR DCQRANK PARA UN
002100* UNICO MOVE DE INICIALIZACION EN VEZ DE UN PERFORM VARYING.
002200 01  LK-CANDIDATO-BLOQUE REDEFINES LK-TABLA-CANDIDATOS.
002300     05  FILLER                        PIC X(02).
002400     05  LK-CANDIDATO-CRUDO            PIC X(450).
