000100*****************************************************************
000200* PROGRAM.......: DCHANLZ
000300* PURPOSE.......: MAIN BATCH DRIVER - HISTORICAL ANALYTICS AND
000400* PREDICTION RUN.  READS THE FULL SHIPMENT
000500* HISTORY ONCE, ACCUMULATES PER-CARRIER AND PER-
000600* ROUTE PERFORMANCE, RANKS CARRIERS, RECOMMENDS
000700* THE BEST CARRIER PER ROUTE UNDER SIX RE-
000800* WEIGHTING SCENARIOS, PREDICTS DELIVERY
000900* TIME/RELIABILITY PER ROUTE-CARRIER PAIR
001000* (DCPRED01) AND PRINTS THE ANALYTICS PORTION OF
001100* THE RECOMMENDATION REPORT.
001200*****************************************************************
001300
001400 IDENTIFICATION DIVISION.
001500 PROGRAM-ID. DCHANLZ.
001600 AUTHOR. N. BERGE FALCON.
001700 INSTALLATION. DEEPCAL LOGISTICS DATA CENTER.
001800 DATE-WRITTEN. 11/02/1991.
001900 DATE-COMPILED.
002000 SECURITY. PUBLIC.
002100
002200*****************************************************************
002300* HISTORIAL DE CAMBIOS
002400* FECHA       AUTOR  TICKET     DESCRIPCION
002500* ----------  -----  ---------  ------------------------------
002600* 11/02/1991  CPM    TKT-0142   ORIGINAL VERSION - NIGHTLY
002700*                               HISTORICAL ANALYZER, RUNS AFTER
002800*                               DCQRANK AGAINST THE FULL SHIPMENT
002900*                               HISTORY FILE.
003000* 11/02/1991  CPM    TKT-0142   CARRIER PERFORMANCE TOTALS AND
003100*                               CARRIER RANKING FIRST CUT
003200*                               - FOUR CRITERIA, ONE COMBINED
003300*                               SCORE.
003400* 06/14/1992  NBF    TKT-0171   ADDED PER-ROUTE RECOMMENDATION
003500*                               BLOCKS WITH THE SIX HOUSE RE-
003600*                               WEIGHTING SCENARIOS.
003700* 02/19/1993  DAL    TKT-0205   ADDED THE DELIVERY-
003800*                               TIME/RELIABILITY PREDICTION
003900*                               SECTION, CALLING THE NEW DCPRED01
004000*                               ROUTINE.
004100* 09/30/1994  MFC    TKT-0251   ROUTE-ONLY STATISTICS
004200*                               (WEIGHT/VOLUME) ADDED FOR THE
004300*                               OVERNIGHT CAPACITY PLANNING DUMP.
004400* 03/11/1996  JPS    TKT-0277   MISSING AVERAGE COST/DAYS NOW
004500*                               SORT LAST INSTEAD OF FIRST - WERE
004600*                               COMING OUT ON TOP OF THE RANKING
004700*                               BY ACCIDENT.
004800* 08/21/1998  LTN    TKT-Y2K11  Y2K REVIEW - ALL DATE FIELDS ARE
004900*                               ALREADY 4-DIGIT YEAR (AAAAMMDD).
005000*                               NO CHANGE MADE.
005100* 05/02/2000  RGA    TKT-0339   SHIPMENT TABLE RAISED TO 500 ROWS
005200*                               (WAS 200) FOR THE GROWING HISTORY
005300*                               FILE.
005400* 11/14/2002  SUR    TKT-0378   ROUTE/CARRIER TABLE RAISED TO 300
005500*                               ROWS (WAS 150) AS MORE LANES CAME
005600*                               ON LINE.
005700* 10/18/2004  HGO    TKT-0403   CARRIER TABLE RAISED TO 50 ROWS
005800*                               (WAS 25) TO MATCH THE CURRENT
005900*                               FORWARDER MASTER.
005950* 05/14/2024  RQV    TKT-4471   3540-CALC-SCORES-CAND NOW FALLS
005960*                               BACK TO THE CARRIER'S OWN OVERALL
005970*                               AVERAGE COST/DAYS BEFORE GIVING A
005980*                               CANDIDATE THE NEUTRAL SCORE - THE
005990*                               RANKING WAS PENALIZING FORWARDERS
005991*                               NEW TO A ROUTE TOO HARD.
006000*****************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON STATUS IS UPSI-0-ACTIVO.
006700
006800 INPUT-OUTPUT SECTION.
006900
007000 FILE-CONTROL.
007100
007200     SELECT SHIPMENT-FILE
007300-        ASSIGN TO SHPHIST
007400-        ORGANIZATION IS LINE SEQUENTIAL
007500-        FILE STATUS IS FS-SHP.
007600
007700     SELECT REPORT-FILE
007800-        ASSIGN TO REPORTE
007900-        ORGANIZATION IS LINE SEQUENTIAL
008000-        FILE STATUS IS FS-RPT.
008100
008200*****************************************************************
008300 DATA DIVISION.
008400
008500 FILE SECTION.
008600
008700 FD  SHIPMENT-FILE.
008800     COPY SHPHIST.
008900
009000 FD  REPORT-FILE.
009100 01  WS-SAL-REPORTE                   PIC X(132).
009200
009300*****************************************************************
009400 WORKING-STORAGE SECTION.
009500*****************************************************************
009600
009700* TABLA DE EMBARQUES HISTORICOS, CARGADA UNA SOLA VEZ AL
009800* INICIO DE LA CORRIDA POR 1100-CARGAR-TABLA-EMBARQUES.
009900     COPY SHPTAB.
010000
010100* ACUMULADORES POR TRANSPORTISTA (TOTALES Y RANKING), POR
010200* RUTA+TRANSPORTISTA (RECOMENDACION Y PREDICCION) Y POR RUTA
010250* SOLA (ESTADISTICA GENERAL).
010300     COPY CARTAB.
010400
010500     COPY RUTCAR.
010600
010700     COPY RUTSTAT.
010800
010900* TABLA DE ELEGIBLES PARA EL RANKING DE TRANSPORTISTAS (SOLO LOS
011000* QUE TIENEN 3 O MAS EMBARQUES) Y TABLA DE ORDEN DE TRABAJO,
011100* REUTILIZADA PARA LAS CUATRO ORDENACIONES POR CRITERIO Y
011200* PARA LA ORDENACION POR SCORE COMPUESTO (WS-CRIT-SEL = 5).
011300 01  WS-TABLA-ELEGIBLES.
011400     05  WS-CANT-ELEG                 PIC 9(02) COMP.
011500     05  WS-ELEG-IDX OCCURS 50 TIMES  PIC 9(02) COMP.
011600
011700* BLOQUE CRUDO, PARA INICIALIZAR TODA LA TABLA DE UN SOLO MOVE.
011800 01  WS-ELEG-BLOQUE REDEFINES WS-TABLA-ELEGIBLES.
011900     05  FILLER                        PIC X(02).
012000     05  WS-ELEG-CRUDO                 PIC X(100).
012100
012200 01  WS-TABLA-ORDEN-CRIT.
012300     05  WS-ORD-CRIT OCCURS 50 TIMES  PIC 9(02) COMP.
012310     05  FILLER                        PIC X(02) VALUE SPACES.
012400
012500 77  WS-CRIT-SEL                      PIC 9(01) COMP.
012600     88  CRIT-CONFIABILIDAD               VALUE 1.
012700     88  CRIT-COSTO                       VALUE 2.
012800     88  CRIT-TIEMPO                      VALUE 3.
012900     88  CRIT-VOLUMEN                     VALUE 4.
013000     88  CRIT-COMPUESTO                   VALUE 5.
013100
013200* SWITCH DE BURBUJA, MISMO IDIOMA QUE DCTOPS01 2800-ORDENAR-
013300* RESULTADOS - SE REUTILIZA PARA TODAS LAS ORDENACIONES.
013400 77  WS-SW-ORDEN                      PIC X(01).
013500     88  HUBO-INTERCAMBIO                 VALUE "S".
013600     88  NO-HUBO-INTERCAMBIO              VALUE "N".
013700
013800* TABLA DE CANDIDATOS DE UNA RUTA - SE REARMA A CADA
013900* PASADA DE RUTA DESDE WS-TABLA-RUTA-CARRIER.
014000 01  WS-TABLA-CAND-RUTA.
014100     05  WS-CANT-CAND-RUTA             PIC 9(02) COMP.
014200     05  WS-CR-FILA OCCURS 50 TIMES
014300-                     INDEXED BY WS-IDX-CR.
014400         10  WS-CR-TRX-IDX             PIC 9(03) COMP.
014500         10  WS-CR-SCORE-REL           PIC 9(03)V99.
014600         10  WS-CR-SCORE-COSTO         PIC 9(03)V99.
014700         10  WS-CR-SCORE-TIEMPO        PIC 9(03)V99.
014800         10  WS-CR-SCORE-EXP           PIC 9(03)V99.
014900         10  WS-CR-SCORE-ESC           PIC 9(03)V99 COMP-3.
015000
015100* BLOQUE CRUDO, PARA INICIALIZAR TODA LA TABLA DE UN SOLO MOVE.
015200 01  WS-CR-BLOQUE REDEFINES WS-TABLA-CAND-RUTA.
015300     05  FILLER                        PIC X(02).
015400     05  WS-CR-CRUDO                   PIC X(1400).
015500
015600 01  WS-TABLA-ORDEN-CAND.
015700     05  WS-ORD-CAND OCCURS 50 TIMES  PIC 9(02) COMP.
015710     05  FILLER                        PIC X(02) VALUE SPACES.
015800
015900* TABLA DE ESCENARIOS DE REPESAJE - PESO RELATIVO DE
016000* CONFIABILIDAD/TIEMPO/COSTO/EXPERIENCIA Y NOMBRE A IMPRIMIR.
016100* EL ESCENARIO "BALANCEADO A MEDIDA" DEL RELEVAMIENTO ORIG-
016200* INAL QUEDA FUERA - REQUIERE IMPORTANCIAS DEL USUARIO QUE
016300* ESTE PROCESO POR LOTE NO RECIBE.
016400 01  WS-TABLA-ESCENARIOS.
016500     05  FILLER PIC X(28) VALUE "030060005005GRADO 1        ".
016600     05  FILLER PIC X(28) VALUE "040050005005GRADO 2        ".
016700     05  FILLER PIC X(28) VALUE "045040010005GRADO 3        ".
016800     05  FILLER PIC X(28) VALUE "050030015005GRADO 4        ".
016900     05  FILLER PIC X(28) VALUE "040020030010SIN GRADO      ".
017000     05  FILLER PIC X(28) VALUE "020010065005COSTO OPTIMO   ".
017100
017200 01  WS-ESCENARIOS-TABLA REDEFINES WS-TABLA-ESCENARIOS.
017300     05  WS-ESC-FILA OCCURS 6 TIMES.
017400         10  WS-ESC-PESO-REL           PIC 9V99.
017500         10  WS-ESC-PESO-TIEMPO        PIC 9V99.
017600         10  WS-ESC-PESO-COSTO         PIC 9V99.
017700         10  WS-ESC-PESO-EXP           PIC 9V99.
017800         10  WS-ESC-NOMBRE             PIC X(16).
017900
018000 77  WS-ESC-SEL                       PIC 9(01) COMP.
018100
018200* AREA DE LLAMADA A DCPRED01 - MISMA FORMA QUE SU LK-ENTRADA
018300* Y LK-SALIDA (VER DCPRED01).
018400 01  WS-PRED-ENTRADA.
018500     05  WS-PE-FWD-NOMBRE              PIC X(20).
018600     05  WS-PE-PESO-KG                 PIC 9(05)V99.
018700     05  WS-PE-PAIS-ORIGEN             PIC X(20).
018800     05  WS-PE-PAIS-DESTINO            PIC X(20).
018900     05  WS-PE-MUESTRA-CANT            PIC 9(05) COMP.
019000     05  WS-PE-MUESTRA-SUMA-DIAS       PIC 9(07)V9.
019100     05  WS-PE-MUESTRA-SUMA-DIAS2      PIC 9(09)V9.
019200     05  WS-PE-MUESTRA-CANT-SESGO      PIC 9(05) COMP.
019300     05  WS-PE-MUESTRA-SUMA-SESGO      PIC S9(07)V9.
019400     05  WS-PE-RUTFWD-CANT             PIC 9(05) COMP.
019500     05  WS-PE-RUTFWD-A-TIEMPO         PIC 9(05) COMP.
019600     05  WS-PE-FWD-TOTAL-CANT          PIC 9(05) COMP.
019700     05  WS-PE-FWD-TOTAL-A-TIEMPO      PIC 9(05) COMP.
019800
019900 01  WS-PRED-SALIDA.
020000     05  WS-PS-DIAS-PREDICHOS          PIC 9(03)V9.
020100     05  WS-PS-CONFIANZA-DIAS          PIC 9V9(02).
020200     05  WS-PS-RANGO-MIN               PIC 9(03)V9.
020300     05  WS-PS-RANGO-MAX               PIC 9(03)V9.
020400     05  WS-PS-CONFIABILIDAD-PCT       PIC 9V9(02).
020500     05  WS-PS-CONFIANZA-CONFIAB       PIC 9V9(02).
020600     05  WS-PS-USO-RESPALDO            PIC X(01).
020700
020800*****************************************************************
020900* VARIABLES FILE STATUS ENTRADA/SALIDA
021000*****************************************************************
021100 01  FS-STATUS.
021200     05  FS-SHP                        PIC X(02).
021300         88  FS-SHP-OK                     VALUE "00".
021400         88  FS-SHP-EOF                    VALUE "10".
021500     05  FS-RPT                        PIC X(02).
021600         88  FS-RPT-OK                     VALUE "00".
021700
021800*****************************************************************
021900* RENGLONES DE IMPRESION DEL REPORTE
022000*****************************************************************
022100     COPY RPTLINE.
022200
022300*****************************************************************
022400* AREAS DE TRABAJO VARIAS
022500*****************************************************************
022600 01  WS-VARIABLES.
022700     05  WS-SUB-A                      PIC 9(03) COMP.
022800     05  WS-SUB-B                      PIC 9(03) COMP.
022900     05  WS-TEMP-ORDEN                 PIC 9(03) COMP.
023000     05  WS-IDX-TCR-HALLADO            PIC 9(02) COMP.
023100     05  WS-IDX-TRX-HALLADO            PIC 9(03) COMP.
023200     05  WS-IDX-TRH-HALLADO            PIC 9(03) COMP.
023300     05  WS-DIAS2-TMP                  PIC 9(07)V99 COMP-3.
023400     05  WS-MIN-COSTO-RUTA             PIC 9(07)V99 COMP-3.
023500     05  WS-MIN-DIAS-RUTA              PIC 9(03)V9 COMP-3.
023600     05  WS-MAX-CANT-RUTA              PIC 9(05) COMP.
023700     05  WS-COSTO-CAND                 PIC 9(07)V99 COMP-3.
023800     05  WS-DIAS-CAND                  PIC 9(03)V9 COMP-3.
023900     05  WS-CANT-CAND-CAND             PIC 9(05) COMP.
024000     05  WS-CT-TOTAL                   PIC 9(07) COMP.
024100     05  WS-CT-ENTREGADOS              PIC 9(07) COMP.
024200
024300* (LOS SENTINELAS DE COSTO/DIAS FALTANTE YA VIENEN EN CARTAB.)
024400
024500* ESCALARES DE APOYO A LA COMPARACION DE FECHAS (DIAS CORRIDOS
024600* REALES, SIN FUNCIONES DE FECHA INTRINSECAS - VER 8000/8010/
024700* 8020).
024800 77  WS-FDIF-AAAA1                     PIC 9(04).
024900 77  WS-FDIF-MM1                       PIC 9(02).
025000 77  WS-FDIF-DD1                       PIC 9(02).
025100 77  WS-FDIF-AAAA2                     PIC 9(04).
025200 77  WS-FDIF-MM2                       PIC 9(02).
025300 77  WS-FDIF-DD2                       PIC 9(02).
025400 77  WS-FDIF-RESULTADO                 PIC S9(05) COMP-3.
025410 77  WS-FDIF-YIN                       PIC 9(04) COMP.
025420 77  WS-FDIF-MIN                       PIC 9(02) COMP.
025430 77  WS-FDIF-DIN                       PIC 9(02) COMP.
025440 77  WS-FDIF-JD-OUT                    PIC S9(07) COMP-3.
025450 77  WS-FDIF-JD1                       PIC S9(07) COMP-3.
025460 77  WS-FDIF-JD2                       PIC S9(07) COMP-3.
025470 77  WS-FDIF-YM1                       PIC S9(05) COMP-3.
025471 77  WS-FDIF-CUATRO                    PIC S9(05) COMP-3.
025472 77  WS-FDIF-CIEN                      PIC S9(05) COMP-3.
025473 77  WS-FDIF-CUATROCIENTOS             PIC S9(05) COMP-3.
025474 77  WS-FDIF-BISIESTO-SW               PIC 9 COMP.
025475     88  WS-FDIF-ES-BISIESTO           VALUE 1.
025476     88  WS-FDIF-NO-BISIESTO           VALUE 0.
025477
025478* DIAS ACUMULADOS ANTES DEL COMIENZO DE CADA MES, EN UN ANO NO
025479* BISIESTO (ENE=000, FEB=031, MAR=059, ... DIC=334); JUNTO CON
025480* LA REGLA DE BISIESTOS ES LA BASE DEL NUMERO DE DIA CORRIDO
025481* CALCULADO EN 8010-CALC-DIA-JULIANO.
025482 01  WS-TABLA-MESES-ACUM.
025483     05  FILLER                        PIC X(36) VALUE
025484-        "000031059090120151181212243273304334".
025485 01  WS-MESES-ACUM-RED REDEFINES WS-TABLA-MESES-ACUM.
025486     05  WS-MESES-ACUM-N OCCURS 12 TIMES PIC 9(03).
025500
025600*****************************************************************
025700 PROCEDURE DIVISION.
025800*****************************************************************
025900
026000     PERFORM 1000-INICIAR-PROGRAMA
026100-       THRU 1000-INICIAR-PROGRAMA-FIN.
026200
026300     PERFORM 2000-PROCESAR-EMBARQUES
026400-       THRU 2000-PROCESAR-EMBARQUES-FIN.
026500
026600     PERFORM 4000-IMPRIMIR-DESEMPENO
026700-       THRU 4000-IMPRIMIR-DESEMPENO-FIN.
026800
026900     PERFORM 3000-RANKING-TRANSPORTISTAS
027000-       THRU 3000-RANKING-TRANSPORTISTAS-FIN.
027100
027200     PERFORM 4300-IMPRIMIR-RANKING
027300-       THRU 4300-IMPRIMIR-RANKING-FIN.
027400
027500     PERFORM 3500-RECOMENDAR-RUTAS
027600-       THRU 3500-RECOMENDAR-RUTAS-FIN.
027700
027800     PERFORM 3700-PREDECIR-ENTREGA
027900-       THRU 3700-PREDECIR-ENTREGA-FIN.
027910
027920     IF UPSI-0-ACTIVO
027930         PERFORM 4400-VOLCAR-DUMP-RUTAS
027940-           THRU 4400-VOLCAR-DUMP-RUTAS-FIN
027950     END-IF.
028000
028100     PERFORM 9000-FINALIZAR-PROGRAMA
028200-       THRU 9000-FINALIZAR-PROGRAMA-FIN.
028300
028400     STOP RUN.
028500
028600*****************************************************************
028700* 1000-INICIAR-PROGRAMA - APERTURA DE ARCHIVOS, CARGA DE LA
028800* TABLA DE EMBARQUES Y PUESTA EN CERO DE LAS TABLAS ACUMULA-
028900* DORAS.
029000*****************************************************************
029100 1000-INICIAR-PROGRAMA.
029200
029300     PERFORM 1050-ABRIR-ARCHIVOS
029400-       THRU 1050-ABRIR-ARCHIVOS-FIN.
029500
029600     PERFORM 1100-CARGAR-TABLA-EMBARQUES
029700-       THRU 1100-CARGAR-TABLA-EMBARQUES-FIN.
029800
029900     PERFORM 1200-INICIALIZAR-TABLAS
030000-       THRU 1200-INICIALIZAR-TABLAS-FIN.
030100
030200 1000-INICIAR-PROGRAMA-FIN.
030300     EXIT.
030400
030500*----------------------------------------------------------------
030600
030700 1050-ABRIR-ARCHIVOS.
030800
030900     OPEN INPUT SHIPMENT-FILE.
031000     IF NOT FS-SHP-OK
031100         DISPLAY "DCHANLZ - ERROR AL ABRIR SHPHIST " FS-SHP
031200         STOP RUN.
031300
031400     OPEN EXTEND REPORT-FILE.
031500     IF NOT FS-RPT-OK
031600         DISPLAY "DCHANLZ - ERROR AL ABRIR REPORTE " FS-RPT
031700         STOP RUN.
031800
031900 1050-ABRIR-ARCHIVOS-FIN.
032000     EXIT.
032100
032200*----------------------------------------------------------------
032300
032400* 1100-CARGAR-TABLA-EMBARQUES - LECTURA UNICA DEL HISTORICO
032500* COMPLETO A LA TABLA WS-TABLA-EMBARQUES (SHPTAB).  A PARTIR
032600* DE ACA TODO EL PROCESO TRABAJA EN MEMORIA.
032700 1100-CARGAR-TABLA-EMBARQUES.
032800
032900     MOVE ZEROES TO WS-CANT-EMB.
033000     READ SHIPMENT-FILE
033100-        AT END SET FS-SHP-EOF TO TRUE.
033200
033300     PERFORM 1110-CARGAR-UN-EMBARQUE
033400-       THRU 1110-CARGAR-UN-EMBARQUE-FIN
033500         UNTIL FS-SHP-EOF.
033600
033700 1100-CARGAR-TABLA-EMBARQUES-FIN.
033800     EXIT.
033900
034000*----------------------------------------------------------------
034100
034200 1110-CARGAR-UN-EMBARQUE.
034300
034400     ADD 1 TO WS-CANT-EMB.
034500     SET WS-IDX-EMB TO WS-CANT-EMB.
034600     MOVE SHP-ID           TO TEM-ID (WS-IDX-EMB).
034700     MOVE SHP-CARRIER      TO TEM-TRANSPORTISTA (WS-IDX-EMB).
034800     MOVE SHP-ORIGIN       TO TEM-ORIGEN (WS-IDX-EMB).
034900     MOVE SHP-DEST         TO TEM-DESTINO (WS-IDX-EMB).
035000     MOVE SHP-CATEGORY     TO TEM-CATEGORIA (WS-IDX-EMB).
035100     MOVE SHP-WEIGHT-KG    TO TEM-PESO-KG (WS-IDX-EMB).
035200     MOVE SHP-VOLUME-CBM   TO TEM-VOLUMEN-CBM (WS-IDX-EMB).
035300     MOVE SHP-COST         TO TEM-COSTO (WS-IDX-EMB).
035400     MOVE SHP-EXPECTED-DAYS
035500-        TO TEM-DIAS-COTIZADOS (WS-IDX-EMB).
035600     MOVE SHP-COLLECT-DATE TO TEM-FECHA-RETIRO (WS-IDX-EMB).
035700     MOVE SHP-EXPECT-DATE  TO TEM-FECHA-COTIZADA (WS-IDX-EMB).
035800     MOVE SHP-ACTUAL-DATE  TO TEM-FECHA-REAL (WS-IDX-EMB).
035900     MOVE SHP-STATUS       TO TEM-ESTADO (WS-IDX-EMB).
036000     MOVE SHP-ON-TIME      TO TEM-A-TIEMPO (WS-IDX-EMB).
036100     MOVE SHP-EMERG-GRADE  TO TEM-GRADO-EMERG (WS-IDX-EMB).
036200
036300     READ SHIPMENT-FILE
036400-        AT END SET FS-SHP-EOF TO TRUE.
036500
036600 1110-CARGAR-UN-EMBARQUE-FIN.
036700     EXIT.
036800
036900*----------------------------------------------------------------
037000
037100* 1200-INICIALIZAR-TABLAS - LAS TRES TABLAS ACUMULADORAS
037200* ARRANCAN EN CERO ANTES DE RECORRER LOS EMBARQUES.
037300 1200-INICIALIZAR-TABLAS.
037400
037500     MOVE ZEROES TO WS-TCR-CRUDO.
037600     MOVE ZEROES TO WS-CANT-TCR.
037700     MOVE ZEROES TO WS-TRX-CRUDO.
037800     MOVE ZEROES TO WS-CANT-TRX.
037900     MOVE ZEROES TO WS-TRH-CRUDO.
038000     MOVE ZEROES TO WS-CANT-TRH.
038100     MOVE ZEROES TO WS-ELEG-CRUDO.
038200
038300 1200-INICIALIZAR-TABLAS-FIN.
038400     EXIT.
038500
038600*****************************************************************
038700* 2000-PROCESAR-EMBARQUES - UN SOLO BARRIDO DE LA TABLA DE
038800* EMBARQUES, ACUMULANDO POR TRANSPORTISTA Y POR RUTA/
038900* TRANSPORTISTA.  AL TERMINAR EL BARRIDO SE SACAN LOS PROMEDIOS.
039000*****************************************************************
039100 2000-PROCESAR-EMBARQUES.
039200
039300     PERFORM 2100-PROCESAR-UN-EMBARQUE
039400-       THRU 2100-PROCESAR-UN-EMBARQUE-FIN
039500         VARYING WS-SUB-A FROM 1 BY 1
039600         UNTIL WS-SUB-A > WS-CANT-EMB.
039700
039800     PERFORM 2800-FINALIZAR-TRANSPORTISTAS
039900-       THRU 2800-FINALIZAR-TRANSPORTISTAS-FIN.
040000
040100     PERFORM 2850-FINALIZAR-RUTAS
040200-       THRU 2850-FINALIZAR-RUTAS-FIN.
040300
040400     PERFORM 2860-FINALIZAR-RUTA-HIST
040500-       THRU 2860-FINALIZAR-RUTA-HIST-FIN.
040600
040700 2000-PROCESAR-EMBARQUES-FIN.
040800     EXIT.
040900
041000*----------------------------------------------------------------
041100
041200 2100-PROCESAR-UN-EMBARQUE.
041300
041400     SET WS-IDX-EMB TO WS-SUB-A.
041500
041600     PERFORM 2600-ACUM-TRANSPORTISTA
041700-       THRU 2600-ACUM-TRANSPORTISTA-FIN.
041800
041900     PERFORM 2700-ACUM-RUTA
042000-       THRU 2700-ACUM-RUTA-FIN.
042100
042200 2100-PROCESAR-UN-EMBARQUE-FIN.
042300     EXIT.
042400
042500*----------------------------------------------------------------
042600
042700* 2600-ACUM-TRANSPORTISTA - BUSCA O DA DE ALTA LA FILA DEL
042800* TRANSPORTISTA DEL EMBARQUE ACTUAL Y LE SUMA SUS DATOS.
042900 2600-ACUM-TRANSPORTISTA.
043000
043100     PERFORM 2610-BUSCAR-TRANSPORTISTA
043200-       THRU 2610-BUSCAR-TRANSPORTISTA-FIN.
043300
043400     IF WS-IDX-TCR-HALLADO = ZEROES
043500         PERFORM 2620-AGREGAR-TRANSPORTISTA
043600-           THRU 2620-AGREGAR-TRANSPORTISTA-FIN.
043700
043800     SET WS-IDX-TCR TO WS-IDX-TCR-HALLADO.
043900     ADD 1 TO TCR-TOTAL (WS-IDX-TCR).
044000     IF TEM-A-TIEMPO (WS-IDX-EMB) = "Y"
044100         ADD 1 TO TCR-ENTREGADOS (WS-IDX-TCR).
044200
044300     IF TEM-COSTO (WS-IDX-EMB) > ZEROES
044400         ADD 1 TO TCR-CANT-COSTO (WS-IDX-TCR)
044500         ADD TEM-COSTO (WS-IDX-EMB)
044600-            TO TCR-SUMA-COSTO (WS-IDX-TCR).
044700
044800     IF TEM-FECHA-REAL (WS-IDX-EMB) > ZEROES
044900         PERFORM 8000-CALC-DIAS-DIFERENCIA
045000-           THRU 8000-CALC-DIAS-DIFERENCIA-FIN
045100         ADD 1 TO TCR-CANT-DIAS (WS-IDX-TCR)
045200         ADD WS-FDIF-RESULTADO
045300-            TO TCR-SUMA-DIAS (WS-IDX-TCR).
045400
045500 2600-ACUM-TRANSPORTISTA-FIN.
045600     EXIT.
045700
045800*----------------------------------------------------------------
045900
046000 2610-BUSCAR-TRANSPORTISTA.
046100
046200     MOVE ZEROES TO WS-IDX-TCR-HALLADO.
046300     IF WS-CANT-TCR > ZEROES
046400         PERFORM 2611-COMPARAR-TRANSPORTISTA
046500-           THRU 2611-COMPARAR-TRANSPORTISTA-FIN
046600             VARYING WS-SUB-B FROM 1 BY 1
046700             UNTIL WS-SUB-B > WS-CANT-TCR.
046800
046900 2610-BUSCAR-TRANSPORTISTA-FIN.
047000     EXIT.
047100
047200*----------------------------------------------------------------
047300
047400 2611-COMPARAR-TRANSPORTISTA.
047500
047600     SET WS-IDX-TCR TO WS-SUB-B.
047700     IF TCR-NOMBRE (WS-IDX-TCR) = TEM-TRANSPORTISTA (WS-IDX-EMB)
047800         MOVE WS-SUB-B TO WS-IDX-TCR-HALLADO.
047900
048000 2611-COMPARAR-TRANSPORTISTA-FIN.
048100     EXIT.
048200
048300*----------------------------------------------------------------
048400
048500 2620-AGREGAR-TRANSPORTISTA.
048600
048700     ADD 1 TO WS-CANT-TCR.
048800     MOVE WS-CANT-TCR TO WS-IDX-TCR-HALLADO.
048900     SET WS-IDX-TCR TO WS-CANT-TCR.
049000     MOVE TEM-TRANSPORTISTA (WS-IDX-EMB)
049100-        TO TCR-NOMBRE (WS-IDX-TCR).
049200
049300 2620-AGREGAR-TRANSPORTISTA-FIN.
049400     EXIT.
049500
049600*----------------------------------------------------------------
049700
049800* 2700-ACUM-RUTA - LO MISMO QUE 2600 PERO POR LA COMBINACION
049900* ORIGEN/DESTINO/TRANSPORTISTA Y POR ORIGEN/DESTINO SOLO
050000* (RUTSTAT - ESTADISTICA GENERAL DE LA RUTA).
050100 2700-ACUM-RUTA.
050200
050300     PERFORM 2710-BUSCAR-RUTA-TRANSP
050400-       THRU 2710-BUSCAR-RUTA-TRANSP-FIN.
050500
050600     IF WS-IDX-TRX-HALLADO = ZEROES
050700         PERFORM 2720-AGREGAR-RUTA-TRANSP
050800-           THRU 2720-AGREGAR-RUTA-TRANSP-FIN.
050900
051000     SET WS-IDX-TRX TO WS-IDX-TRX-HALLADO.
051100     ADD 1 TO TRX-TOTAL (WS-IDX-TRX).
051200     IF TEM-A-TIEMPO (WS-IDX-EMB) = "Y"
051300         ADD 1 TO TRX-ENTREGADOS (WS-IDX-TRX).
051400
051500     IF TEM-COSTO (WS-IDX-EMB) > ZEROES
051600         ADD 1 TO TRX-CANT-COSTO (WS-IDX-TRX)
051700         ADD TEM-COSTO (WS-IDX-EMB)
051800-            TO TRX-SUMA-COSTO (WS-IDX-TRX).
051900
052000     IF TEM-FECHA-REAL (WS-IDX-EMB) > ZEROES
052100         PERFORM 8000-CALC-DIAS-DIFERENCIA
052200-           THRU 8000-CALC-DIAS-DIFERENCIA-FIN
052300         ADD 1 TO TRX-CANT-DIAS (WS-IDX-TRX)
052400         ADD WS-FDIF-RESULTADO
052500-            TO TRX-SUMA-DIAS (WS-IDX-TRX).
052600
052700     PERFORM 2750-BUSCAR-RUTA-HIST
052800-       THRU 2750-BUSCAR-RUTA-HIST-FIN.
052900
053000     IF WS-IDX-TRH-HALLADO = ZEROES
053100         PERFORM 2760-AGREGAR-RUTA-HIST
053200-           THRU 2760-AGREGAR-RUTA-HIST-FIN.
053300
053400     SET WS-IDX-TRH TO WS-IDX-TRH-HALLADO.
053500     ADD 1 TO TRH-TOTAL (WS-IDX-TRH).
053600     ADD TEM-PESO-KG (WS-IDX-EMB) TO TRH-SUMA-PESO (WS-IDX-TRH).
053700     ADD TEM-VOLUMEN-CBM (WS-IDX-EMB)
053800-        TO TRH-SUMA-VOLUMEN (WS-IDX-TRH).
053900
054000 2700-ACUM-RUTA-FIN.
054100     EXIT.
054200
054300*----------------------------------------------------------------
054400
054500 2710-BUSCAR-RUTA-TRANSP.
054600
054700     MOVE ZEROES TO WS-IDX-TRX-HALLADO.
054800     IF WS-CANT-TRX > ZEROES
054900         PERFORM 2711-COMPARAR-RUTA-TRANSP
055000-           THRU 2711-COMPARAR-RUTA-TRANSP-FIN
055100             VARYING WS-SUB-B FROM 1 BY 1
055200             UNTIL WS-SUB-B > WS-CANT-TRX.
055300
055400 2710-BUSCAR-RUTA-TRANSP-FIN.
055500     EXIT.
055600
055700*----------------------------------------------------------------
055800
055900 2711-COMPARAR-RUTA-TRANSP.
056000
056100     SET WS-IDX-TRX TO WS-SUB-B.
056200     IF TRX-ORIGEN (WS-IDX-TRX) = TEM-ORIGEN (WS-IDX-EMB)
056300         AND TRX-DESTINO (WS-IDX-TRX) = TEM-DESTINO (WS-IDX-EMB)
056400         AND TRX-CARRIER (WS-IDX-TRX) =
056500-            TEM-TRANSPORTISTA (WS-IDX-EMB)
056600         MOVE WS-SUB-B TO WS-IDX-TRX-HALLADO.
056700
056800 2711-COMPARAR-RUTA-TRANSP-FIN.
056900     EXIT.
057000
057100*----------------------------------------------------------------
057200
057300 2720-AGREGAR-RUTA-TRANSP.
057400
057500     ADD 1 TO WS-CANT-TRX.
057600     MOVE WS-CANT-TRX TO WS-IDX-TRX-HALLADO.
057700     SET WS-IDX-TRX TO WS-CANT-TRX.
057800     MOVE TEM-ORIGEN (WS-IDX-EMB) TO TRX-ORIGEN (WS-IDX-TRX).
057900     MOVE TEM-DESTINO (WS-IDX-EMB) TO TRX-DESTINO (WS-IDX-TRX).
058000     MOVE TEM-TRANSPORTISTA (WS-IDX-EMB)
058100-        TO TRX-CARRIER (WS-IDX-TRX).
058200     MOVE WS-IDX-TCR-HALLADO TO TRX-TCR-IDX (WS-IDX-TRX).
058300
058400 2720-AGREGAR-RUTA-TRANSP-FIN.
058500     EXIT.
058600
058700*----------------------------------------------------------------
058800
058900 2750-BUSCAR-RUTA-HIST.
059000
059100     MOVE ZEROES TO WS-IDX-TRH-HALLADO.
059200     IF WS-CANT-TRH > ZEROES
059300         PERFORM 2751-COMPARAR-RUTA-HIST
059400-           THRU 2751-COMPARAR-RUTA-HIST-FIN
059500             VARYING WS-SUB-B FROM 1 BY 1
059600             UNTIL WS-SUB-B > WS-CANT-TRH.
059700
059800 2750-BUSCAR-RUTA-HIST-FIN.
059900     EXIT.
060000
060100*----------------------------------------------------------------
060200
060300 2751-COMPARAR-RUTA-HIST.
060400
060500     SET WS-IDX-TRH TO WS-SUB-B.
060600     IF TRH-ORIGEN (WS-IDX-TRH) = TEM-ORIGEN (WS-IDX-EMB)
060700         AND TRH-DESTINO (WS-IDX-TRH) = TEM-DESTINO (WS-IDX-EMB)
060800         MOVE WS-SUB-B TO WS-IDX-TRH-HALLADO.
060900
061000 2751-COMPARAR-RUTA-HIST-FIN.
061100     EXIT.
061200
061300*----------------------------------------------------------------
061400
061500 2760-AGREGAR-RUTA-HIST.
061600
061700     ADD 1 TO WS-CANT-TRH.
061800     MOVE WS-CANT-TRH TO WS-IDX-TRH-HALLADO.
061900     SET WS-IDX-TRH TO WS-CANT-TRH.
062000     MOVE TEM-ORIGEN (WS-IDX-EMB) TO TRH-ORIGEN (WS-IDX-TRH).
062100     MOVE TEM-DESTINO (WS-IDX-EMB) TO TRH-DESTINO (WS-IDX-TRH).
062200
062300 2760-AGREGAR-RUTA-HIST-FIN.
062400     EXIT.
062500
062600*----------------------------------------------------------------
062700
062800* 2800-FINALIZAR-TRANSPORTISTAS - CIERRA LOS PROMEDIOS DE CADA
062900* TRANSPORTISTA UNA VEZ TERMINADO EL BARRIDO.  LOS QUE NO
063000* TIENEN COSTO O DIAS CARGADOS QUEDAN CON EL SENTINELA, PARA
063100* QUE EL RANKING DE TRANSPORTISTAS LOS DEJE SIEMPRE AL FINAL.
063200 2800-FINALIZAR-TRANSPORTISTAS.
063300
063400     IF WS-CANT-TCR > ZEROES
063500         PERFORM 2810-FINALIZAR-UN-TRANSPORTISTA
063600-           THRU 2810-FINALIZAR-UN-TRANSPORTISTA-FIN
063700             VARYING WS-SUB-A FROM 1 BY 1
063800             UNTIL WS-SUB-A > WS-CANT-TCR.
063900
064000 2800-FINALIZAR-TRANSPORTISTAS-FIN.
064100     EXIT.
064200
064300*----------------------------------------------------------------
064400
064500 2810-FINALIZAR-UN-TRANSPORTISTA.
064600
064700     SET WS-IDX-TCR TO WS-SUB-A.
064800     IF TCR-TOTAL (WS-IDX-TCR) > ZEROES
064900         COMPUTE TCR-TASA-ENTREGA (WS-IDX-TCR) ROUNDED =
065000-            TCR-ENTREGADOS (WS-IDX-TCR) /
065100-            TCR-TOTAL (WS-IDX-TCR).
065200
065300     IF TCR-CANT-COSTO (WS-IDX-TCR) > ZEROES
065400         COMPUTE TCR-COSTO-PROM (WS-IDX-TCR) ROUNDED =
065500-            TCR-SUMA-COSTO (WS-IDX-TCR) /
065600-            TCR-CANT-COSTO (WS-IDX-TCR)
065700     ELSE
065800         MOVE WS-SENTINELA-COSTO TO TCR-COSTO-PROM (WS-IDX-TCR).
065900
066000     IF TCR-CANT-DIAS (WS-IDX-TCR) > ZEROES
066100         COMPUTE TCR-DIAS-PROM (WS-IDX-TCR) ROUNDED =
066200-            TCR-SUMA-DIAS (WS-IDX-TCR) /
066300-            TCR-CANT-DIAS (WS-IDX-TCR)
066400     ELSE
066500         MOVE WS-SENTINELA-DIAS TO TCR-DIAS-PROM (WS-IDX-TCR).
066600
066700 2810-FINALIZAR-UN-TRANSPORTISTA-FIN.
066800     EXIT.
066900
067000*----------------------------------------------------------------
067100
067200 2850-FINALIZAR-RUTAS.
067300
067400     IF WS-CANT-TRX > ZEROES
067500         PERFORM 2851-FINALIZAR-UNA-RUTA
067600-           THRU 2851-FINALIZAR-UNA-RUTA-FIN
067700             VARYING WS-SUB-A FROM 1 BY 1
067800             UNTIL WS-SUB-A > WS-CANT-TRX.
067900
068000 2850-FINALIZAR-RUTAS-FIN.
068100     EXIT.
068200
068300*----------------------------------------------------------------
068400
068500 2851-FINALIZAR-UNA-RUTA.
068600
068700     SET WS-IDX-TRX TO WS-SUB-A.
068800     IF TRX-TOTAL (WS-IDX-TRX) > ZEROES
068900         COMPUTE TRX-TASA-ENTREGA (WS-IDX-TRX) ROUNDED =
069000-            TRX-ENTREGADOS (WS-IDX-TRX) /
069100-            TRX-TOTAL (WS-IDX-TRX).
069200
069300     IF TRX-CANT-COSTO (WS-IDX-TRX) > ZEROES
069400         COMPUTE TRX-COSTO-PROM (WS-IDX-TRX) ROUNDED =
069500-            TRX-SUMA-COSTO (WS-IDX-TRX) /
069600-            TRX-CANT-COSTO (WS-IDX-TRX)
069700     ELSE
069800         MOVE WS-SENTINELA-COSTO TO TRX-COSTO-PROM (WS-IDX-TRX).
069900
070000     IF TRX-CANT-DIAS (WS-IDX-TRX) > ZEROES
070100         COMPUTE TRX-DIAS-PROM (WS-IDX-TRX) ROUNDED =
070200-            TRX-SUMA-DIAS (WS-IDX-TRX) /
070300-            TRX-CANT-DIAS (WS-IDX-TRX)
070400     ELSE
070500         MOVE WS-SENTINELA-DIAS TO TRX-DIAS-PROM (WS-IDX-TRX).
070600
070700 2851-FINALIZAR-UNA-RUTA-FIN.
070800     EXIT.
070900
071000*----------------------------------------------------------------
071100
071200 2860-FINALIZAR-RUTA-HIST.
071300
071400     IF WS-CANT-TRH > ZEROES
071500         PERFORM 2861-FINALIZAR-UNA-RUTA-HIST
071600-           THRU 2861-FINALIZAR-UNA-RUTA-HIST-FIN
071700             VARYING WS-SUB-A FROM 1 BY 1
071800             UNTIL WS-SUB-A > WS-CANT-TRH.
071900
072000 2860-FINALIZAR-RUTA-HIST-FIN.
072100     EXIT.
072200
072300*----------------------------------------------------------------
072400
072500 2861-FINALIZAR-UNA-RUTA-HIST.
072600
072700     SET WS-IDX-TRH TO WS-SUB-A.
072800     IF TRH-TOTAL (WS-IDX-TRH) > ZEROES
072900         COMPUTE TRH-PESO-PROM (WS-IDX-TRH) ROUNDED =
073000-            TRH-SUMA-PESO (WS-IDX-TRH) /
073100-            TRH-TOTAL (WS-IDX-TRH)
073200         COMPUTE TRH-VOLUMEN-PROM (WS-IDX-TRH) ROUNDED =
073300-            TRH-SUMA-VOLUMEN (WS-IDX-TRH) /
073400-            TRH-TOTAL (WS-IDX-TRH).
073500
073600 2861-FINALIZAR-UNA-RUTA-HIST-FIN.
073700     EXIT.
073800
073900*****************************************************************
074000* 3000-RANKING-TRANSPORTISTAS - CUATRO ORDENACIONES, UNA
074100* POR CRITERIO (CONFIABILIDAD DESC, COSTO ASC, TIEMPO ASC,
074200* VOLUMEN DESC), MAS UNA QUINTA POR EL SCORE COMPUESTO.  LAS
074300* CINCO USAN EL MISMO PARRAFO DE BURBUJA (3110/3111/3112),
074400* QUE MIRA WS-CRIT-SEL PARA SABER QUE COMPARAR.
074500*****************************************************************
074600 3000-RANKING-TRANSPORTISTAS.
074700
074800     PERFORM 3050-ARMAR-ELEGIBLES
074900-       THRU 3050-ARMAR-ELEGIBLES-FIN.
075000
075100     IF WS-CANT-ELEG = ZEROES
075200         GO TO 3000-RANKING-TRANSPORTISTAS-FIN.
075300
075400     SET CRIT-CONFIABILIDAD TO TRUE.
075500     PERFORM 3100-ORDENAR-Y-RANGO THRU 3100-ORDENAR-Y-RANGO-FIN.
075600     SET CRIT-COSTO TO TRUE.
075700     PERFORM 3100-ORDENAR-Y-RANGO THRU 3100-ORDENAR-Y-RANGO-FIN.
075800     SET CRIT-TIEMPO TO TRUE.
075900     PERFORM 3100-ORDENAR-Y-RANGO THRU 3100-ORDENAR-Y-RANGO-FIN.
076000     SET CRIT-VOLUMEN TO TRUE.
076100     PERFORM 3100-ORDENAR-Y-RANGO THRU 3100-ORDENAR-Y-RANGO-FIN.
076200
076300     PERFORM 3200-CALC-SCORE-COMPUESTO
076400-       THRU 3200-CALC-SCORE-COMPUESTO-FIN.
076500
076600     SET CRIT-COMPUESTO TO TRUE.
076700     PERFORM 3100-ORDENAR-Y-RANGO THRU 3100-ORDENAR-Y-RANGO-FIN.
076800
076900 3000-RANKING-TRANSPORTISTAS-FIN.
077000     EXIT.
077100
077200*----------------------------------------------------------------
077300
077400* 3050-ARMAR-ELEGIBLES - SOLO ENTRAN AL RANKING LOS TRANSPORT-
077500* ISTAS CON 3 O MAS EMBARQUES EN EL HISTORICO.
077600 3050-ARMAR-ELEGIBLES.
077700
077800     MOVE ZEROES TO WS-CANT-ELEG.
077900     IF WS-CANT-TCR > ZEROES
078000         PERFORM 3051-EVALUAR-ELEGIBLE
078100-           THRU 3051-EVALUAR-ELEGIBLE-FIN
078200             VARYING WS-SUB-A FROM 1 BY 1
078300             UNTIL WS-SUB-A > WS-CANT-TCR.
078400
078500 3050-ARMAR-ELEGIBLES-FIN.
078600     EXIT.
078700
078800*----------------------------------------------------------------
078900
079000 3051-EVALUAR-ELEGIBLE.
079100
079200     SET WS-IDX-TCR TO WS-SUB-A.
079300     IF TCR-TOTAL (WS-IDX-TCR) NOT < 3
079400         ADD 1 TO WS-CANT-ELEG
079500         MOVE WS-SUB-A TO WS-ELEG-IDX (WS-CANT-ELEG).
079600
079700 3051-EVALUAR-ELEGIBLE-FIN.
079800     EXIT.
079900
080000*----------------------------------------------------------------
080100
080200* 3100-ORDENAR-Y-RANGO - COPIA LOS ELEGIBLES A LA TABLA DE
080300* TRABAJO, LOS ORDENA POR EL CRITERIO VIGENTE (WS-CRIT-SEL) Y
080400* LES ASIGNA EL RANGO CORRESPONDIENTE.  MISMA TECNICA DE
080500* BURBUJA POR INDICE QUE DCTOPS01 2800-ORDENAR-RESULTADOS.
080600 3100-ORDENAR-Y-RANGO.
080700
080800     PERFORM 3105-COPIAR-ORDEN-BASE
080900-       THRU 3105-COPIAR-ORDEN-BASE-FIN
081000         VARYING WS-SUB-A FROM 1 BY 1
081100         UNTIL WS-SUB-A > WS-CANT-ELEG.
081200
081300     SET HUBO-INTERCAMBIO TO TRUE.
081400     PERFORM 3111-PASADA-ORDEN
081500-       THRU 3111-PASADA-ORDEN-FIN
081600         UNTIL NO-HUBO-INTERCAMBIO.
081700
081800     PERFORM 3160-ASIGNAR-RANGOS
081900-       THRU 3160-ASIGNAR-RANGOS-FIN
082000         VARYING WS-SUB-A FROM 1 BY 1
082100         UNTIL WS-SUB-A > WS-CANT-ELEG.
082200
082300 3100-ORDENAR-Y-RANGO-FIN.
082400     EXIT.
082500
082600*----------------------------------------------------------------
082700
082800 3105-COPIAR-ORDEN-BASE.
082900
083000     MOVE WS-ELEG-IDX (WS-SUB-A) TO WS-ORD-CRIT (WS-SUB-A).
083100
083200 3105-COPIAR-ORDEN-BASE-FIN.
083300     EXIT.
083400
083500*----------------------------------------------------------------
083600
083700 3111-PASADA-ORDEN.
083800
083900     SET NO-HUBO-INTERCAMBIO TO TRUE.
084000     PERFORM 3112-COMPARAR-ORDEN
084100-       THRU 3112-COMPARAR-ORDEN-FIN
084200         VARYING WS-SUB-A FROM 1 BY 1
084300         UNTIL WS-SUB-A > WS-CANT-ELEG - 1.
084400
084500 3111-PASADA-ORDEN-FIN.
084600     EXIT.
084700
084800*----------------------------------------------------------------
084900
085000 3112-COMPARAR-ORDEN.
085010
085020     MOVE WS-SUB-A TO WS-SUB-B.
085030     ADD 1 TO WS-SUB-B.
085040
085050     EVALUATE TRUE
085060         WHEN CRIT-CONFIABILIDAD
085070*           DESEMPATE: TASA DE ENTREGA DESC, LUEGO NOMBRE ASC.
085080             IF TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-A)) <
085090-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-B))
085100                OR (TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-A)) =
085110-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-B))  AND
085120-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-A)) >
085130-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-B)))
085140                 PERFORM 3113-INTERCAMBIAR-ORDEN
085150-                   THRU 3113-INTERCAMBIAR-ORDEN-FIN
085160         WHEN CRIT-COSTO
085170*           DESEMPATE: TASA DE ENTREGA DESC, LUEGO NOMBRE ASC.
085180             IF TCR-COSTO-PROM (WS-ORD-CRIT (WS-SUB-A)) >
085190-               TCR-COSTO-PROM (WS-ORD-CRIT (WS-SUB-B))
085200                OR (TCR-COSTO-PROM (WS-ORD-CRIT (WS-SUB-A)) =
085210-               TCR-COSTO-PROM (WS-ORD-CRIT (WS-SUB-B))  AND
085220-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-A)) <
085230-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-B)))
085240                OR (TCR-COSTO-PROM (WS-ORD-CRIT (WS-SUB-A)) =
085250-               TCR-COSTO-PROM (WS-ORD-CRIT (WS-SUB-B))  AND
085260-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-A)) =
085270-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-B))  AND
085280-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-A)) >
085290-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-B)))
085300                 PERFORM 3113-INTERCAMBIAR-ORDEN
085310-                   THRU 3113-INTERCAMBIAR-ORDEN-FIN
085320         WHEN CRIT-TIEMPO
085330*           DESEMPATE: TASA DE ENTREGA DESC, LUEGO NOMBRE ASC.
085340             IF TCR-DIAS-PROM (WS-ORD-CRIT (WS-SUB-A)) >
085350-               TCR-DIAS-PROM (WS-ORD-CRIT (WS-SUB-B))
085360                OR (TCR-DIAS-PROM (WS-ORD-CRIT (WS-SUB-A)) =
085370-               TCR-DIAS-PROM (WS-ORD-CRIT (WS-SUB-B))  AND
085380-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-A)) <
085390-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-B)))
085400                OR (TCR-DIAS-PROM (WS-ORD-CRIT (WS-SUB-A)) =
085410-               TCR-DIAS-PROM (WS-ORD-CRIT (WS-SUB-B))  AND
085420-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-A)) =
085430-               TCR-TASA-ENTREGA (WS-ORD-CRIT (WS-SUB-B))  AND
085440-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-A)) >
085450-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-B)))
085460                 PERFORM 3113-INTERCAMBIAR-ORDEN
085470-                   THRU 3113-INTERCAMBIAR-ORDEN-FIN
085480         WHEN CRIT-VOLUMEN
085490*           DESEMPATE: NOMBRE ASC.
085500             IF TCR-TOTAL (WS-ORD-CRIT (WS-SUB-A)) <
085510-               TCR-TOTAL (WS-ORD-CRIT (WS-SUB-B))
085520                OR (TCR-TOTAL (WS-ORD-CRIT (WS-SUB-A)) =
085530-               TCR-TOTAL (WS-ORD-CRIT (WS-SUB-B))  AND
085540-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-A)) >
085550-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-B)))
085560                 PERFORM 3113-INTERCAMBIAR-ORDEN
085570-                   THRU 3113-INTERCAMBIAR-ORDEN-FIN
085580         WHEN CRIT-COMPUESTO
085590*           SCORE ASC (MAS CHICO ES MEJOR), DESEMPATE NOMBRE ASC.
085600             IF TCR-SCORE-GRAL (WS-ORD-CRIT (WS-SUB-A)) >
085610-               TCR-SCORE-GRAL (WS-ORD-CRIT (WS-SUB-B))
085620                OR (TCR-SCORE-GRAL (WS-ORD-CRIT (WS-SUB-A)) =
085630-               TCR-SCORE-GRAL (WS-ORD-CRIT (WS-SUB-B))  AND
085640-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-A)) >
085650-               TCR-NOMBRE (WS-ORD-CRIT (WS-SUB-B)))
085660                 PERFORM 3113-INTERCAMBIAR-ORDEN
085670-                   THRU 3113-INTERCAMBIAR-ORDEN-FIN
085680     END-EVALUATE.
085690
085700 3112-COMPARAR-ORDEN-FIN.
085710     EXIT.
088700
088800*----------------------------------------------------------------
088900
089000 3113-INTERCAMBIAR-ORDEN.
089100
089200     MOVE WS-ORD-CRIT (WS-SUB-A) TO WS-TEMP-ORDEN.
089300     MOVE WS-ORD-CRIT (WS-SUB-B) TO WS-ORD-CRIT (WS-SUB-A).
089400     MOVE WS-TEMP-ORDEN TO WS-ORD-CRIT (WS-SUB-B).
089500     SET HUBO-INTERCAMBIO TO TRUE.
089600
089700 3113-INTERCAMBIAR-ORDEN-FIN.
089800     EXIT.
089900
090000*----------------------------------------------------------------
090100
090200* 3160-ASIGNAR-RANGOS - EL RANGO ES LA POSICION EN LA TABLA
090300* YA ORDENADA (1 = MEJOR).
090400 3160-ASIGNAR-RANGOS.
090500
090600     SET WS-IDX-TCR TO WS-ORD-CRIT (WS-SUB-A).
090700     EVALUATE TRUE
090800         WHEN CRIT-CONFIABILIDAD
090900             MOVE WS-SUB-A TO TCR-RANGO-CONFIAB (WS-IDX-TCR)
091000         WHEN CRIT-COSTO
091100             MOVE WS-SUB-A TO TCR-RANGO-COSTO (WS-IDX-TCR)
091200         WHEN CRIT-TIEMPO
091300             MOVE WS-SUB-A TO TCR-RANGO-TIEMPO (WS-IDX-TCR)
091400         WHEN CRIT-VOLUMEN
091500             MOVE WS-SUB-A TO TCR-RANGO-VOLUMEN (WS-IDX-TCR)
091600         WHEN CRIT-COMPUESTO
091700             MOVE WS-SUB-A TO TCR-RANGO-GRAL (WS-IDX-TCR)
091800     END-EVALUATE.
091900
092000 3160-ASIGNAR-RANGOS-FIN.
092100     EXIT.
092200
092300*----------------------------------------------------------------
092400
092500* 3200-CALC-SCORE-COMPUESTO - SCORE GENERAL DEL TRANSPORTISTA,
092600* SUMA PONDERADA DE SUS CUATRO RANGOS (40% CONFIABILIDAD, 30%
092700* COSTO, 20% TIEMPO, 10% VOLUMEN) - CUANTO MAS CHICO, MEJOR.
092800 3200-CALC-SCORE-COMPUESTO.
092900
093000     PERFORM 3210-CALC-SCORE-UNO
093100-       THRU 3210-CALC-SCORE-UNO-FIN
093200         VARYING WS-SUB-A FROM 1 BY 1
093300         UNTIL WS-SUB-A > WS-CANT-ELEG.
093400
093500 3200-CALC-SCORE-COMPUESTO-FIN.
093600     EXIT.
093700
093800*----------------------------------------------------------------
093900
094000 3210-CALC-SCORE-UNO.
094100
094200     SET WS-IDX-TCR TO WS-ELEG-IDX (WS-SUB-A).
094300     COMPUTE TCR-SCORE-GRAL (WS-IDX-TCR) ROUNDED =
094400-        (TCR-RANGO-CONFIAB (WS-IDX-TCR) * 0.4) +
094500-        (TCR-RANGO-COSTO   (WS-IDX-TCR) * 0.3) +
094600-        (TCR-RANGO-TIEMPO  (WS-IDX-TCR) * 0.2) +
094700-        (TCR-RANGO-VOLUMEN (WS-IDX-TCR) * 0.1).
094900
095000 3210-CALC-SCORE-UNO-FIN.
095100     EXIT.
095200
095300*****************************************************************
095400* 3500-RECOMENDAR-RUTAS - PARA CADA RUTA CONOCIDA, ARMA LA
095500* LISTA DE TRANSPORTISTAS QUE LA CUBREN, LES CALCULA UN SCORE
095600* PARCIAL POR CONFIABILIDAD/COSTO/TIEMPO/EXPERIENCIA Y REPESA
095700* ESOS CUATRO SCORES BAJO LOS SEIS ESCENARIOS DE LA CASA,
095800* IMPRIMIENDO EL TOP 3 DE CADA UNO.
095900*****************************************************************
096000 3500-RECOMENDAR-RUTAS.
096100
096200     IF WS-CANT-TRH = ZEROES
096300         GO TO 3500-RECOMENDAR-RUTAS-FIN.
096400
096500     PERFORM 3510-PROCESAR-UNA-RUTA
096600-       THRU 3510-PROCESAR-UNA-RUTA-FIN
096700         VARYING WS-SUB-A FROM 1 BY 1
096800         UNTIL WS-SUB-A > WS-CANT-TRH.
096900
097000 3500-RECOMENDAR-RUTAS-FIN.
097100     EXIT.
097200
097300*----------------------------------------------------------------
097400
097500 3510-PROCESAR-UNA-RUTA.
097600
097700     SET WS-IDX-TRH TO WS-SUB-A.
097800     PERFORM 3520-ARMAR-CANDIDATOS-RUTA
097900-       THRU 3520-ARMAR-CANDIDATOS-RUTA-FIN.
098000
098050* LA RUTA NECESITA AL MENOS DOS TRANSPORTISTAS EVALUABLES PARA
098060* QUE TENGA SENTIDO COMPARARLOS Y RECOMENDAR UNO.
098100     IF WS-CANT-CAND-RUTA NOT < 2
098200         PERFORM 3530-CALC-MINIMOS-RUTA
098300-           THRU 3530-CALC-MINIMOS-RUTA-FIN
098400         PERFORM 3540-CALC-SCORES-CAND
098500-           THRU 3540-CALC-SCORES-CAND-FIN
098600-            VARYING WS-SUB-B FROM 1 BY 1
098700-            UNTIL WS-SUB-B > WS-CANT-CAND-RUTA
098800         PERFORM 3600-IMPRIMIR-ESCENARIOS-RUTA
098900-           THRU 3600-IMPRIMIR-ESCENARIOS-RUTA-FIN.
099000
099100 3510-PROCESAR-UNA-RUTA-FIN.
099200     EXIT.
099300
099400*----------------------------------------------------------------
099500
099600 3520-ARMAR-CANDIDATOS-RUTA.
099700
099800     MOVE ZEROES TO WS-CR-CRUDO.
099900     MOVE ZEROES TO WS-CANT-CAND-RUTA.
100000     IF WS-CANT-TRX > ZEROES
100100         PERFORM 3521-EVALUAR-CAND-RUTA
100200-           THRU 3521-EVALUAR-CAND-RUTA-FIN
100300             VARYING WS-SUB-B FROM 1 BY 1
100400             UNTIL WS-SUB-B > WS-CANT-TRX.
100500
100600 3520-ARMAR-CANDIDATOS-RUTA-FIN.
100700     EXIT.
100800
100900*----------------------------------------------------------------
101000
101100 3521-EVALUAR-CAND-RUTA.
101200
101300     SET WS-IDX-TRX TO WS-SUB-B.
101400     IF TRX-ORIGEN (WS-IDX-TRX) = TRH-ORIGEN (WS-IDX-TRH)
101500         AND TRX-DESTINO (WS-IDX-TRX) = TRH-DESTINO (WS-IDX-TRH)
101600         ADD 1 TO WS-CANT-CAND-RUTA
101700         SET WS-IDX-CR TO WS-CANT-CAND-RUTA
101800         MOVE WS-SUB-B TO WS-CR-TRX-IDX (WS-IDX-CR).
101900
102000 3521-EVALUAR-CAND-RUTA-FIN.
102100     EXIT.
102200
102300*----------------------------------------------------------------
102400
102500* 3530-CALC-MINIMOS-RUTA - COSTO MINIMO, DIAS MINIMOS Y MAYOR
102600* CANTIDAD DE EMBARQUES ENTRE LOS CANDIDATOS DE LA RUTA, BASE
102700* DE LOS SCORES PARCIALES DE 3540.
102800 3530-CALC-MINIMOS-RUTA.
102900
103000     MOVE WS-SENTINELA-COSTO TO WS-MIN-COSTO-RUTA.
103100     MOVE WS-SENTINELA-DIAS TO WS-MIN-DIAS-RUTA.
103200     MOVE ZEROES TO WS-MAX-CANT-RUTA.
103300
103400     PERFORM 3531-COMPARAR-MINIMO-RUTA
103500-       THRU 3531-COMPARAR-MINIMO-RUTA-FIN
103600         VARYING WS-SUB-B FROM 1 BY 1
103700         UNTIL WS-SUB-B > WS-CANT-CAND-RUTA.
103800
103900 3530-CALC-MINIMOS-RUTA-FIN.
104000     EXIT.
104100
104200*----------------------------------------------------------------
104300
104400 3531-COMPARAR-MINIMO-RUTA.
104500
104600     SET WS-IDX-CR TO WS-SUB-B.
104700     SET WS-IDX-TRX TO WS-CR-TRX-IDX (WS-IDX-CR).
104800     IF TRX-COSTO-PROM (WS-IDX-TRX) < WS-MIN-COSTO-RUTA
104900         MOVE TRX-COSTO-PROM (WS-IDX-TRX) TO WS-MIN-COSTO-RUTA.
105000     IF TRX-DIAS-PROM (WS-IDX-TRX) < WS-MIN-DIAS-RUTA
105100         MOVE TRX-DIAS-PROM (WS-IDX-TRX) TO WS-MIN-DIAS-RUTA.
105200     IF TRX-TOTAL (WS-IDX-TRX) > WS-MAX-CANT-RUTA
105300         MOVE TRX-TOTAL (WS-IDX-TRX) TO WS-MAX-CANT-RUTA.
105400
105500 3531-COMPARAR-MINIMO-RUTA-FIN.
105600     EXIT.
105700
105800*----------------------------------------------------------------
105900
106000* 3540-CALC-SCORES-CAND - CUATRO SCORES PARCIALES DE 0 A 100
106100* POR CANDIDATO: CONFIABILIDAD (TASA DE ENTREGA), COSTO Y
106200* TIEMPO (MEJOR CONTRA EL MINIMO DE LA RUTA) Y EXPERIENCIA
106300* (CANTIDAD DE EMBARQUES CONTRA EL MAXIMO DE LA RUTA).  SI LA
106310* RUTA NO TRAE COSTO O DIAS PROPIOS, SE CAE AL PROMEDIO GENERAL
106320* DEL TRANSPORTISTA (CARTAB, VIA TRX-TCR-IDX) ANTES DE DAR EL
106330* CANDIDATO POR NEUTRO, PARA NO CASTIGAR DE MAS A LOS
106340* FORWARDERS NUEVOS EN UNA RUTA (VER HISTORIAL DE CAMBIOS).
106400 3540-CALC-SCORES-CAND.
106500
106600     SET WS-IDX-CR TO WS-SUB-B.
106700     SET WS-IDX-TRX TO WS-CR-TRX-IDX (WS-IDX-CR).
106800
106900     COMPUTE WS-CR-SCORE-REL (WS-IDX-CR) ROUNDED =
107000-        TRX-TASA-ENTREGA (WS-IDX-TRX) * 100.
107100
107150     SET WS-IDX-TCR TO TRX-TCR-IDX (WS-IDX-TRX).
107160     IF TRX-COSTO-PROM (WS-IDX-TRX) < WS-SENTINELA-COSTO
107170         MOVE TRX-COSTO-PROM (WS-IDX-TRX) TO WS-COSTO-CAND
107180     ELSE
107190         IF TCR-COSTO-PROM (WS-IDX-TCR) < WS-SENTINELA-COSTO
107200             MOVE TCR-COSTO-PROM (WS-IDX-TCR) TO WS-COSTO-CAND
107210         ELSE
107220             MOVE WS-SENTINELA-COSTO TO WS-COSTO-CAND.
107230
107240     IF WS-COSTO-CAND < WS-SENTINELA-COSTO
107300         COMPUTE WS-CR-SCORE-COSTO (WS-IDX-CR) ROUNDED =
107400-            (WS-MIN-COSTO-RUTA / WS-COSTO-CAND) * 100
107600     ELSE
107700         MOVE 50 TO WS-CR-SCORE-COSTO (WS-IDX-CR).
107800
107810     IF TRX-DIAS-PROM (WS-IDX-TRX) < WS-SENTINELA-DIAS
107820         MOVE TRX-DIAS-PROM (WS-IDX-TRX) TO WS-DIAS-CAND
107830     ELSE
107840         IF TCR-DIAS-PROM (WS-IDX-TCR) < WS-SENTINELA-DIAS
107850             MOVE TCR-DIAS-PROM (WS-IDX-TCR) TO WS-DIAS-CAND
107860         ELSE
107870             MOVE WS-SENTINELA-DIAS TO WS-DIAS-CAND.
107880
107890     IF WS-DIAS-CAND < WS-SENTINELA-DIAS
108000         COMPUTE WS-CR-SCORE-TIEMPO (WS-IDX-CR) ROUNDED =
108100-            (WS-MIN-DIAS-RUTA / WS-DIAS-CAND) * 100
108300     ELSE
108400         MOVE 50 TO WS-CR-SCORE-TIEMPO (WS-IDX-CR).
108500
108600     IF WS-MAX-CANT-RUTA > ZEROES
108700         COMPUTE WS-CR-SCORE-EXP (WS-IDX-CR) ROUNDED =
108800-            (TRX-TOTAL (WS-IDX-TRX) / WS-MAX-CANT-RUTA) * 100
108900     ELSE
109000         MOVE ZEROES TO WS-CR-SCORE-EXP (WS-IDX-CR).
109100
109200 3540-CALC-SCORES-CAND-FIN.
109300     EXIT.
109400
109500*----------------------------------------------------------------
109600
109700* 3600-IMPRIMIR-ESCENARIOS-RUTA - LOS SEIS ESCENARIOS DE LA
109800* TABLA WS-TABLA-ESCENARIOS, UNO POR UNO: REPESA, ORDENA Y
109900* IMPRIME EL TOP 3.
110000 3600-IMPRIMIR-ESCENARIOS-RUTA.
110100
110200     PERFORM 3610-UN-ESCENARIO
110300-       THRU 3610-UN-ESCENARIO-FIN
110400         VARYING WS-ESC-SEL FROM 1 BY 1
110500         UNTIL WS-ESC-SEL > 6.
110600
110700 3600-IMPRIMIR-ESCENARIOS-RUTA-FIN.
110800     EXIT.
110900
111000*----------------------------------------------------------------
111100
111200 3610-UN-ESCENARIO.
111300
111400     PERFORM 3611-REPESAR-CANDIDATO
111500-       THRU 3611-REPESAR-CANDIDATO-FIN
111600         VARYING WS-SUB-B FROM 1 BY 1
111700         UNTIL WS-SUB-B > WS-CANT-CAND-RUTA.
111800
111900     PERFORM 3650-ORDENAR-CANDIDATOS
112000-       THRU 3650-ORDENAR-CANDIDATOS-FIN.
112100
112200     PERFORM 3690-IMPRIMIR-TOP3-RUTA
112300-       THRU 3690-IMPRIMIR-TOP3-RUTA-FIN.
112400
112500 3610-UN-ESCENARIO-FIN.
112600     EXIT.
112700
112800*----------------------------------------------------------------
112900
113000 3611-REPESAR-CANDIDATO.
113100
113200     SET WS-IDX-CR TO WS-SUB-B.
113300     COMPUTE WS-CR-SCORE-ESC (WS-IDX-CR) ROUNDED =
113400-        (WS-CR-SCORE-REL (WS-IDX-CR) *
113500-         WS-ESC-PESO-REL (WS-ESC-SEL)) +
113600-        (WS-CR-SCORE-TIEMPO (WS-IDX-CR) *
113700-         WS-ESC-PESO-TIEMPO (WS-ESC-SEL)) +
113800-        (WS-CR-SCORE-COSTO (WS-IDX-CR) *
113900-         WS-ESC-PESO-COSTO (WS-ESC-SEL)) +
114000-        (WS-CR-SCORE-EXP (WS-IDX-CR) *
114100-         WS-ESC-PESO-EXP (WS-ESC-SEL)).
114200
114300 3611-REPESAR-CANDIDATO-FIN.
114400     EXIT.
114500
114600*----------------------------------------------------------------
114700
114800* 3650-ORDENAR-CANDIDATOS - MISMA BURBUJA POR INDICE, AHORA UN
114900* SOLO CRITERIO FIJO (EL SCORE DEL ESCENARIO VIGENTE, DESC).
115000 3650-ORDENAR-CANDIDATOS.
115100
115200     PERFORM 3651-COPIAR-ORDEN-CAND
115300-       THRU 3651-COPIAR-ORDEN-CAND-FIN
115400         VARYING WS-SUB-B FROM 1 BY 1
115500         UNTIL WS-SUB-B > WS-CANT-CAND-RUTA.
115600
115700     SET HUBO-INTERCAMBIO TO TRUE.
115800     PERFORM 3653-PASADA-ORDEN-CAND
115900-       THRU 3653-PASADA-ORDEN-CAND-FIN
116000         UNTIL NO-HUBO-INTERCAMBIO.
116100
116200 3650-ORDENAR-CANDIDATOS-FIN.
116300     EXIT.
116400
116500*----------------------------------------------------------------
116600
116700 3651-COPIAR-ORDEN-CAND.
116800
116900     MOVE WS-SUB-B TO WS-ORD-CAND (WS-SUB-B).
117000
117100 3651-COPIAR-ORDEN-CAND-FIN.
117200     EXIT.
117300
117400*----------------------------------------------------------------
117500
117600 3653-PASADA-ORDEN-CAND.
117700
117800     SET NO-HUBO-INTERCAMBIO TO TRUE.
117900     PERFORM 3654-COMPARAR-ORDEN-CAND
118000-       THRU 3654-COMPARAR-ORDEN-CAND-FIN
118100         VARYING WS-SUB-B FROM 1 BY 1
118200         UNTIL WS-SUB-B > WS-CANT-CAND-RUTA - 1.
118300
118400 3653-PASADA-ORDEN-CAND-FIN.
118500     EXIT.
118600
118700*----------------------------------------------------------------
118800
118900 3654-COMPARAR-ORDEN-CAND.
119000
119100     IF WS-CR-SCORE-ESC (WS-ORD-CAND (WS-SUB-B)) <
119200-       WS-CR-SCORE-ESC (WS-ORD-CAND (WS-SUB-B + 1))
119300         MOVE WS-ORD-CAND (WS-SUB-B) TO WS-TEMP-ORDEN
119400         MOVE WS-ORD-CAND (WS-SUB-B + 1)
119500-            TO WS-ORD-CAND (WS-SUB-B)
119600         MOVE WS-TEMP-ORDEN TO WS-ORD-CAND (WS-SUB-B + 1)
119700         SET HUBO-INTERCAMBIO TO TRUE.
119800
119900 3654-COMPARAR-ORDEN-CAND-FIN.
120000     EXIT.
120100
120200*----------------------------------------------------------------
120300
120400 3690-IMPRIMIR-TOP3-RUTA.
120500
120600     MOVE SPACES TO RPT-RUTA-ENCAB.
120700     MOVE TRH-ORIGEN (WS-IDX-TRH) TO RPT-RE-ORIGEN.
120800     MOVE TRH-DESTINO (WS-IDX-TRH) TO RPT-RE-DESTINO.
120900     MOVE WS-ESC-NOMBRE (WS-ESC-SEL) TO RPT-RE-ESCENARIO.
121000     WRITE WS-SAL-REPORTE FROM RPT-RUTA-ENCAB.
121100
121200     MOVE 1 TO WS-SUB-B.
121300     PERFORM 3691-IMPRIMIR-UN-PUESTO
121400-       THRU 3691-IMPRIMIR-UN-PUESTO-FIN
121500         UNTIL WS-SUB-B > 3 OR WS-SUB-B > WS-CANT-CAND-RUTA.
121600
121700 3690-IMPRIMIR-TOP3-RUTA-FIN.
121800     EXIT.
121900
122000*----------------------------------------------------------------
122100
122200 3691-IMPRIMIR-UN-PUESTO.
122300
122400     SET WS-IDX-CR TO WS-ORD-CAND (WS-SUB-B).
122500     SET WS-IDX-TRX TO WS-CR-TRX-IDX (WS-IDX-CR).
122600
122700     MOVE SPACES TO RPT-RUTA-LINEA.
122800     MOVE WS-SUB-B TO RPT-RL2-PUESTO.
122900     MOVE TRX-CARRIER (WS-IDX-TRX) TO RPT-RL2-CARRIER.
123000     MOVE WS-CR-SCORE-ESC (WS-IDX-CR) TO RPT-RL2-SCORE.
123100     WRITE WS-SAL-REPORTE FROM RPT-RUTA-LINEA.
123200
123300     ADD 1 TO WS-SUB-B.
123400
123500 3691-IMPRIMIR-UN-PUESTO-FIN.
123600     EXIT.
123700
123800*****************************************************************
123900* 3700-PREDECIR-ENTREGA - PARA CADA PAR RUTA/TRANSPORTISTA
124000* YA CONOCIDO EN WS-TABLA-RUTA-CARRIER, ARMA LA MUESTRA DE
124100* EMBARQUES DE ESE PAR Y LLAMA A DCPRED01 PARA PREDECIR DIAS
124200* DE ENTREGA Y CONFIABILIDAD; IMPRIME UNA LINEA POR PAR.
124300*****************************************************************
124400 3700-PREDECIR-ENTREGA.
124500
124600     IF WS-CANT-TRX = ZEROES
124700         GO TO 3700-PREDECIR-ENTREGA-FIN.
124800
124900     WRITE WS-SAL-REPORTE FROM RPT-LINEA-BLANCO.
125000     WRITE WS-SAL-REPORTE FROM RPT-PRED-ENCAB.
125100
125200     PERFORM 3710-PREDECIR-UN-PAR
125300-       THRU 3710-PREDECIR-UN-PAR-FIN
125400         VARYING WS-SUB-A FROM 1 BY 1
125500         UNTIL WS-SUB-A > WS-CANT-TRX.
125600
125700 3700-PREDECIR-ENTREGA-FIN.
125800     EXIT.
125900
126000*----------------------------------------------------------------
126100
126200 3710-PREDECIR-UN-PAR.
126300
126400     SET WS-IDX-TRX TO WS-SUB-A.
126500     PERFORM 3720-ARMAR-MUESTRA-PAR
126600-       THRU 3720-ARMAR-MUESTRA-PAR-FIN.
126700
126800     SET WS-IDX-TCR TO TRX-TCR-IDX (WS-IDX-TRX).
126900     MOVE TRX-CARRIER (WS-IDX-TRX) TO WS-PE-FWD-NOMBRE.
127000     MOVE TRX-ORIGEN (WS-IDX-TRX) TO WS-PE-PAIS-ORIGEN.
127100     MOVE TRX-DESTINO (WS-IDX-TRX) TO WS-PE-PAIS-DESTINO.
127200     MOVE TCR-TOTAL (WS-IDX-TCR) TO WS-PE-RUTFWD-CANT.
127300     MOVE TCR-ENTREGADOS (WS-IDX-TCR) TO WS-PE-RUTFWD-A-TIEMPO.
127400     MOVE TRX-TOTAL (WS-IDX-TRX) TO WS-PE-FWD-TOTAL-CANT.
127500     MOVE TRX-ENTREGADOS (WS-IDX-TRX)
127600-        TO WS-PE-FWD-TOTAL-A-TIEMPO.
127700
127800     CALL "DCPRED01" USING WS-PRED-ENTRADA, WS-PRED-SALIDA.
127900
128000     MOVE SPACES TO RPT-PRED-LINEA.
128100     MOVE TRX-ORIGEN (WS-IDX-TRX) TO RPT-PD-ORIGEN.
128200     MOVE TRX-DESTINO (WS-IDX-TRX) TO RPT-PD-DESTINO.
128300     MOVE TRX-CARRIER (WS-IDX-TRX) TO RPT-PD-CARRIER.
128400     MOVE WS-PS-DIAS-PREDICHOS TO RPT-PD-DIAS-PRED.
128500     MOVE WS-PS-RANGO-MIN TO RPT-PD-RANGO-MIN.
128600     MOVE WS-PS-RANGO-MAX TO RPT-PD-RANGO-MAX.
128700     MOVE WS-PS-CONFIABILIDAD-PCT TO RPT-PD-CONFIAB-PCT.
128800     WRITE WS-SAL-REPORTE FROM RPT-PRED-LINEA.
128900
129000 3710-PREDECIR-UN-PAR-FIN.
129100     EXIT.
129200
129300*----------------------------------------------------------------
129400
129500* 3720-ARMAR-MUESTRA-PAR - RECORRE OTRA VEZ LA TABLA DE EMBAR-
129600* QUES ACUMULANDO LA MUESTRA (CANTIDAD, SUMA Y SUMA DE CUAD-
129700* RADOS DE DIAS, SESGO REAL-COTIZADO) DEL PAR RUTA/TRANSPORT-
129800* ISTA VIGENTE, PARA ALIMENTAR A DCPRED01.
129900 3720-ARMAR-MUESTRA-PAR.
130000
130100     MOVE ZEROES TO WS-PE-MUESTRA-CANT.
130200     MOVE ZEROES TO WS-PE-MUESTRA-SUMA-DIAS.
130300     MOVE ZEROES TO WS-PE-MUESTRA-SUMA-DIAS2.
130400     MOVE ZEROES TO WS-PE-MUESTRA-CANT-SESGO.
130500     MOVE ZEROES TO WS-PE-MUESTRA-SUMA-SESGO.
130600     MOVE ZEROES TO WS-PE-PESO-KG.
130700
130800     PERFORM 3721-EVALUAR-EMBARQUE-PAR
130900-       THRU 3721-EVALUAR-EMBARQUE-PAR-FIN
131000         VARYING WS-SUB-B FROM 1 BY 1
131100         UNTIL WS-SUB-B > WS-CANT-EMB.
131200
131300 3720-ARMAR-MUESTRA-PAR-FIN.
131400     EXIT.
131500
131600*----------------------------------------------------------------
131700
131800 3721-EVALUAR-EMBARQUE-PAR.
131900
132000     SET WS-IDX-EMB TO WS-SUB-B.
132100     IF TEM-ORIGEN (WS-IDX-EMB) = TRX-ORIGEN (WS-IDX-TRX)
132200         AND TEM-DESTINO (WS-IDX-EMB) = TRX-DESTINO (WS-IDX-TRX)
132300         AND TEM-TRANSPORTISTA (WS-IDX-EMB) =
132400-            TRX-CARRIER (WS-IDX-TRX)
132500         AND TEM-FECHA-REAL (WS-IDX-EMB) > ZEROES
132600         PERFORM 8000-CALC-DIAS-DIFERENCIA
132700-           THRU 8000-CALC-DIAS-DIFERENCIA-FIN
132800         ADD 1 TO WS-PE-MUESTRA-CANT
132900         ADD WS-FDIF-RESULTADO TO WS-PE-MUESTRA-SUMA-DIAS
133000         COMPUTE WS-DIAS2-TMP =
133100-            WS-FDIF-RESULTADO * WS-FDIF-RESULTADO
133200         ADD WS-DIAS2-TMP TO WS-PE-MUESTRA-SUMA-DIAS2
133300         MOVE TEM-PESO-KG (WS-IDX-EMB) TO WS-PE-PESO-KG
133400         ADD 1 TO WS-PE-MUESTRA-CANT-SESGO
133500         ADD WS-FDIF-RESULTADO TO WS-PE-MUESTRA-SUMA-SESGO
133600         SUBTRACT TEM-DIAS-COTIZADOS (WS-IDX-EMB)
133700-            FROM WS-PE-MUESTRA-SUMA-SESGO.
133800
133900 3721-EVALUAR-EMBARQUE-PAR-FIN.
134000     EXIT.
134100
134200*****************************************************************
134300* 4000-IMPRIMIR-DESEMPENO - TABLA DE DESEMPENO POR
134400* TRANSPORTISTA CON RENGLON DE TOTAL DE CONTROL.
134500*****************************************************************
134600 4000-IMPRIMIR-DESEMPENO.
134700
134800     MOVE ZEROES TO WS-VARIABLES.
134900     WRITE WS-SAL-REPORTE FROM RPT-DOBLE-SEPARADOR.
135000     WRITE WS-SAL-REPORTE FROM RPT-CARRIER-ENCAB.
135100     WRITE WS-SAL-REPORTE FROM RPT-SEPARADOR.
135200
135300     IF WS-CANT-TCR > ZEROES
135400         PERFORM 4100-IMPRIMIR-LINEA-CARRIER
135500-           THRU 4100-IMPRIMIR-LINEA-CARRIER-FIN
135600             VARYING WS-SUB-A FROM 1 BY 1
135700             UNTIL WS-SUB-A > WS-CANT-TCR.
135800
135900     PERFORM 4200-IMPRIMIR-TOTAL-CARRIER
136000-       THRU 4200-IMPRIMIR-TOTAL-CARRIER-FIN.
136100
136200 4000-IMPRIMIR-DESEMPENO-FIN.
136300     EXIT.
136400
136500*----------------------------------------------------------------
136600
136700 4100-IMPRIMIR-LINEA-CARRIER.
136800
136900     SET WS-IDX-TCR TO WS-SUB-A.
137000     MOVE SPACES TO RPT-CARRIER-LINEA.
137100     MOVE TCR-NOMBRE (WS-IDX-TCR) TO RPT-CL-CARRIER.
137200     MOVE TCR-TOTAL (WS-IDX-TCR) TO RPT-CL-TOTAL.
137300     MOVE TCR-ENTREGADOS (WS-IDX-TCR) TO RPT-CL-ENTREGADOS.
137400     COMPUTE RPT-CL-TASA = TCR-TASA-ENTREGA (WS-IDX-TCR) * 100.
137500     MOVE TCR-COSTO-PROM (WS-IDX-TCR) TO RPT-CL-COSTO.
137600     MOVE TCR-DIAS-PROM (WS-IDX-TCR) TO RPT-CL-DIAS.
137700     WRITE WS-SAL-REPORTE FROM RPT-CARRIER-LINEA.
137800
137900     ADD TCR-TOTAL (WS-IDX-TCR) TO WS-CT-TOTAL.
138000     ADD TCR-ENTREGADOS (WS-IDX-TCR) TO WS-CT-ENTREGADOS.
138100
138200 4100-IMPRIMIR-LINEA-CARRIER-FIN.
138300     EXIT.
138400
138500*----------------------------------------------------------------
138600
138700 4200-IMPRIMIR-TOTAL-CARRIER.
138800
138900     WRITE WS-SAL-REPORTE FROM RPT-SEPARADOR.
139000     MOVE SPACES TO RPT-CARRIER-TOTAL.
139100     MOVE WS-CT-TOTAL TO RPT-CT-TOTAL.
139200     MOVE WS-CT-ENTREGADOS TO RPT-CT-ENTREGADOS.
139300     WRITE WS-SAL-REPORTE FROM RPT-CARRIER-TOTAL.
139400
139500 4200-IMPRIMIR-TOTAL-CARRIER-FIN.
139600     EXIT.
139700
139800*----------------------------------------------------------------
139900
140000* 4300-IMPRIMIR-RANKING - RECORRE WS-ORD-CRIT EN EL ORDEN
140100* QUE DEJO LA ULTIMA PASADA DE 3000 (POR SCORE COMPUESTO).
140200 4300-IMPRIMIR-RANKING.
140300
140400     IF WS-CANT-ELEG = ZEROES
140500         GO TO 4300-IMPRIMIR-RANKING-FIN.
140600
140700     WRITE WS-SAL-REPORTE FROM RPT-LINEA-BLANCO.
140800     WRITE WS-SAL-REPORTE FROM RPT-DOBLE-SEPARADOR.
140900
141000     PERFORM 4310-IMPRIMIR-UN-RANGO
141100-       THRU 4310-IMPRIMIR-UN-RANGO-FIN
141200         VARYING WS-SUB-A FROM 1 BY 1
141300         UNTIL WS-SUB-A > WS-CANT-ELEG.
141400
141500 4300-IMPRIMIR-RANKING-FIN.
141600     EXIT.
141700
141800*----------------------------------------------------------------
141900
142000 4310-IMPRIMIR-UN-RANGO.
142100
142200     SET WS-IDX-TCR TO WS-ORD-CRIT (WS-SUB-A).
142300     MOVE SPACES TO RPT-RANKCAR-LINEA.
142400     MOVE WS-SUB-A TO RPT-RC-RANGO.
142500     MOVE TCR-NOMBRE (WS-IDX-TCR) TO RPT-RC-CARRIER.
142600     MOVE TCR-RANGO-CONFIAB (WS-IDX-TCR) TO RPT-RC-REL-RANGO.
142700     MOVE TCR-RANGO-COSTO (WS-IDX-TCR) TO RPT-RC-COSTO-RANGO.
142800     MOVE TCR-RANGO-TIEMPO (WS-IDX-TCR) TO RPT-RC-TIEMPO-RANGO.
142900     MOVE TCR-RANGO-VOLUMEN (WS-IDX-TCR) TO RPT-RC-VOLUMEN-RANGO.
143000     MOVE TCR-SCORE-GRAL (WS-IDX-TCR) TO RPT-RC-SCORE.
143100     WRITE WS-SAL-REPORTE FROM RPT-RANKCAR-LINEA.
143200
143300 4310-IMPRIMIR-UN-RANGO-FIN.
143400     EXIT.
143405
143410*----------------------------------------------------------------
143415* 4400-VOLCAR-DUMP-RUTAS - ESTADISTICA GENERAL POR RUTA (RUTSTAT)
143420* NO TIENE RENGLON DE REPORTE PROPIO; SOLO SE VUELCA POR DISPLAY
143425* CUANDO EL OPERADOR LEVANTA EL SWITCH UPSI-0 EN LA JCL DE LA
143430* CORRIDA (VER SPECIAL-NAMES), PARA LA PLANIFICACION DE CAPACIDAD
143435* DE LA NOCHE.
143440 4400-VOLCAR-DUMP-RUTAS.
143445
143450     IF WS-CANT-TRH > ZEROES
143455         PERFORM 4410-VOLCAR-UNA-RUTA-HIST
143460-           THRU 4410-VOLCAR-UNA-RUTA-HIST-FIN
143465             VARYING WS-SUB-A FROM 1 BY 1
143470             UNTIL WS-SUB-A > WS-CANT-TRH.
143475
143480 4400-VOLCAR-DUMP-RUTAS-FIN.
143485     EXIT.
143490
143495*----------------------------------------------------------------
143500
143505 4410-VOLCAR-UNA-RUTA-HIST.
143510
143515     SET WS-IDX-TRH TO WS-SUB-A.
143520     DISPLAY "DCHANLZ DUMP RUTSTAT: " TRH-ORIGEN (WS-IDX-TRH)
143525-        " / " TRH-DESTINO (WS-IDX-TRH)
143530-        " TOTAL=" TRH-TOTAL (WS-IDX-TRH)
143535-        " PESO-PROM=" TRH-PESO-PROM (WS-IDX-TRH)
143540-        " VOL-PROM=" TRH-VOLUMEN-PROM (WS-IDX-TRH).
143545
143550 4410-VOLCAR-UNA-RUTA-HIST-FIN.
143555     EXIT.
143560
143600*****************************************************************
143700* 8000-CALC-DIAS-DIFERENCIA - DIAS CORRIDOS REALES ENTRE LA
143800* FECHA DE RETIRO Y LA FECHA REAL DE ENTREGA DEL EMBARQUE
143900* VIGENTE.  EL NUMERO DE DIA CORRIDO DE CADA FECHA SALE DE
144000* 8010 - YA NO ES 30/360, ES CALENDARIO REAL.
144100*****************************************************************
144200 8000-CALC-DIAS-DIFERENCIA.
144300
144400     MOVE TEM-RETIRO-AAAA (WS-IDX-EMB) TO WS-FDIF-AAAA1.
144500     MOVE TEM-RETIRO-MM (WS-IDX-EMB) TO WS-FDIF-MM1.
144600     MOVE TEM-RETIRO-DD (WS-IDX-EMB) TO WS-FDIF-DD1.
144700     MOVE TEM-REAL-AAAA (WS-IDX-EMB) TO WS-FDIF-AAAA2.
144800     MOVE TEM-REAL-MM (WS-IDX-EMB) TO WS-FDIF-MM2.
144900     MOVE TEM-REAL-DD (WS-IDX-EMB) TO WS-FDIF-DD2.
145000
145010     MOVE WS-FDIF-AAAA1 TO WS-FDIF-YIN.
145020     MOVE WS-FDIF-MM1   TO WS-FDIF-MIN.
145030     MOVE WS-FDIF-DD1   TO WS-FDIF-DIN.
145040     PERFORM 8010-CALC-DIA-JULIANO
145050-       THRU 8010-CALC-DIA-JULIANO-FIN.
145060     MOVE WS-FDIF-JD-OUT TO WS-FDIF-JD1.
145070
145080     MOVE WS-FDIF-AAAA2 TO WS-FDIF-YIN.
145090     MOVE WS-FDIF-MM2   TO WS-FDIF-MIN.
145100     MOVE WS-FDIF-DD2   TO WS-FDIF-DIN.
145110     PERFORM 8010-CALC-DIA-JULIANO
145120-       THRU 8010-CALC-DIA-JULIANO-FIN.
145130     MOVE WS-FDIF-JD-OUT TO WS-FDIF-JD2.
145140
145150     COMPUTE WS-FDIF-RESULTADO = WS-FDIF-JD2 - WS-FDIF-JD1.
145160
145170     IF WS-FDIF-RESULTADO < ZEROES
145180         MOVE ZEROES TO WS-FDIF-RESULTADO.
145190
145200 8000-CALC-DIAS-DIFERENCIA-FIN.
145210     EXIT.
145220
145230*----------------------------------------------------------------
145240
145250* 8010-CALC-DIA-JULIANO - NUMERO DE DIA CORRIDO DESDE UN ORIGEN
145260* FIJO PARA LA FECHA WS-FDIF-YIN/MIN/DIN, USANDO LA TABLA DE
145270* DIAS ACUMULADOS POR MES (WS-MESES-ACUM-N) Y LA REGLA DE ANOS
145280* BISIESTOS DE 8020.  LA DIFERENCIA ENTRE DOS DE ESTOS NUMEROS
145290* ES LA CANTIDAD REAL DE DIAS CORRIDOS ENTRE DOS FECHAS.
145300 8010-CALC-DIA-JULIANO.
145310
145320     COMPUTE WS-FDIF-YM1 = WS-FDIF-YIN - 1.
145330     COMPUTE WS-FDIF-CUATRO = WS-FDIF-YM1 / 4.
145340     COMPUTE WS-FDIF-CIEN = WS-FDIF-YM1 / 100.
145350     COMPUTE WS-FDIF-CUATROCIENTOS = WS-FDIF-YM1 / 400.
145360
145370     COMPUTE WS-FDIF-JD-OUT =
145380-        (365 * WS-FDIF-YM1) + WS-FDIF-CUATRO - WS-FDIF-CIEN +
145390-        WS-FDIF-CUATROCIENTOS +
145400-        WS-MESES-ACUM-N (WS-FDIF-MIN) + WS-FDIF-DIN.
145410
145420     PERFORM 8020-VERIF-BISIESTO THRU 8020-VERIF-BISIESTO-FIN.
145430     IF WS-FDIF-ES-BISIESTO AND WS-FDIF-MIN > 2
145440         ADD 1 TO WS-FDIF-JD-OUT.
145450
145460 8010-CALC-DIA-JULIANO-FIN.
145470     EXIT.
145480
145490*----------------------------------------------------------------
145500
145510* 8020-VERIF-BISIESTO - ANO BISIESTO SI ES DIVISIBLE POR 4 Y
145520* (NO DIVISIBLE POR 100, O SI TAMBIEN LO ES POR 400), SOBRE
145530* WS-FDIF-YIN.
145540 8020-VERIF-BISIESTO.
145550
145560     MOVE 0 TO WS-FDIF-BISIESTO-SW.
145570     COMPUTE WS-FDIF-CUATRO = WS-FDIF-YIN / 4.
145580     IF WS-FDIF-YIN = WS-FDIF-CUATRO * 4
145590         COMPUTE WS-FDIF-CIEN = WS-FDIF-YIN / 100
145600         IF WS-FDIF-YIN NOT = WS-FDIF-CIEN * 100
145610             MOVE 1 TO WS-FDIF-BISIESTO-SW
145620         ELSE
145630             COMPUTE WS-FDIF-CUATROCIENTOS = WS-FDIF-YIN / 400
145640             IF WS-FDIF-YIN = WS-FDIF-CUATROCIENTOS * 400
145650                 MOVE 1 TO WS-FDIF-BISIESTO-SW.
145660
145670 8020-VERIF-BISIESTO-FIN.
145680     EXIT.
146000
146100*****************************************************************
146200* 9000-FINALIZAR-PROGRAMA - CIERRE ORDENADO DE ARCHIVOS.
146300*****************************************************************
146400 9000-FINALIZAR-PROGRAMA.
146500
146600     CLOSE SHIPMENT-FILE.
146700     CLOSE REPORT-FILE.
146800
146900 9000-FINALIZAR-PROGRAMA-FIN.
147000     EXIT.
147100
