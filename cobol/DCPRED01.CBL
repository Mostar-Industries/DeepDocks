000100*****************************************************************
000200* PROGRAM.......: DCPRED01
000300* PURPOSE.......: DELIVERY-TIME AND RELIABILITY PREDICTOR, CALLED
000400* BY DCHANLZ
000500* ONCE PER ROUTE/FORWARDER COMBINATION IT FINDS ON THE
000600* SHIPMENT HISTORY.  DCHANLZ HAS ALREADY SCANNED WS-TABLA-
000700* EMBARQUES AND HANDS THIS PROGRAM THE SUMS AND COUNTS OF THE
000800* SIMILAR-SHIPMENT SAMPLE; THIS PROGRAM ONLY DOES THE ARITHMETIC
000900* - SAMPLE MEAN/STANDARD DEVIATION/BIAS WHEN A SAMPLE EXISTS,
001000* OR THE FORWARDER-BASE-DAYS x REGION x WEIGHT BASELINE WHEN
001100* THERE IS NO HISTORY AT ALL FOR THE PAIR, PLUS THE SEPARATE
001200* ON-TIME RELIABILITY ESTIMATE.
001300*****************************************************************
001400
001500 IDENTIFICATION DIVISION.
001600 PROGRAM-ID. DCPRED01.
001700 AUTHOR. R. VILLALBA QUIROGA.
001800 INSTALLATION. DEEPCAL LOGISTICS DATA CENTER.
001900 DATE-WRITTEN. 04/22/1992.
002000 DATE-COMPILED.
002100 SECURITY. PUBLIC.
002200
002300*****************************************************************
002400* HISTORIAL DE CAMBIOS
002500* FECHA       AUTOR  TICKET     DESCRIPCION
002600* ----------  -----  ---------  ------------------------------
002700* 04/22/1992  RVQ    TKT-0161   ORIGINAL VERSION - SAMPLE MEAN/SD
002800*                               ONLY.
002900* 08/03/1992  MFC    TKT-0179   ADDED BASELINE FORMULA FOR PAIRS
003000*                               WITH NO HISTORY ON FILE.
003100* 02/16/1993  RVQ    TKT-0201   ADDED BIAS CORRECTION (ACTUAL VS.
003200*                               EXPECTED DAYS) TO PREDICTED.
003300* 07/09/1993  DAL    TKT-0218   ADDED REGION FACTOR TABLE FOR THE
003400*                               BASELINE - REPLACES A FLAT
003500*                               0.9 THAT WAS BEING APPLIED TO
003600*                               EVERY LANE.
003700* 12/01/1994  MFC    TKT-0255   ADDED WEIGHT-BREAK FACTOR TO THE
003800*                               BASELINE FORMULA.
003900* 03/20/1996  JPS    TKT-0288   SPLIT RELIABILITY ESTIMATE OUT OF
004000*                               THE DAYS CALCULATION - IT
004100*                               NOW HAS ITS OWN THREE-TIER
004200*                               CONFIDENCE, SEPARATE FROM THE
004300*                               DAYS CONFIDENCE.
004400* 08/21/1998  LTN    TKT-Y2K14  Y2K REVIEW - NO 2-DIGIT YEAR
004500*                               FIELDS IN THIS PROGRAM. NO CHANGE
004600*                               MADE.
004700* 11/14/2000  RVQ    TKT-0341   ADDED AFRICALINK TO THE BASE-DAYS
004800*                               TABLE.
004900* 06/02/2003  HGO    TKT-0389   SD FLOOR OF 2.0 DAYS NOW APPLIED
005000*                               WHEN THE SAMPLE HAS ONE ROW.
005100*****************************************************************
005200
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700
005800* NO FILE-CONTROL - THIS PROGRAM WORKS ENTIRELY OFF SUMS AND
005900* COUNTS THE CALLER ALREADY ACCUMULATED FROM THE SHIPMENT
006000* HISTORY TABLE, THE SAME LINKAGE-ONLY SHAPE AS DCCAND01.
006100
006200 DATA DIVISION.
006300 WORKING-STORAGE SECTION.
006400
006500* -------------------------------------------------------------
006600* ACUMULADORES DE TRABAJO PARA LA MUESTRA DE EMBARQUES SIMILARES
006700 01  WS-VAR-MUESTRA.
006800     05  WS-MEDIA-DIAS            PIC S9(05)V9(04) COMP-3.
006900     05  WS-VARIANZA              PIC S9(05)V9(04) COMP-3.
007000     05  WS-DESVIO                PIC S9(05)V9(04) COMP-3.
007100     05  WS-SESGO                 PIC S9(05)V9(04) COMP-3.
007200     05  WS-CONFIANZA-TMP         PIC S9(01)V9(04) COMP-3.
007300     05  WS-RANGO-MIN-TMP         PIC S9(05)V9(04) COMP-3.
007400
007500* RAIZ CUADRADA POR NEWTON-RAPHSON - COPIA PRIVADA, IGUAL QUE
007600* LA DE DCTOPS01; CADA SUBPROGRAMA TRAE LA SUYA.
007700 01  WS-VAR-RAIZ.
007800     05  WS-RAIZ-X                PIC S9(07)V9(04) COMP-3.
007900     05  WS-RAIZ-R                PIC S9(07)V9(04) COMP-3.
008000     05  WS-RAIZ-CONT             PIC 9(02) COMP.
008100
008200* -------------------------------------------------------------
008300* BASE DE DIAS POR FORWARDER PARA LA FORMULA DE RESPALDO
008400* (BASELINE), USADA CUANDO NO HAY EMBARQUES PREVIOS PARA EL
008500* PAR RUTA/FORWARDER.  CLAVE POR NOMBRE - EL HISTORICO TRAE
008600* EL NOMBRE DEL TRANSPORTISTA, NO SU ID DE TARIFARIO.
008700 01  WS-TABLA-DIAS-BASE.
008800     05  FILLER PIC X(23) VALUE "AFRICALOGISTICS     014".
008900     05  FILLER PIC X(23) VALUE "GLOBALFREIGHT       018".
009000     05  FILLER PIC X(23) VALUE "EXPRESSSHIP         010".
009100     05  FILLER PIC X(23) VALUE "TRANSAFRICA         015".
009200     05  FILLER PIC X(23) VALUE "FASTCARGO           012".
009300     05  FILLER PIC X(23) VALUE "AFRICALINK          016".
009400
009500 01  WS-DIAS-BASE-TABLA REDEFINES WS-TABLA-DIAS-BASE.
009600     05  WS-DB-FILA OCCURS 6 TIMES INDEXED BY WS-IDX-DB.
009700         10  WS-DB-NOMBRE             PIC X(20).
009800         10  WS-DB-DIAS               PIC 9(03).
009900
010000* -------------------------------------------------------------
010100* TABLA DE PAISES POR REGION, PARA EL FACTOR DE REGION DE LA
010200* FORMULA DE RESPALDO.  PAIS NO LISTADO = REGION "OTRO".
010300 01  WS-TABLA-PAISES.
010400     05  FILLER PIC X(25) VALUE "EGYPT               NORTE".
010500     05  FILLER PIC X(25) VALUE "MOROCCO             NORTE".
010600     05  FILLER PIC X(25) VALUE "SUDAN               NORTE".
010700     05  FILLER PIC X(25) VALUE "ALGERIA             NORTE".
010800     05  FILLER PIC X(25) VALUE "TUNISIA             NORTE".
010900     05  FILLER PIC X(25) VALUE "NIGERIA             OESTE".
011000     05  FILLER PIC X(25) VALUE "GHANA               OESTE".
011100     05  FILLER PIC X(25) VALUE "SENEGAL             OESTE".
011200     05  FILLER PIC X(25) VALUE "KENYA               ESTE ".
011300     05  FILLER PIC X(25) VALUE "ETHIOPIA            ESTE ".
011400     05  FILLER PIC X(25) VALUE "TANZANIA            ESTE ".
011500     05  FILLER PIC X(25) VALUE "SOUTH AFRICA        SUR  ".
011600     05  FILLER PIC X(25) VALUE "ZAMBIA              SUR  ".
011700
011800 01  WS-PAISES-TABLA REDEFINES WS-TABLA-PAISES.
011900     05  WS-PA-FILA OCCURS 13 TIMES INDEXED BY WS-IDX-PA.
012000         10  WS-PA-NOMBRE             PIC X(20).
012100         10  WS-PA-REGION             PIC X(05).
012200
012300* -------------------------------------------------------------
012400* FACTOR DE PESO DE LA FORMULA DE RESPALDO - RECORRIDA DE MAYOR
012500* A MENOR UMBRAL, SE TOMA LA PRIMER FILA QUE APLIQUE.
012600 01  WS-TABLA-PESO.
012700     05  FILLER PIC X(10) VALUE "0300001200".
012800     05  FILLER PIC X(10) VALUE "0100001100".
012900     05  FILLER PIC X(10) VALUE "0000001000".
013000
013100 01  WS-PESO-TABLA REDEFINES WS-TABLA-PESO.
013200     05  WS-PS-FILA OCCURS 3 TIMES INDEXED BY WS-IDX-PS.
013300         10  WS-PS-UMBRAL             PIC 9(05).
013400         10  WS-PS-FACTOR             PIC 9V9(02).
013500
013600* -------------------------------------------------------------
013700* AREAS DE TRABAJO VARIAS
013800 01  WS-VAR-VARIAS.
013900     05  WS-REGION-ORIGEN         PIC X(05) VALUE SPACES.
014000         88  ORIGEN-NORTE-OESTE           VALUES "NORTE" "OESTE".
014100         88  ORIGEN-ESTE-SUR              VALUES "ESTE " "SUR  ".
014200     05  WS-REGION-DESTINO        PIC X(05) VALUE SPACES.
014300         88  DESTINO-NORTE-OESTE          VALUES "NORTE" "OESTE".
014400         88  DESTINO-ESTE-SUR             VALUES "ESTE " "SUR  ".
014500     05  WS-PAIS-TMP              PIC X(20) VALUE SPACES.
014600     05  WS-REGION-TMP            PIC X(05) VALUE SPACES.
014700     05  WS-FACTOR-REGION         PIC 9V9(02) VALUE ZERO.
014800     05  WS-FACTOR-PESO           PIC 9V9(02) VALUE ZERO.
014900     05  WS-CONF-TMP              PIC 9V9(04) VALUE ZERO.
015000     05  WS-DIAS-BASE-USAR        PIC 9(03) VALUE ZERO.
015100     05  WS-BANDERA-REGION        PIC X(01) VALUE "N".
015200         88  REGION-YA-HALLADA        VALUE "S".
015300         88  REGION-NO-HALLADA        VALUE "N".
015400     05  WS-BANDERA-PESO          PIC X(01) VALUE "N".
015500         88  PESO-YA-HALLADO          VALUE "S".
015600         88  PESO-NO-HALLADO          VALUE "N".
015700
015800 LINKAGE SECTION.
015900
016000* -------------------------------------------------------------
016100* ENTRADA - EL LLAMADOR YA HIZO EL RECORRIDO DE WS-TABLA-
016200* EMBARQUES Y TRAE LOS ACUMULADORES DE LA MUESTRA.  CANTIDAD
016300* DE MUESTRA EN CERO SIGNIFICA "SIN HISTORICO" - SE APLICA LA
016400* FORMULA DE RESPALDO.
016500 01  LK-ENTRADA.
016600     05  LK-ENT-FWD-NOMBRE            PIC X(20).
016700     05  LK-ENT-PESO-KG               PIC 9(05)V99.
016800     05  LK-ENT-PAIS-ORIGEN           PIC X(20).
016900     05  LK-ENT-PAIS-DESTINO          PIC X(20).
017000
017100     05  LK-ENT-MUESTRA-CANT          PIC 9(05) COMP.
017200     05  LK-ENT-MUESTRA-SUMA-DIAS     PIC 9(07)V9.
017300     05  LK-ENT-MUESTRA-SUMA-DIAS2    PIC 9(09)V9.
017400     05  LK-ENT-MUESTRA-CANT-SESGO    PIC 9(05) COMP.
017500     05  LK-ENT-MUESTRA-SUMA-SESGO    PIC S9(07)V9.
017600
017700     05  LK-ENT-RUTFWD-CANT           PIC 9(05) COMP.
017800     05  LK-ENT-RUTFWD-A-TIEMPO       PIC 9(05) COMP.
017900     05  LK-ENT-FWD-TOTAL-CANT        PIC 9(05) COMP.
018000     05  LK-ENT-FWD-TOTAL-A-TIEMPO    PIC 9(05) COMP.
018100
018200* -------------------------------------------------------------
018300* SALIDA
018400 01  LK-SALIDA.
018500     05  LK-SAL-DIAS-PREDICHOS        PIC 9(03)V9.
018600     05  LK-SAL-CONFIANZA-DIAS        PIC 9V9(02).
018700     05  LK-SAL-RANGO-MIN             PIC 9(03)V9.
018800     05  LK-SAL-RANGO-MAX             PIC 9(03)V9.
018900     05  LK-SAL-CONFIABILIDAD-PCT     PIC 9V9(02).
019000     05  LK-SAL-CONFIANZA-CONFIAB     PIC 9V9(02).
019100     05  LK-SAL-USO-RESPALDO          PIC X(01).
019200         88  SE-USO-RESPALDO              VALUE "S".
019300         88  NO-SE-USO-RESPALDO           VALUE "N".
019400
019500 PROCEDURE DIVISION USING LK-ENTRADA, LK-SALIDA.
019600
019700     PERFORM 1000-INICIAR-PROGRAMA
019800-       THRU 1000-INICIAR-PROGRAMA-FIN.
019900     PERFORM 2000-PROCESAR-PROGRAMA
020000-       THRU 2000-PROCESAR-PROGRAMA-FIN.
020100     PERFORM 3000-FINALIZAR-PROGRAMA
020200-       THRU 3000-FINALIZAR-PROGRAMA-FIN.
020300
020400     EXIT PROGRAM.
020500
020600 1000-INICIAR-PROGRAMA.
020700
020800     INITIALIZE LK-SALIDA.
020900     SET NO-SE-USO-RESPALDO TO TRUE.
021000
021100 1000-INICIAR-PROGRAMA-FIN.
021200     EXIT.
021300
021400* -----------------------------------------------------------
021500 2000-PROCESAR-PROGRAMA.
021600
021700     IF LK-ENT-MUESTRA-CANT > ZERO
021800        PERFORM 2100-CALC-DESDE-MUESTRA
021900-          THRU 2100-CALC-DESDE-MUESTRA-FIN
022000     ELSE
022100        SET SE-USO-RESPALDO TO TRUE
022200        PERFORM 2200-CALC-RESPALDO
022300-          THRU 2200-CALC-RESPALDO-FIN
022400     END-IF.
022500
022600     PERFORM 2500-CALC-CONFIABILIDAD
022700-       THRU 2500-CALC-CONFIABILIDAD-FIN.
022800
022900 2000-PROCESAR-PROGRAMA-FIN.
023000     EXIT.
023100
023200* -----------------------------------------------------------
023300* MEDIA, DESVIO ESTANDAR (POBLACIONAL) Y SESGO DE LA MUESTRA
023400* DE EMBARQUES SIMILARES.  EL SESGO ES EL PROMEDIO DE
023500* (REAL - COTIZADO) SOLO SOBRE LAS FILAS QUE TIENEN AMBAS
023600* FECHAS CARGADAS.
023700 2100-CALC-DESDE-MUESTRA.
023800
023900     COMPUTE WS-MEDIA-DIAS ROUNDED = LK-ENT-MUESTRA-SUMA-DIAS /
024000-       LK-ENT-MUESTRA-CANT.
024100     COMPUTE WS-VARIANZA ROUNDED = (LK-ENT-MUESTRA-SUMA-DIAS2 /
024200-       LK-ENT-MUESTRA-CANT) - (WS-MEDIA-DIAS * WS-MEDIA-DIAS).
024300
024400     IF WS-VARIANZA < ZERO
024500        MOVE ZERO TO WS-VARIANZA
024600     END-IF.
024700
024800     MOVE WS-VARIANZA TO WS-RAIZ-X.
024900     PERFORM 9000-RAIZ-CUADRADA
025000-       THRU 9000-RAIZ-CUADRADA-FIN.
025100     MOVE WS-RAIZ-R TO WS-DESVIO.
025200
025300     IF LK-ENT-MUESTRA-CANT = 1 AND WS-DESVIO < 2.0
025400        MOVE 2.0 TO WS-DESVIO
025500     END-IF.
025600
025700     IF LK-ENT-MUESTRA-CANT-SESGO > ZERO
025800        COMPUTE WS-SESGO ROUNDED = LK-ENT-MUESTRA-SUMA-SESGO /
025900-       LK-ENT-MUESTRA-CANT-SESGO
026000     ELSE
026100        MOVE ZERO TO WS-SESGO
026200     END-IF.
026300
026400     COMPUTE LK-SAL-DIAS-PREDICHOS ROUNDED = WS-MEDIA-DIAS +
026500-       WS-SESGO.
026600
026700     IF WS-MEDIA-DIAS > ZERO AND WS-DESVIO > ZERO
026800        COMPUTE WS-CONFIANZA-TMP = 1 - (WS-DESVIO /
026900-       WS-MEDIA-DIAS)
027000        PERFORM 2150-CLAMP-CONFIANZA-DIAS
027100-          THRU 2150-CLAMP-CONFIANZA-DIAS-FIN
027200     ELSE
027300        MOVE .50 TO LK-SAL-CONFIANZA-DIAS
027400     END-IF.
027500
027600     COMPUTE WS-RANGO-MIN-TMP ROUNDED = LK-SAL-DIAS-PREDICHOS -
027700-       WS-DESVIO.
027800     IF WS-RANGO-MIN-TMP < 1
027900        MOVE 1 TO WS-RANGO-MIN-TMP
028000     END-IF.
028100     MOVE WS-RANGO-MIN-TMP TO LK-SAL-RANGO-MIN.
028200     COMPUTE LK-SAL-RANGO-MAX ROUNDED = LK-SAL-DIAS-PREDICHOS +
028300-       WS-DESVIO.
028400
028500 2100-CALC-DESDE-MUESTRA-FIN.
028600     EXIT.
028700
028800* -----------------------------------------------------------
028900* CLAMPEA LA CONFIANZA DE LOS DIAS PREDICHOS ENTRE 0 Y 1.
029000 2150-CLAMP-CONFIANZA-DIAS.
029100
029200     IF WS-CONFIANZA-TMP < ZERO
029300        MOVE ZERO TO WS-CONFIANZA-TMP
029400     END-IF.
029500     IF WS-CONFIANZA-TMP > 1
029600        MOVE 1 TO WS-CONFIANZA-TMP
029700     END-IF.
029800     MOVE WS-CONFIANZA-TMP TO LK-SAL-CONFIANZA-DIAS.
029900
030000 2150-CLAMP-CONFIANZA-DIAS-FIN.
030100     EXIT.
030200
030300* -----------------------------------------------------------
030400* FORMULA DE RESPALDO - SIN HISTORICO PARA EL PAR RUTA/
030500* FORWARDER.  DIAS BASE DEL FORWARDER POR FACTOR DE REGION
030600* POR FACTOR DE PESO.
030700 2200-CALC-RESPALDO.
030800
030900     PERFORM 2210-BUSCAR-DIAS-BASE
031000-       THRU 2210-BUSCAR-DIAS-BASE-FIN.
031100     PERFORM 2230-CLASIFICAR-ORIGEN
031200-       THRU 2230-CLASIFICAR-ORIGEN-FIN.
031300     PERFORM 2235-CLASIFICAR-DESTINO
031400-       THRU 2235-CLASIFICAR-DESTINO-FIN.
031500     PERFORM 2240-CALC-FACTOR-REGION
031600-       THRU 2240-CALC-FACTOR-REGION-FIN.
031700     PERFORM 2245-CALC-FACTOR-PESO
031800-       THRU 2245-CALC-FACTOR-PESO-FIN.
031900
032000     COMPUTE LK-SAL-DIAS-PREDICHOS ROUNDED = WS-DIAS-BASE-USAR *
032100-       WS-FACTOR-REGION * WS-FACTOR-PESO.
032200     MOVE .50 TO LK-SAL-CONFIANZA-DIAS.
032300     COMPUTE WS-RANGO-MIN-TMP ROUNDED = LK-SAL-DIAS-PREDICHOS *
032400-       .8.
032500     MOVE WS-RANGO-MIN-TMP TO LK-SAL-RANGO-MIN.
032600     COMPUTE LK-SAL-RANGO-MAX ROUNDED = LK-SAL-DIAS-PREDICHOS *
032700-       1.2.
032800
032900 2200-CALC-RESPALDO-FIN.
033000     EXIT.
033100
033200* -----------------------------------------------------------
033300* BUSCA EL FORWARDER POR NOMBRE EN LA TABLA DE DIAS BASE; SI
033400* NO ESTA EN LA TABLA, SE USAN 15 DIAS POR DEFECTO SIN TOCAR
033500* LAS FILAS DE LA TABLA (WS-DIAS-BASE-USAR ES UNA COPIA).
033600 2210-BUSCAR-DIAS-BASE.
033700
033800     SET WS-IDX-DB TO 1.
033900     PERFORM 2215-COMPARAR-DB THRU 2215-COMPARAR-DB-FIN
034000-       VARYING WS-IDX-DB FROM 1 BY 1
034100-         UNTIL WS-IDX-DB > 6
034200-            OR WS-DB-NOMBRE (WS-IDX-DB) = LK-ENT-FWD-NOMBRE.
034300
034400     IF WS-IDX-DB > 6
034500        MOVE 15 TO WS-DIAS-BASE-USAR
034600     ELSE
034700        MOVE WS-DB-DIAS (WS-IDX-DB) TO WS-DIAS-BASE-USAR
034800     END-IF.
034900
035000 2210-BUSCAR-DIAS-BASE-FIN.
035100     EXIT.
035200
035300 2215-COMPARAR-DB.
035400     CONTINUE.
035500
035600 2215-COMPARAR-DB-FIN.
035700     EXIT.
035800
035900* -----------------------------------------------------------
036000 2230-CLASIFICAR-ORIGEN.
036100
036200     MOVE LK-ENT-PAIS-ORIGEN TO WS-PAIS-TMP.
036300     PERFORM 2260-CLASIFICAR-PAIS
036400-       THRU 2260-CLASIFICAR-PAIS-FIN.
036500     MOVE WS-REGION-TMP TO WS-REGION-ORIGEN.
036600
036700 2230-CLASIFICAR-ORIGEN-FIN.
036800     EXIT.
036900
037000 2235-CLASIFICAR-DESTINO.
037100
037200     MOVE LK-ENT-PAIS-DESTINO TO WS-PAIS-TMP.
037300     PERFORM 2260-CLASIFICAR-PAIS
037400-       THRU 2260-CLASIFICAR-PAIS-FIN.
037500     MOVE WS-REGION-TMP TO WS-REGION-DESTINO.
037600
037700 2235-CLASIFICAR-DESTINO-FIN.
037800     EXIT.
037900
038000* -----------------------------------------------------------
038100* RECORRE LA TABLA DE PAISES; SI NO APARECE, REGION = OTRO.
038200 2260-CLASIFICAR-PAIS.
038300
038400     MOVE "OTRO " TO WS-REGION-TMP.
038500     SET REGION-NO-HALLADA TO TRUE.
038600     SET WS-IDX-PA TO 1.
038700     PERFORM 2265-COMPARAR-PAIS THRU 2265-COMPARAR-PAIS-FIN
038800-       VARYING WS-IDX-PA FROM 1 BY 1
038900-         UNTIL WS-IDX-PA > 13
039000-            OR REGION-YA-HALLADA.
039100
039200 2260-CLASIFICAR-PAIS-FIN.
039300     EXIT.
039400
039500 2265-COMPARAR-PAIS.
039600
039700     IF WS-PA-NOMBRE (WS-IDX-PA) = WS-PAIS-TMP
039800        SET REGION-YA-HALLADA TO TRUE
039900        MOVE WS-PA-REGION (WS-IDX-PA) TO WS-REGION-TMP
040000     END-IF.
040100
040200 2265-COMPARAR-PAIS-FIN.
040300     EXIT.
040400
040500* -----------------------------------------------------------
040600* MISMA REGION 0.8; AMBAS NORTE/OESTE O AMBAS ESTE/SUR 0.9;
040700* CUALQUIER OTRA COMBINACION (CRUCE DE CONTINENTE) 1.2.
040800 2240-CALC-FACTOR-REGION.
040900
041000     IF WS-REGION-ORIGEN = WS-REGION-DESTINO
041100        MOVE .8 TO WS-FACTOR-REGION
041200     ELSE
041300        IF ORIGEN-NORTE-OESTE AND DESTINO-NORTE-OESTE
041400           MOVE .9 TO WS-FACTOR-REGION
041500        ELSE
041600           IF ORIGEN-ESTE-SUR AND DESTINO-ESTE-SUR
041700              MOVE .9 TO WS-FACTOR-REGION
041800           ELSE
041900              MOVE 1.2 TO WS-FACTOR-REGION
042000           END-IF
042100        END-IF
042200     END-IF.
042300
042400 2240-CALC-FACTOR-REGION-FIN.
042500     EXIT.
042600
042700* -----------------------------------------------------------
042800* TABLA RECORRIDA DE MAYOR A MENOR UMBRAL - LA PRIMER FILA
042900* CUYO UMBRAL SUPERA EL PESO DEL EMBARQUE ES LA QUE APLICA.
043000 2245-CALC-FACTOR-PESO.
043100
043200     SET PESO-NO-HALLADO TO TRUE.
043300     SET WS-IDX-PS TO 1.
043400     PERFORM 2247-COMPARAR-PESO THRU 2247-COMPARAR-PESO-FIN
043500-       VARYING WS-IDX-PS FROM 1 BY 1
043600-         UNTIL WS-IDX-PS > 3
043700-            OR PESO-YA-HALLADO.
043800
043900     IF PESO-NO-HALLADO
044000        MOVE 1.0 TO WS-FACTOR-PESO
044100     END-IF.
044200
044300 2245-CALC-FACTOR-PESO-FIN.
044400     EXIT.
044500
044600 2247-COMPARAR-PESO.
044700
044800     IF LK-ENT-PESO-KG > WS-PS-UMBRAL (WS-IDX-PS)
044900        SET PESO-YA-HALLADO TO TRUE
045000        MOVE WS-PS-FACTOR (WS-IDX-PS) TO WS-FACTOR-PESO
045100     END-IF.
045200
045300 2247-COMPARAR-PESO-FIN.
045400     EXIT.
045500
045600* -----------------------------------------------------------
045700* CONFIABILIDAD - TRES NIVELES DE MUESTRA, CADA UNO CON SU
045800* PROPIA CONFIANZA.  TOPES DE CONFIANZA VIA 2510/2520 PARA NO
045900* REPETIR EL MISMO IF < / IF > DOS VECES.
046000 2500-CALC-CONFIABILIDAD.
046100
046200     IF LK-ENT-RUTFWD-CANT >= 3
046300        COMPUTE LK-SAL-CONFIABILIDAD-PCT ROUNDED =
046400-       LK-ENT-RUTFWD-A-TIEMPO / LK-ENT-RUTFWD-CANT
046500        COMPUTE WS-CONF-TMP = .5 + (.05 * LK-ENT-RUTFWD-CANT)
046600        PERFORM 2510-TOPE-CONFIANZA-ALTA
046700-          THRU 2510-TOPE-CONFIANZA-ALTA-FIN
046800     ELSE
046900        IF LK-ENT-FWD-TOTAL-CANT > ZERO
047000           COMPUTE LK-SAL-CONFIABILIDAD-PCT ROUNDED =
047100-       LK-ENT-FWD-TOTAL-A-TIEMPO / LK-ENT-FWD-TOTAL-CANT
047200           COMPUTE WS-CONF-TMP = .3 + (.02 *
047300-       LK-ENT-FWD-TOTAL-CANT)
047400           PERFORM 2520-TOPE-CONFIANZA-MEDIA
047500-             THRU 2520-TOPE-CONFIANZA-MEDIA-FIN
047600        ELSE
047700           MOVE .80 TO LK-SAL-CONFIABILIDAD-PCT
047800           MOVE .30 TO LK-SAL-CONFIANZA-CONFIAB
047900        END-IF
048000     END-IF.
048100
048200 2500-CALC-CONFIABILIDAD-FIN.
048300     EXIT.
048400
048500 2510-TOPE-CONFIANZA-ALTA.
048600
048700     IF WS-CONF-TMP > .95
048800        MOVE .95 TO WS-CONF-TMP
048900     END-IF.
049000     MOVE WS-CONF-TMP TO LK-SAL-CONFIANZA-CONFIAB.
049100
049200 2510-TOPE-CONFIANZA-ALTA-FIN.
049300     EXIT.
049400
049500 2520-TOPE-CONFIANZA-MEDIA.
049600
049700     IF WS-CONF-TMP > .70
049800        MOVE .70 TO WS-CONF-TMP
049900     END-IF.
050000     MOVE WS-CONF-TMP TO LK-SAL-CONFIANZA-CONFIAB.
050100
050200 2520-TOPE-CONFIANZA-MEDIA-FIN.
050300     EXIT.
050400
050500* -----------------------------------------------------------
050600* RAIZ CUADRADA - NEWTON-RAPHSON, 12 ITERACIONES FIJAS.
050700 9000-RAIZ-CUADRADA.
050800
050900     IF WS-RAIZ-X = ZERO
051000        MOVE ZERO TO WS-RAIZ-R
051100     ELSE
051200        COMPUTE WS-RAIZ-R = WS-RAIZ-X / 2
051300        PERFORM 9010-ITERAR-RAIZ THRU 9010-ITERAR-RAIZ-FIN
051400-          VARYING WS-RAIZ-CONT FROM 1 BY 1
051500-            UNTIL WS-RAIZ-CONT > 12
051600     END-IF.
051700
051800 9000-RAIZ-CUADRADA-FIN.
051900     EXIT.
052000
052100 9010-ITERAR-RAIZ.
052200
052300     COMPUTE WS-RAIZ-R ROUNDED = (WS-RAIZ-R + (WS-RAIZ-X /
052400-       WS-RAIZ-R)) / 2.
052500
052600 9010-ITERAR-RAIZ-FIN.
052700     EXIT.
052800
052900* -----------------------------------------------------------
053000 3000-FINALIZAR-PROGRAMA.
053100
053200 3000-FINALIZAR-PROGRAMA-FIN.
053300     EXIT.
