000100*****************************************************************
000200* RANKREC  -  RANKING RESULT OUTPUT RECORD LAYOUT
000300* ONE ROW PER CANDIDATE FORWARDER RANKED FOR A QUOTE REQUEST,
000400* WRITTEN BY DCQRANK PARA 2900-GRABAR-RANKING IN RANK ORDER.
000500* CARRIES THE FULL TOPSIS DETAIL (DETAIL LEVEL 5): NORMALIZED
000600* FACTORS, SEPARATIONS, PER-CRITERION CONTRIBUTIONS AND THE SIX
000700* SENSITIVITY PERCENTAGES.
000800*****************************************************************
000900
001000 01  WS-SAL-RANKREC-REG.
001100     05  RES-RANK                      PIC 9(02).
001200     05  RES-FWD-ID                    PIC X(06).
001300     05  RES-NAME                      PIC X(20).
001400     05  RES-SCORE                     PIC S9V9(06).
001500     05  RES-COST                      PIC 9(07)V99.
001600     05  RES-TIME-DAYS                 PIC 9(03)V9.
001700     05  RES-RELIABILITY-PCT           PIC 9(03)V99.
001800     05  RES-TRACKING                  PIC X(01).
001900     05  RES-COST-FACTOR               PIC 9V9(06).
002000     05  RES-TIME-FACTOR               PIC 9V9(06).
002100     05  RES-REL-FACTOR                PIC 9V9(06).
002200     05  RES-SEP-IDEAL                 PIC 9V9(06).
002300     05  RES-SEP-ANTI                  PIC 9V9(06).
002400     05  RES-CONTRIB OCCURS 4 TIMES    PIC 9V9(06).
002500     05  RES-SENS OCCURS 6 TIMES       PIC S9(03)V99.
002600     05  FILLER                        PIC X(06).
002700
002800* VISTA RESUMEN, USADA POR 2810-VOLCAR-DUMP CUANDO SE CORRE CON
002900* EL SWITCH DE DEPURACION UPSI-0 ACTIVO (VER DCQRANK SPECIAL-
003000* NAMES).
003100 01  RES-REG-RESUMEN REDEFINES WS-SAL-RANKREC-REG.
003200     05  RES-RESUMEN-CLAVE             PIC X(28).
003300     05  FILLER                        PIC X(132).
