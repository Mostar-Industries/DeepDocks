000100*****************************************************************
000200* RESTAB   -  TOPSIS RESULT, IN-MEMORY TABLE
000300* DCTOPS01 FILLS ONE ROW PER CANDIDATE, ALREADY IN RANK ORDER;
000400* DCQRANK MOVES EACH ROW TO WS-SAL-RANKREC-REG (SEE RANKREC)
000500* AND WRITES IT TO RANKING-FILE, THEN USES THE SAME ROWS TO
000600* BUILD THE NARRATIVE REPORT.
000700*****************************************************************
000800
000900 01  LK-TABLA-RESULTADOS.
001000     05  LK-CANT-RESULTADOS            PIC 9(02) COMP.
001100     05  LK-RESULTADO OCCURS 10 TIMES
001200                    INDEXED BY LK-IDX-RES.
001300         10  LK-RES-RANK               PIC 9(02).
001400         10  LK-RES-FWD-ID             PIC X(06).
001500         10  LK-RES-NAME               PIC X(20).
001600         10  LK-RES-SCORE              PIC S9V9(06).
001700         10  LK-RES-COST               PIC 9(07)V99.
001800         10  LK-RES-TIME-DAYS          PIC 9(03)V9.
001900         10  LK-RES-RELIABILITY-PCT    PIC 9(03)V99.
002000         10  LK-RES-TRACKING           PIC X(01).
002100         10  LK-RES-COST-FACTOR        PIC 9V9(06).
002200         10  LK-RES-TIME-FACTOR        PIC 9V9(06).
002300         10  LK-RES-REL-FACTOR         PIC 9V9(06).
002400         10  LK-RES-SEP-IDEAL          PIC 9V9(06).
002500         10  LK-RES-SEP-ANTI           PIC 9V9(06).
002600         10  LK-RES-CONTRIB OCCURS 4 TIMES
002700                                       PIC 9V9(06).
002800         10  LK-RES-SENS OCCURS 6 TIMES
002900                                       PIC S9(03)V99.
003000
003100* BLOQUE CRUDO, USADO POR DCTOPS01 PARA LIMPIAR TODA LA TABLA
003200* DE UNA SOLA MOVE ANTES DE CALCULAR UN NUEVO PEDIDO.
003300 01  LK-RESULTADO-BLOQUE REDEFINES LK-TABLA-RESULTADOS.
003400     05  FILLER                        PIC X(02).
003500     05  LK-RESULTADO-CRUDO            PIC X(1530).
