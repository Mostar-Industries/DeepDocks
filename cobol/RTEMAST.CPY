000100*****************************************************************
000200* RTEMAST  -  ROUTE MASTER RECORD LAYOUT
000300* ONE ROW PER ORIGIN/DESTINATION LANE DEEPCAL KNOWS RATE CARDS
000400* FOR.  RTE-TRANSIT-DAYS IS THE ROUTE"S TYPICAL TRANSIT TIME,
000500* USED AS THE TOPSIS "TIME" COLUMN WHEN A RATE-CARD JOIN HITS.
000600* A ROUTE WITH NO TRANSIT DAYS ON THE CARD DEFAULTS TO 15 -
000700* SEE DCCAND01 PARA 1430-AGREGAR-CANDIDATO.
000800*****************************************************************
000900
001000 01  WS-ENT-RTEMAST-REG.
001100     05  RTE-ID                        PIC X(06).
001200     05  RTE-ORIGIN                    PIC X(20).
001300     05  RTE-DEST                      PIC X(20).
001400     05  RTE-TRANSIT-DAYS              PIC 9(03).
001500     05  FILLER                        PIC X(11).
001600
001700* CLAVE COMBINADA ORIGEN+DESTINO, USADA POR 1300-BUSCAR-RUTA
001800* PARA UNA SOLA COMPARACION DE IGUALDAD EN VEZ DE DOS.
001900 01  RTE-CORREDOR REDEFINES WS-ENT-RTEMAST-REG.
002000     05  RTE-COR-ID                    PIC X(06).
002100     05  RTE-COR-ORIGEN-DESTINO        PIC X(40).
002200     05  FILLER                        PIC X(14).
