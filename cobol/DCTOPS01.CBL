000100*****************************************************************
000200* PROGRAM.......: DCTOPS01
000300* PURPOSE.......: DECISION ENGINE, CALLED BY DCQRANK ONCE PER
000400* QUOTE REQUEST.
000500* DERIVES CRITERION WEIGHTS FROM THE REQUEST'S AHP PAIRWISE
000600* MATRIX, ADJUSTS THEM FOR SHIPMENT URGENCY, RUNS THE TOPSIS
000700* RANKING WITH THE NEUTROSOPHIC UNCERTAINTY EXTENSION OVER THE
000800* CANDIDATE TABLE DCCAND01 BUILT, AND REPORTS A SENSITIVITY ROW
000900* PER ALTERNATIVE SHOWING HOW MUCH ITS SCORE MOVES IF EACH
001000* WEIGHT IS NUDGED 10 PERCENT EITHER WAY.
001100*****************************************************************
001200
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID. DCTOPS01.
001500 AUTHOR. C. PERDIGUERA MENA.
001600 INSTALLATION. DEEPCAL LOGISTICS DATA CENTER.
001700 DATE-WRITTEN. 05/22/1991.
001800 DATE-COMPILED.
001900 SECURITY. PUBLIC.
002000
002100*****************************************************************
002200* HISTORIAL DE CAMBIOS
002300* FECHA       AUTOR  TICKET     DESCRIPCION
002400* ----------  -----  ---------  ------------------------------
002500* 05/22/1991  CPM    TKT-0102   ORIGINAL VERSION - AHP WEIGHTS
002600*                               PLUS CLASSIC TOPSIS SCORE.
002700* 11/30/1991  RGB    TKT-0140   ADDED URGENCY WEIGHT ADJUSTMENT
002800*                               FOR EXPRESS/RUSH REQUESTS.
002900* 04/18/1992  CPM    TKT-0171   ADDED NEUTROSOPHIC SCORE
003000*                               EXTENSION IN PLACE OF PLAIN
003100*                               CLOSENESS.
003200* 02/03/1993  SUR    TKT-0198   FIX: COLUMN NORMALIZATION DIVIDED
003300*                               BY ZERO WHEN A CANDIDATE HAD NO
003400*                               TRACKING FLAG SET ANYWHERE.
003500* 09/14/1993  CPM    TKT-0221   ADDED PER-CRITERION CONTRIBUTION
003600*                               FIGURES FOR THE NARRATIVE REPORT.
003700* 07/01/1994  RGA    TKT-0255   ADDED SENSITIVITY ANALYSIS (+/-10
003800*                               PCT PER WEIGHT).
003900* 03/09/1996  SUR    TKT-0288   SQUARE ROOT NOW COMPUTED IN-LINE
004000*                               (SHOP STANDARD, NO VENDOR MATH
004100*                               LIBRARY ON THE PRODUCTION LPAR).
004200* 08/21/1998  LTN    TKT-Y2K13  Y2K REVIEW - NO 2-DIGIT YEAR
004300*                               FIELDS IN THIS PROGRAM. NO CHANGE
004400*                               MADE.
004500* 06/12/2000  RGA    TKT-0331   WIDENED CANDIDATE TABLE TO 10
004600*                               ROWS TO MATCH DCCAND01.
004700* 10/18/2004  HGO    TKT-0403   MINOR - RENAMED WORKING FIELDS IN
004800*                               2000-NORMALIZAR TO MATCH CURRENT
004900*                               SHOP STANDARDS.
005000*****************************************************************
005100
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700* NO FILE-CONTROL - LINKAGE-ONLY SUBPROGRAM, SAME AS DCCAND01.
005800
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100
006200* -------------------------------------------------------------
006300* MATRIZ DE COMPARACION POR PARES (AHP) Y TABLA DE PESOS.
006400* ORDEN DE CRITERIOS EN TODAS LAS TABLAS DE ESTE PROGRAMA:
006500* 1=COSTO  2=TIEMPO  3=CONFIABILIDAD  4=TRACKING.
006600 01  WS-MATRIZ-AHP.
006700     05  WS-AHP-FILA OCCURS 4 TIMES.
006800         10  WS-AHP-CELDA OCCURS 4 TIMES
006900-                              PIC 9(02)V9(06) COMP.
007000     05  FILLER                        PIC X(02) VALUE SPACES.
007100
007200* BLOQUE CRUDO, USADO PARA PONER TODA LA MATRIZ EN CERO DE UNA
007300* SOLA MOVE ANTES DE CARGAR LA MATRIZ DEL PEDIDO.
007400 01  WS-AHP-BLOQUE REDEFINES WS-MATRIZ-AHP.
007500     05  WS-AHP-CRUDO                  PIC X(66).
007600
007700 01  WS-VECTORES-AHP.
007800     05  WS-COLSUMA OCCURS 4 TIMES     PIC 9(03)V9(06) COMP.
007900     05  WS-FILSUMA OCCURS 4 TIMES     PIC 9(03)V9(06) COMP.
008000     05  WS-PESOS   OCCURS 4 TIMES     PIC S9V9(06) COMP.
008100     05  WS-PESOS-SUMA                 PIC 9(02)V9(06) COMP.
008200     05  FILLER                        PIC X(02) VALUE SPACES.
008300
008400* -------------------------------------------------------------
008500* MATRIZ DE DECISION (UNA FILA POR CANDIDATO, UNA COLUMNA POR
008600* CRITERIO) Y SUS VERSIONES NORMALIZADA Y PONDERADA.
008700 01  WS-MATRIZ-DEC.
008800     05  WS-DEC-FILA OCCURS 10 TIMES.
008900         10  WS-DEC-CELDA OCCURS 4 TIMES
009000-                              PIC 9(09)V9(06) COMP.
009100     05  FILLER                        PIC X(02) VALUE SPACES.
009200
009300* BLOQUE CRUDO PARA LIMPIAR TODA LA MATRIZ DE UNA SOLA MOVE.
009400 01  WS-DEC-BLOQUE REDEFINES WS-MATRIZ-DEC.
009500     05  WS-DEC-CRUDO                  PIC X(322).
009600
009700 01  WS-MATRIZ-NORM.
009800     05  WS-NORM-FILA OCCURS 10 TIMES.
009900         10  WS-NORM-CELDA OCCURS 4 TIMES
010000-                              PIC 9V9(06) COMP.
010100     05  FILLER                        PIC X(02) VALUE SPACES.
010200
010300* BLOQUE CRUDO PARA LIMPIAR TODA LA MATRIZ DE UNA SOLA MOVE.
010400 01  WS-NORM-BLOQUE REDEFINES WS-MATRIZ-NORM.
010500     05  WS-NORM-CRUDO                 PIC X(162).
010600
010700 01  WS-MATRIZ-POND.
010800     05  WS-POND-FILA OCCURS 10 TIMES.
010900         10  WS-POND-CELDA OCCURS 4 TIMES
011000-                              PIC 9V9(06) COMP.
011100     05  FILLER                        PIC X(02) VALUE SPACES.
011200
011300 01  WS-COL-NORMA.
011400     05  WS-NORMA OCCURS 4 TIMES        PIC 9(09)V9(06) COMP.
011500     05  FILLER                        PIC X(02) VALUE SPACES.
011600
011700 01  WS-IDEALES.
011800     05  WS-IDEAL     OCCURS 4 TIMES    PIC 9V9(06) COMP.
011900     05  WS-ANTIIDEAL OCCURS 4 TIMES    PIC 9V9(06) COMP.
012000     05  FILLER                        PIC X(02) VALUE SPACES.
012100
012200* -------------------------------------------------------------
012300* SEPARACIONES, PUNTAJE BASE Y PUNTAJE EXTENDIDO (NEUTROSOFICO)
012400* POR CANDIDATO, MAS LA CONTRIBUCION DE CADA CRITERIO.
012500 01  WS-RESULTADOS-CALC.
012600     05  WS-CALC-FILA OCCURS 10 TIMES.
012700         10  WS-SEP-IDEAL              PIC 9(02)V9(06) COMP.
012800         10  WS-SEP-ANTI               PIC 9(02)V9(06) COMP.
012900         10  WS-SCORE-BASE             PIC 9V9(06) COMP.
013000         10  WS-SCORE-EXT              PIC S9V9(06) COMP.
013100         10  WS-CONTRIB OCCURS 4 TIMES PIC 9V9(06) COMP.
013200         10  WS-SENS    OCCURS 6 TIMES PIC S9(03)V99 COMP.
013300     05  FILLER                        PIC X(02) VALUE SPACES.
013400
013500* -------------------------------------------------------------
013600* TABLA DE ORDEN - GUARDA, POSICION POR POSICION, EL SUBINDICE
013700* DEL CANDIDATO ORIGINAL QUE OCUPA CADA PUESTO DEL RANKING.
013800 01  WS-TABLA-ORDEN.
013900     05  WS-ORDEN OCCURS 10 TIMES       PIC 9(02) COMP.
014000     05  FILLER                        PIC X(02) VALUE SPACES.
014100
014200* -------------------------------------------------------------
014300* CAMPOS DE TRABAJO SUELTOS - SUBINDICES, ACUMULADORES,
014400* BANDERAS DE LA EXTENSION NEUTROSOFICA Y DEL ANALISIS DE
014500* SENSIBILIDAD DE PESOS.
014600 77  WS-CANT-CAND                     PIC 9(02) COMP VALUE ZERO.
014700 77  WS-I                             PIC 9(02) COMP VALUE ZERO.
014800 77  WS-J                             PIC 9(02) COMP VALUE ZERO.
014900 77  WS-K                             PIC 9(02) COMP VALUE ZERO.
015000 77  WS-SUB-A                         PIC 9(02) COMP VALUE ZERO.
015100 77  WS-SUB-B                         PIC 9(02) COMP VALUE ZERO.
015200 77  WS-TEMP-ORDEN                    PIC 9(02) COMP VALUE ZERO.
015300 77  WS-INTERCAMBIO                     PIC X(01) VALUE "N".
015400     88  HUBO-INTERCAMBIO                   VALUE "S".
015500     88  NO-HUBO-INTERCAMBIO                VALUE "N".
015600
015700 77  WS-BOOST                         PIC 9V9(06) COMP
015800-                                        VALUE ZERO.
015900 77  WS-TMP-PESO                        PIC S9(02)V9(06) COMP
016000-                                        VALUE ZERO.
016100
016200 77  WS-DN                              PIC 9(02)V9(06) COMP
016300-                                        VALUE ZERO.
016400 77  WS-DP                              PIC 9(02)V9(06) COMP
016500-                                        VALUE ZERO.
016600 77  WS-SUMA-ID                         PIC 9(02)V9(06) COMP
016700-                                        VALUE ZERO.
016800 77  WS-SUMA-AN                         PIC 9(02)V9(06) COMP
016900-                                        VALUE ZERO.
017000
017100* T/I/F Y UMBRAL DE INCERTIDUMBRE DE LA EXTENSION NEUTROSOFICA.
017200 77  WS-NEU-T                         PIC 9V9(06) COMP
017300-                                        VALUE ZERO.
017400 77  WS-NEU-I                         PIC 9V9(06) COMP
017500-                                        VALUE ZERO.
017600 77  WS-NEU-F                        PIC S9V9(06) COMP
017700-                                        VALUE ZERO.
017800 77  WS-NEU-U                           PIC 9V9(06) COMP
017900-                                        VALUE .100000.
018000
018100* PESOS AJUSTADOS Y VECTOR TEMPORAL PARA EL ANALISIS DE
018200* SENSIBILIDAD DE PESOS - SE RECALCULA PARA CADA UNO DE LOS
018300* SEIS CASOS (COSTO, TIEMPO Y CONFIABILIDAD, +10% Y -10%).
018400 01  WS-SENS-PESOS.
018500     05  WS-SENS-PESO OCCURS 4 TIMES   PIC 9V9(06) COMP.
018600     05  FILLER                        PIC X(02) VALUE SPACES.
018700 77  WS-SENS-SUMA                       PIC 9(02)V9(06) COMP
018800-                                        VALUE ZERO.
018900 77  WS-SENS-S                       PIC S9V9(06) COMP
019000-                                        VALUE ZERO.
019100 77  WS-SENS-S0                      PIC S9V9(06) COMP
019200-                                        VALUE ZERO.
019300 77  WS-SENS-CASO                     PIC 9(01) COMP VALUE ZERO.
019400 77  WS-SENS-INDICE                   PIC 9(01) COMP VALUE ZERO.
019500
019600* -------------------------------------------------------------
019700* RUTINA COMUN DE RAIZ CUADRADA (METODO DE NEWTON-RAPHSON).
019800* NO HAY FUNCION DE RAIZ CUADRADA EN EL COMPILADOR DE ESTE
019900* SHOP - SE ITERA A MANO, 12 PASADAS ALCANZAN SOBRA PARA LA
020000* PRECISION DE 6 DECIMALES QUE USAMOS EN TODO EL PROGRAMA.
020100 77  WS-RAIZ-X                          PIC 9(11)V9(06) COMP
020200-                                        VALUE ZERO.
020300 77  WS-RAIZ-R                          PIC 9(11)V9(06) COMP
020400-                                        VALUE ZERO.
020500 77  WS-RAIZ-CONT                     PIC 9(02) COMP VALUE ZERO.
020600
020700 LINKAGE SECTION.
020800
020900 01  LK-ENTRADA.
021000     05  LK-ENT-URGENCIA               PIC X(08).
021100     05  LK-ENT-PAREJAS.
021200         10  LK-ENT-PW-CELDA OCCURS 16 TIMES
021300-                              PIC 9V9(04).
021400
021500     COPY CANDTAB.
021600     COPY RESTAB.
021700
021800 PROCEDURE DIVISION USING LK-ENTRADA, LK-TABLA-CANDIDATOS,
021900-        LK-TABLA-RESULTADOS.
022000
022100     PERFORM 1000-INICIAR-PROGRAMA
022200-       THRU 1000-INICIAR-PROGRAMA-FIN.
022300     PERFORM 2000-PROCESAR-PROGRAMA
022400-       THRU 2000-PROCESAR-PROGRAMA-FIN.
022500     PERFORM 3000-FINALIZAR-PROGRAMA
022600-       THRU 3000-FINALIZAR-PROGRAMA-FIN.
022700
022800     EXIT PROGRAM.
022900
023000* -----------------------------------------------------------
023100 1000-INICIAR-PROGRAMA.
023200
023300     INITIALIZE LK-TABLA-RESULTADOS.
023400     MOVE SPACES TO WS-AHP-CRUDO.
023500     MOVE ZEROES TO WS-DEC-CRUDO.
023600     MOVE ZEROES TO WS-NORM-CRUDO.
023700     MOVE ZEROES TO WS-VECTORES-AHP  WS-IDEALES.
023800     MOVE ZEROES TO WS-COL-NORMA.
023900     MOVE ZEROES TO WS-RESULTADOS-CALC WS-TABLA-ORDEN.
024000     MOVE LK-CANT-CANDIDATOS TO WS-CANT-CAND.
024100     MOVE LK-CANT-CANDIDATOS TO LK-CANT-RESULTADOS.
024200
024300 1000-INICIAR-PROGRAMA-FIN.
024400     EXIT.
024500
024600* -----------------------------------------------------------
024700 2000-PROCESAR-PROGRAMA.
024800
024900     PERFORM 1400-CALC-PESOS-AHP
025000-       THRU 1400-CALC-PESOS-AHP-FIN.
025100     PERFORM 1500-AJUSTAR-URGENCIA
025200-       THRU 1500-AJUSTAR-URGENCIA-FIN.
025300     PERFORM 1600-ARMAR-MATRIZ-DECISION
025400-       THRU 1600-ARMAR-MATRIZ-DECISION-FIN.
025500     PERFORM 2000-CALC-NORMA-COLUMNAS
025600-       THRU 2000-CALC-NORMA-COLUMNAS-FIN.
025700     PERFORM 2100-NORMALIZAR-Y-PONDERAR
025800-       THRU 2100-NORMALIZAR-Y-PONDERAR-FIN.
025900     PERFORM 2200-CALC-IDEALES
026000-       THRU 2200-CALC-IDEALES-FIN.
026100     PERFORM 2300-CALC-SEPARACIONES
026200-       THRU 2300-CALC-SEPARACIONES-FIN.
026300     PERFORM 2400-CALC-SCORE-BASE
026400-       THRU 2400-CALC-SCORE-BASE-FIN.
026500     PERFORM 2500-EXTENSION-NEUTROSOF
026600-       THRU 2500-EXTENSION-NEUTROSOF-FIN.
026700     PERFORM 2900-CONTRIBUCION
026800-       THRU 2900-CONTRIBUCION-FIN.
026900     PERFORM 3500-SENSIBILIDAD
027000-       THRU 3500-SENSIBILIDAD-FIN.
027100     PERFORM 2800-ORDENAR-RESULTADOS
027200-       THRU 2800-ORDENAR-RESULTADOS-FIN.
027300     PERFORM 2700-COPIAR-DETALLE
027400-       THRU 2700-COPIAR-DETALLE-FIN.
027500
027600 2000-PROCESAR-PROGRAMA-FIN.
027700     EXIT.
027800
027900* -----------------------------------------------------------
028000* PESOS AHP.  COLUMN-NORMALIZA LA MATRIZ DE COMPARACION
028100* POR PARES, EL PESO DE CADA CRITERIO ES EL PROMEDIO DE SU
028200* FILA EN LA MATRIZ YA NORMALIZADA, RENORMALIZADO A SUMA 1.
028300 1400-CALC-PESOS-AHP.
028400
028500     PERFORM 1410-CARGAR-CELDA-AHP
028600-       THRU 1410-CARGAR-CELDA-AHP-FIN
028700-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
028800-         AFTER WS-J FROM 1 BY 1 UNTIL WS-J > 4.
028900
029000     PERFORM 1420-SUMAR-COLUMNA-AHP
029100-       THRU 1420-SUMAR-COLUMNA-AHP-FIN
029200-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4
029300-         AFTER WS-I FROM 1 BY 1 UNTIL WS-I > 4.
029400
029500     PERFORM 1430-NORMALIZAR-CELDA-AHP
029600-       THRU 1430-NORMALIZAR-CELDA-AHP-FIN
029700-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4
029800-         AFTER WS-J FROM 1 BY 1 UNTIL WS-J > 4.
029900
030000     PERFORM 1435-CALC-PESO-FILA THRU 1435-CALC-PESO-FILA-FIN
030100-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
030200
030300     PERFORM 1440-RENORMALIZAR-PESOS
030400-       THRU 1440-RENORMALIZAR-PESOS-FIN.
030500
030600 1400-CALC-PESOS-AHP-FIN.
030700     EXIT.
030800
030900 1410-CARGAR-CELDA-AHP.
031000
031100     COMPUTE WS-K = (WS-I - 1) * 4 + WS-J.
031200     MOVE LK-ENT-PW-CELDA (WS-K)
031300-                     TO WS-AHP-CELDA (WS-I, WS-J).
031400
031500 1410-CARGAR-CELDA-AHP-FIN.
031600     EXIT.
031700
031800 1420-SUMAR-COLUMNA-AHP.
031900
032000     ADD WS-AHP-CELDA (WS-I, WS-J) TO WS-COLSUMA (WS-J).
032100
032200 1420-SUMAR-COLUMNA-AHP-FIN.
032300     EXIT.
032400
032500 1430-NORMALIZAR-CELDA-AHP.
032600
032700     COMPUTE WS-AHP-CELDA (WS-I, WS-J) ROUNDED =
032800-       WS-AHP-CELDA (WS-I, WS-J) /
032900-       (WS-COLSUMA (WS-J) + 0.000000001).
033000     ADD WS-AHP-CELDA (WS-I, WS-J) TO WS-FILSUMA (WS-I).
033100
033200 1430-NORMALIZAR-CELDA-AHP-FIN.
033300     EXIT.
033400
033500 1435-CALC-PESO-FILA.
033600
033700     COMPUTE WS-PESOS (WS-I) ROUNDED = WS-FILSUMA (WS-I) / 4.
033800
033900 1435-CALC-PESO-FILA-FIN.
034000     EXIT.
034100
034200* RUTINA COMUN - RENORMALIZA EL VECTOR DE PESOS A SUMA 1.
034300* LA USAN TANTO 1400-CALC-PESOS-AHP COMO 1500-AJUSTAR-
034400* URGENCIA, DESPUES DE TOCAR LOS PESOS POR SU CUENTA.
034500 1440-RENORMALIZAR-PESOS.
034600
034700     MOVE ZERO TO WS-PESOS-SUMA.
034800     PERFORM 1441-SUMAR-PESO THRU 1441-SUMAR-PESO-FIN
034900-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
035000     PERFORM 1442-DIVIDIR-PESO THRU 1442-DIVIDIR-PESO-FIN
035100-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
035200
035300 1440-RENORMALIZAR-PESOS-FIN.
035400     EXIT.
035500
035600 1441-SUMAR-PESO.
035700
035800     ADD WS-PESOS (WS-I) TO WS-PESOS-SUMA.
035900
036000 1441-SUMAR-PESO-FIN.
036100     EXIT.
036200
036300 1442-DIVIDIR-PESO.
036400
036500     COMPUTE WS-PESOS (WS-I) ROUNDED =
036600-       WS-PESOS (WS-I) / (WS-PESOS-SUMA + 0.000000001).
036700
036800 1442-DIVIDIR-PESO-FIN.
036900     EXIT.
037000
037100* -----------------------------------------------------------
037200* AJUSTE POR URGENCIA.  UN PEDIDO EXPRESS O RUSH LE QUITA
037300* PESO AL COSTO Y SE LO SUMA AL TIEMPO ANTES DE CORRER TOPSIS.
037400 1500-AJUSTAR-URGENCIA.
037500
037600     EVALUATE TRUE
037700         WHEN LK-ENT-URGENCIA = "EXPRESS "
037800              COMPUTE WS-BOOST ROUNDED = 0.5 * WS-PESOS (2)
037900              ADD      WS-BOOST TO   WS-PESOS (2)
038000              SUBTRACT WS-BOOST FROM WS-PESOS (1)
038100         WHEN LK-ENT-URGENCIA = "RUSH    "
038200              COMPUTE WS-BOOST ROUNDED = 1.0 * WS-PESOS (2)
038300              ADD      WS-BOOST TO   WS-PESOS (2)
038400              SUBTRACT WS-BOOST FROM WS-PESOS (1)
038500         WHEN OTHER
038600              CONTINUE
038700     END-EVALUATE.
038800
038900     PERFORM 1510-CLAMP-PESO THRU 1510-CLAMP-PESO-FIN
039000-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
039100
039200     PERFORM 1440-RENORMALIZAR-PESOS
039300-       THRU 1440-RENORMALIZAR-PESOS-FIN.
039400
039500 1500-AJUSTAR-URGENCIA-FIN.
039600     EXIT.
039700
039800* EL COSTO PUEDE QUEDAR NEGATIVO SI EL BOOST DE UN PEDIDO RUSH
039900* SUPERA SU PROPIO PESO ORIGINAL - EL ENUNCIADO PIDE PISARLO
040000* EN CERO ANTES DE RENORMALIZAR.
040100 1510-CLAMP-PESO.
040200
040300     IF WS-PESOS (WS-I) < 0
040400        MOVE 0 TO WS-PESOS (WS-I)
040500     END-IF.
040600
040700 1510-CLAMP-PESO-FIN.
040800     EXIT.
040900
041000* -----------------------------------------------------------
041100* PASA LA TABLA DE CANDIDATOS QUE ARMO
041200* DCCAND01 A UNA MATRIZ DE DECISION FILA=CANDIDATO,
041300* COLUMNA=CRITERIO, LISTA PARA EL TOPSIS.
041400 1600-ARMAR-MATRIZ-DECISION.
041500
041600     PERFORM 1610-CARGAR-FILA-DECISION
041700-       THRU 1610-CARGAR-FILA-DECISION-FIN
041800-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
041900
042000 1600-ARMAR-MATRIZ-DECISION-FIN.
042100     EXIT.
042200
042300 1610-CARGAR-FILA-DECISION.
042400
042500     MOVE LK-CAND-COSTO (WS-I)  TO WS-DEC-CELDA (WS-I, 1).
042600     MOVE LK-CAND-DIAS  (WS-I)  TO WS-DEC-CELDA (WS-I, 2).
042700     MOVE LK-CAND-CONFIABILIDAD (WS-I)
042800-                               TO WS-DEC-CELDA (WS-I, 3).
042900     IF LK-CAND-TRACKING (WS-I) = "Y"
043000        MOVE 1 TO WS-DEC-CELDA (WS-I, 4)
043100     ELSE
043200        MOVE 0 TO WS-DEC-CELDA (WS-I, 4)
043300     END-IF.
043400
043500 1610-CARGAR-FILA-DECISION-FIN.
043600     EXIT.
043700
043800* -----------------------------------------------------------
043900* PASO TOPSIS 1 - NORMA EUCLIDIANA DE CADA COLUMNA DE LA MATRIZ DE
044000* DECISION (SOLO SOBRE LAS FILAS CON CANDIDATO REAL).
044100 2000-CALC-NORMA-COLUMNAS.
044200
044300     PERFORM 2010-SUMAR-CUADRADO THRU 2010-SUMAR-CUADRADO-FIN
044400-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4
044500-         AFTER WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
044600
044700     PERFORM 2020-RAIZ-COLUMNA THRU 2020-RAIZ-COLUMNA-FIN
044800-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4.
044900
045000 2000-CALC-NORMA-COLUMNAS-FIN.
045100     EXIT.
045200
045300 2010-SUMAR-CUADRADO.
045400
045500     COMPUTE WS-NORMA (WS-J) = WS-NORMA (WS-J) +
045600-       (WS-DEC-CELDA (WS-I, WS-J) * WS-DEC-CELDA (WS-I, WS-J)).
045700
045800 2010-SUMAR-CUADRADO-FIN.
045900     EXIT.
046000
046100 2020-RAIZ-COLUMNA.
046200
046300     MOVE WS-NORMA (WS-J) TO WS-RAIZ-X.
046400     PERFORM 9000-RAIZ-CUADRADA THRU 9000-RAIZ-CUADRADA-FIN.
046500     MOVE WS-RAIZ-R TO WS-NORMA (WS-J).
046600
046700 2020-RAIZ-COLUMNA-FIN.
046800     EXIT.
046900
047000* -----------------------------------------------------------
047100* PASO TOPSIS 2 - DIVIDE CADA CELDA POR LA NORMA DE SU COLUMNA
047200* (VECTOR-NORMALIZACION) Y MULTIPLICA POR EL PESO DEL
047300* CRITERIO PARA OBTENER LA MATRIZ PONDERADA.
047400 2100-NORMALIZAR-Y-PONDERAR.
047500
047600     PERFORM 2110-NORM-POND-CELDA THRU 2110-NORM-POND-CELDA-FIN
047700-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND
047800-         AFTER WS-J FROM 1 BY 1 UNTIL WS-J > 4.
047900
048000 2100-NORMALIZAR-Y-PONDERAR-FIN.
048100     EXIT.
048200
048300 2110-NORM-POND-CELDA.
048400
048500     COMPUTE WS-NORM-CELDA (WS-I, WS-J) ROUNDED =
048600-       WS-DEC-CELDA (WS-I, WS-J) / (WS-NORMA (WS-J) +
048650-       .0000000001).
048700     COMPUTE WS-POND-CELDA (WS-I, WS-J) ROUNDED =
048800-       WS-NORM-CELDA (WS-I, WS-J) * WS-PESOS (WS-J).
048900
049000 2110-NORM-POND-CELDA-FIN.
049100     EXIT.
049200
049300* -----------------------------------------------------------
049400* PASO TOPSIS 3 - PUNTO IDEAL (MEJOR VALOR POSIBLE DE CADA
049500* CRITERIO) Y ANTI-IDEAL (PEOR).  COSTO Y TIEMPO SON CRITERIOS
049600* DE COSTO (MENOS ES MEJOR); CONFIABILIDAD Y TRACKING SON DE
049700* BENEFICIO (MAS ES MEJOR).
049800 2200-CALC-IDEALES.
049900
050000     PERFORM 2210-INIC-IDEAL THRU 2210-INIC-IDEAL-FIN
050100-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4.
050200
050300     PERFORM 2220-COMPARAR-IDEAL THRU 2220-COMPARAR-IDEAL-FIN
050400-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4
050500-         AFTER WS-I FROM 2 BY 1 UNTIL WS-I > WS-CANT-CAND.
050600
050700 2200-CALC-IDEALES-FIN.
050800     EXIT.
050900
051000 2210-INIC-IDEAL.
051100
051200     MOVE WS-POND-CELDA (1, WS-J) TO WS-IDEAL     (WS-J).
051300     MOVE WS-POND-CELDA (1, WS-J) TO WS-ANTIIDEAL (WS-J).
051400
051500 2210-INIC-IDEAL-FIN.
051600     EXIT.
051700
051800 2220-COMPARAR-IDEAL.
051900
052000     IF WS-J < 3
052100        IF WS-POND-CELDA (WS-I, WS-J) < WS-IDEAL (WS-J)
052200           MOVE WS-POND-CELDA (WS-I, WS-J) TO WS-IDEAL (WS-J)
052300        END-IF
052400        IF WS-POND-CELDA (WS-I, WS-J) > WS-ANTIIDEAL (WS-J)
052500           MOVE WS-POND-CELDA (WS-I, WS-J) TO WS-ANTIIDEAL (WS-J)
052600        END-IF
052700     ELSE
052800        IF WS-POND-CELDA (WS-I, WS-J) > WS-IDEAL (WS-J)
052900           MOVE WS-POND-CELDA (WS-I, WS-J) TO WS-IDEAL (WS-J)
053000        END-IF
053100        IF WS-POND-CELDA (WS-I, WS-J) < WS-ANTIIDEAL (WS-J)
053200           MOVE WS-POND-CELDA (WS-I, WS-J) TO WS-ANTIIDEAL (WS-J)
053300        END-IF
053400     END-IF.
053500
053600 2220-COMPARAR-IDEAL-FIN.
053700     EXIT.
053800
053900* -----------------------------------------------------------
054000* PASO TOPSIS 4 - DISTANCIA EUCLIDIANA DE CADA CANDIDATO AL PUNTO
054100* IDEAL Y AL ANTI-IDEAL.
054200 2300-CALC-SEPARACIONES.
054300
054400     PERFORM 2310-CALC-SEP-FILA THRU 2310-CALC-SEP-FILA-FIN
054500-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
054600
054700 2300-CALC-SEPARACIONES-FIN.
054800     EXIT.
054900
055000 2310-CALC-SEP-FILA.
055100
055200     MOVE ZERO TO WS-SUMA-ID WS-SUMA-AN.
055300     PERFORM 2320-SUMAR-SEP THRU 2320-SUMAR-SEP-FIN
055400-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4.
055500
055600     MOVE WS-SUMA-ID TO WS-RAIZ-X.
055700     PERFORM 9000-RAIZ-CUADRADA THRU 9000-RAIZ-CUADRADA-FIN.
055800     MOVE WS-RAIZ-R TO WS-SEP-IDEAL (WS-I).
055900
056000     MOVE WS-SUMA-AN TO WS-RAIZ-X.
056100     PERFORM 9000-RAIZ-CUADRADA THRU 9000-RAIZ-CUADRADA-FIN.
056200     MOVE WS-RAIZ-R TO WS-SEP-ANTI (WS-I).
056300
056400 2310-CALC-SEP-FILA-FIN.
056500     EXIT.
056600
056700 2320-SUMAR-SEP.
056800
056900     ADD (WS-POND-CELDA (WS-I, WS-J) - WS-IDEAL (WS-J)) *
057000-        (WS-POND-CELDA (WS-I, WS-J) - WS-IDEAL (WS-J))
057100-        TO WS-SUMA-ID.
057200     ADD (WS-POND-CELDA (WS-I, WS-J) - WS-ANTIIDEAL (WS-J)) *
057300-        (WS-POND-CELDA (WS-I, WS-J) - WS-ANTIIDEAL (WS-J))
057400-        TO WS-SUMA-AN.
057500
057600 2320-SUMAR-SEP-FIN.
057700     EXIT.
057800
057900* -----------------------------------------------------------
058000* PASO TOPSIS 5 - PUNTAJE BASE DE CERCANIA (CLASICO): C = S-/
058100* (S+ + S-).  UN EPSILON CHICO EVITA LA DIVISION POR CERO
058200* CUANDO UN CANDIDATO CAE EXACTO SOBRE EL IDEAL Y EL
058300* ANTI-IDEAL A LA VEZ (TABLA DE UN SOLO CANDIDATO).
058400 2400-CALC-SCORE-BASE.
058500
058600     PERFORM 2410-SCORE-FILA THRU 2410-SCORE-FILA-FIN
058700-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
058800
058900 2400-CALC-SCORE-BASE-FIN.
059000     EXIT.
059100
059200 2410-SCORE-FILA.
059300
059400     COMPUTE WS-SCORE-BASE (WS-I) ROUNDED =
059500-       WS-SEP-ANTI (WS-I) /
059600-       (WS-SEP-IDEAL (WS-I) + WS-SEP-ANTI (WS-I) + .000000001).
059700
059800 2410-SCORE-FILA-FIN.
059900     EXIT.
060000
060100* -----------------------------------------------------------
060200* PASO TOPSIS 6 - EXTENSION NEUTROSOFICA.  T ES EL PUNTAJE BASE
060300* RECORTADO A (0,1), I ES EL MENOR ENTRE EL UMBRAL DE
060400* INCERTIDUMBRE Y (1-T), F ES EL RESTO.  EL PUNTAJE FINAL
060500* PENALIZA LA INCERTIDUMBRE: SCORE = T - F - I/2.
060600 2500-EXTENSION-NEUTROSOF.
060700
060800     PERFORM 2510-NEUTROSOF-FILA THRU 2510-NEUTROSOF-FILA-FIN
060900-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
061000
061100 2500-EXTENSION-NEUTROSOF-FIN.
061200     EXIT.
061300
061400 2510-NEUTROSOF-FILA.
061500
061600     MOVE WS-SCORE-BASE (WS-I) TO WS-NEU-T.
061700     IF WS-NEU-T > 1
061800        MOVE 1 TO WS-NEU-T
061900     END-IF.
062000
062100     IF WS-NEU-U < (1 - WS-NEU-T)
062200        MOVE WS-NEU-U TO WS-NEU-I
062300     ELSE
062400        COMPUTE WS-NEU-I = 1 - WS-NEU-T
062500     END-IF.
062600
062700     COMPUTE WS-NEU-F = 1 - WS-NEU-T - WS-NEU-I.
062800     IF WS-NEU-F < 0
062900        MOVE 0 TO WS-NEU-F
063000     END-IF.
063100
063200     COMPUTE WS-SCORE-EXT (WS-I) ROUNDED =
063300-       WS-NEU-T - WS-NEU-F - (WS-NEU-I / 2).
063400
063500 2510-NEUTROSOF-FILA-FIN.
063600     EXIT.
063700
063800* -----------------------------------------------------------
063900* AGREGADO TKT-0221 - CUANTO APORTA CADA CRITERIO A LA
064000* SEPARACION TOTAL DE CADA CANDIDATO, PARA EL RENGLON DE
064100* EXPLICACION DEL REPORTE NARRATIVO.
064200 2900-CONTRIBUCION.
064300
064400     PERFORM 2910-CONTRIB-CELDA THRU 2910-CONTRIB-CELDA-FIN
064500-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND
064600-         AFTER WS-J FROM 1 BY 1 UNTIL WS-J > 4.
064700
064800 2900-CONTRIBUCION-FIN.
064900     EXIT.
065000
065100 2910-CONTRIB-CELDA.
065200
065300     COMPUTE WS-DN = (WS-POND-CELDA (WS-I, WS-J) -
065400-       WS-ANTIIDEAL (WS-J)) * (WS-POND-CELDA (WS-I, WS-J) -
065500-       WS-ANTIIDEAL (WS-J)).
065600     COMPUTE WS-DP = (WS-POND-CELDA (WS-I, WS-J) -
065700-       WS-IDEAL (WS-J)) * (WS-POND-CELDA (WS-I, WS-J) -
065800-       WS-IDEAL (WS-J)).
065900
066000     COMPUTE WS-CONTRIB (WS-I, WS-J) ROUNDED =
066100-       WS-DN / (WS-DN + WS-DP + .000000001).
066200
066300 2910-CONTRIB-CELDA-FIN.
066400     EXIT.
066500
066600* -----------------------------------------------------------
066700* ANALISIS DE SENSIBILIDAD.  RECALCULA UN PUNTAJE
066800* APROXIMADO SUBIENDO Y BAJANDO 10 POR CIENTO EL PESO DE
066900* COSTO, TIEMPO Y CONFIABILIDAD (SEIS CASOS EN TOTAL) Y
067000* GUARDA EL PORCENTAJE DE CAMBIO CONTRA EL PUNTAJE BASE.
067100 3500-SENSIBILIDAD.
067200
067300     PERFORM 3510-SENSIBILIDAD-FILA
067400-       THRU 3510-SENSIBILIDAD-FILA-FIN
067500-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
067600
067700 3500-SENSIBILIDAD-FIN.
067800     EXIT.
067900
068000 3510-SENSIBILIDAD-FILA.
068100
068200     MOVE WS-SCORE-BASE (WS-I) TO WS-SENS-S0.
068300     PERFORM 3520-SENS-CASO THRU 3520-SENS-CASO-FIN
068400-       VARYING WS-SENS-CASO FROM 1 BY 1 UNTIL WS-SENS-CASO > 6.
068500
068600 3510-SENSIBILIDAD-FILA-FIN.
068700     EXIT.
068800
068900* CASOS 1/2 = COSTO +10%/-10%, 3/4 = TIEMPO +10%/-10%,
069000* 5/6 = CONFIABILIDAD +10%/-10%.
069100 3520-SENS-CASO.
069200
069300     MOVE WS-PESOS (1) TO WS-SENS-PESO (1).
069400     MOVE WS-PESOS (2) TO WS-SENS-PESO (2).
069500     MOVE WS-PESOS (3) TO WS-SENS-PESO (3).
069600     MOVE WS-PESOS (4) TO WS-SENS-PESO (4).
069700
069800     EVALUATE WS-SENS-CASO
069900         WHEN 1
070000              COMPUTE WS-SENS-PESO (1) ROUNDED =
070100-                WS-SENS-PESO (1) * 1.1
070200         WHEN 2
070300              COMPUTE WS-SENS-PESO (1) ROUNDED =
070400-                WS-SENS-PESO (1) * 0.9
070500         WHEN 3
070600              COMPUTE WS-SENS-PESO (2) ROUNDED =
070700-                WS-SENS-PESO (2) * 1.1
070800         WHEN 4
070900              COMPUTE WS-SENS-PESO (2) ROUNDED =
071000-                WS-SENS-PESO (2) * 0.9
071100         WHEN 5
071200              COMPUTE WS-SENS-PESO (3) ROUNDED =
071300-                WS-SENS-PESO (3) * 1.1
071400         WHEN 6
071500              COMPUTE WS-SENS-PESO (3) ROUNDED =
071600-                WS-SENS-PESO (3) * 0.9
071700     END-EVALUATE.
071800
071900     MOVE ZERO TO WS-SENS-SUMA.
072000     PERFORM 3530-SUMAR-SENS-PESO THRU 3530-SUMAR-SENS-PESO-FIN
072100-       VARYING WS-SENS-INDICE FROM 1 BY 1
072200-         UNTIL WS-SENS-INDICE > 4.
072300     PERFORM 3540-DIVIDIR-SENS-PESO
072400-       THRU 3540-DIVIDIR-SENS-PESO-FIN
072500-       VARYING WS-SENS-INDICE FROM 1 BY 1
072600-         UNTIL WS-SENS-INDICE > 4.
072700
072800* PUNTAJE APROXIMADO - REUSA LA FILA YA NORMALIZADA (SIN
072900* RENORMALIZAR VECTORES) CON EL NUEVO JUEGO DE PESOS.
073000     COMPUTE WS-SENS-S ROUNDED =
073100-       (WS-NORM-CELDA (WS-I, 1) * WS-SENS-PESO (1)) +
073200-       (WS-NORM-CELDA (WS-I, 2) * WS-SENS-PESO (2)) +
073300-       (WS-NORM-CELDA (WS-I, 3) * WS-SENS-PESO (3)) +
073400-       (WS-NORM-CELDA (WS-I, 4) * WS-SENS-PESO (4)).
073500
073600     COMPUTE WS-SENS (WS-I, WS-SENS-CASO) ROUNDED =
073700-       ((WS-SENS-S - WS-SENS-S0) /
073800-       (WS-SENS-S0 + .000001)) * 100.
073900
074000 3520-SENS-CASO-FIN.
074100     EXIT.
074200
074300 3530-SUMAR-SENS-PESO.
074400
074500     ADD WS-SENS-PESO (WS-SENS-INDICE) TO WS-SENS-SUMA.
074600
074700 3530-SUMAR-SENS-PESO-FIN.
074800     EXIT.
074900
075000 3540-DIVIDIR-SENS-PESO.
075100
075200     COMPUTE WS-SENS-PESO (WS-SENS-INDICE) ROUNDED =
075300-       WS-SENS-PESO (WS-SENS-INDICE) /
075400-       (WS-SENS-SUMA + .000001).
075500
075600 3540-DIVIDIR-SENS-PESO-FIN.
075700     EXIT.
075800
075900* -----------------------------------------------------------
076000* ORDENA LOS CANDIDATOS DE MAYOR A MENOR PUNTAJE EXTENDIDO.
076100* BURBUJA ESTABLE SOBRE UNA TABLA DE SUBINDICES (WS-ORDEN) -
076200* NUNCA MUEVE LAS FILAS DE DATOS, SOLO EL ORDEN DE LECTURA,
076300* Y LA COMPARACION ES ESTRICTA (>) PARA NO ALTERAR EL ORDEN
076400* ORIGINAL ENTRE DOS CANDIDATOS EMPATADOS.
076500 2800-ORDENAR-RESULTADOS.
076600
076700     PERFORM 2810-INIC-ORDEN THRU 2810-INIC-ORDEN-FIN
076800-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
076900
077000     SET HUBO-INTERCAMBIO TO TRUE.
077100     PERFORM 2820-PASADA-ORDEN THRU 2820-PASADA-ORDEN-FIN
077200-       UNTIL NO-HUBO-INTERCAMBIO.
077300
077400 2800-ORDENAR-RESULTADOS-FIN.
077500     EXIT.
077600
077700 2810-INIC-ORDEN.
077800
077900     MOVE WS-I TO WS-ORDEN (WS-I).
078000
078100 2810-INIC-ORDEN-FIN.
078200     EXIT.
078300
078400 2820-PASADA-ORDEN.
078500
078600     SET NO-HUBO-INTERCAMBIO TO TRUE.
078700     PERFORM 2830-COMPARAR-ORDEN THRU 2830-COMPARAR-ORDEN-FIN
078800-       VARYING WS-SUB-A FROM 1 BY 1
078900-         UNTIL WS-SUB-A > WS-CANT-CAND - 1.
079000
079100 2820-PASADA-ORDEN-FIN.
079200     EXIT.
079300
079400 2830-COMPARAR-ORDEN.
079500
079600     ADD 1 TO WS-SUB-A GIVING WS-SUB-B.
079700     IF WS-SCORE-EXT (WS-ORDEN (WS-SUB-B)) >
079800-       WS-SCORE-EXT (WS-ORDEN (WS-SUB-A))
079900        MOVE WS-ORDEN (WS-SUB-A)   TO WS-TEMP-ORDEN
080000        MOVE WS-ORDEN (WS-SUB-B)   TO WS-ORDEN (WS-SUB-A)
080100        MOVE WS-TEMP-ORDEN         TO WS-ORDEN (WS-SUB-B)
080200        SET HUBO-INTERCAMBIO TO TRUE
080300     END-IF.
080400
080500 2830-COMPARAR-ORDEN-FIN.
080600     EXIT.
080700
080800* -----------------------------------------------------------
080900* COPIA LOS RESULTADOS A LA TABLA DE SALIDA, YA EN EL ORDEN
081000* DE RANKING QUE DEJO 2800-ORDENAR-RESULTADOS.
081100 2700-COPIAR-DETALLE.
081200
081300     PERFORM 2710-COPIAR-FILA-DETALLE
081400-       THRU 2710-COPIAR-FILA-DETALLE-FIN
081500-       VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-CANT-CAND.
081600
081700 2700-COPIAR-DETALLE-FIN.
081800     EXIT.
081900
082000 2710-COPIAR-FILA-DETALLE.
082100
082200     MOVE WS-ORDEN (WS-I) TO WS-SUB-A.
082300
082400     MOVE WS-I                       TO LK-RES-RANK (WS-I).
082500     MOVE LK-CAND-ID (WS-SUB-A)      TO LK-RES-FWD-ID (WS-I).
082600     MOVE LK-CAND-NOMBRE (WS-SUB-A)  TO LK-RES-NAME (WS-I).
082700     MOVE WS-SCORE-EXT (WS-SUB-A)    TO LK-RES-SCORE (WS-I).
082800     MOVE LK-CAND-COSTO (WS-SUB-A)   TO LK-RES-COST (WS-I).
082900     MOVE LK-CAND-DIAS (WS-SUB-A)
083000-                    TO LK-RES-TIME-DAYS (WS-I).
083100     MOVE LK-CAND-CONFIABILIDAD (WS-SUB-A)
083200-                    TO LK-RES-RELIABILITY-PCT (WS-I).
083300     MOVE LK-CAND-TRACKING (WS-SUB-A)
083400-                    TO LK-RES-TRACKING (WS-I).
083500     MOVE WS-PESOS (1) TO LK-RES-COST-FACTOR (WS-I).
083600     MOVE WS-PESOS (2) TO LK-RES-TIME-FACTOR (WS-I).
083700     MOVE WS-PESOS (3) TO LK-RES-REL-FACTOR (WS-I).
083800     MOVE WS-SEP-IDEAL (WS-SUB-A)
083900-                    TO LK-RES-SEP-IDEAL (WS-I).
084000     MOVE WS-SEP-ANTI (WS-SUB-A)
084100-                    TO LK-RES-SEP-ANTI (WS-I).
084200
084300     PERFORM 2720-COPIAR-CONTRIB THRU 2720-COPIAR-CONTRIB-FIN
084400-       VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4.
084500     PERFORM 2730-COPIAR-SENS THRU 2730-COPIAR-SENS-FIN
084600-       VARYING WS-K FROM 1 BY 1 UNTIL WS-K > 6.
084700
084800 2710-COPIAR-FILA-DETALLE-FIN.
084900     EXIT.
085000
085100 2720-COPIAR-CONTRIB.
085200
085300     MOVE WS-CONTRIB (WS-SUB-A, WS-J)
085400-                    TO LK-RES-CONTRIB (WS-I, WS-J).
085500
085600 2720-COPIAR-CONTRIB-FIN.
085700     EXIT.
085800
085900 2730-COPIAR-SENS.
086000
086100     MOVE WS-SENS (WS-SUB-A, WS-K) TO LK-RES-SENS (WS-I, WS-K).
086200
086300 2730-COPIAR-SENS-FIN.
086400     EXIT.
086500
086600* -----------------------------------------------------------
086700* RUTINA COMUN DE RAIZ CUADRADA - METODO DE NEWTON-RAPHSON.
086800* PARTE DE UNA APROXIMACION INICIAL (LA MITAD DEL VALOR) Y
086900* MEJORA EN 12 PASADAS, MAS QUE SUFICIENTE PARA LA PRECISION
087000* DE 6 DECIMALES QUE MANEJAMOS EN TODO EL PROGRAMA.
087100 9000-RAIZ-CUADRADA.
087200
087300     IF WS-RAIZ-X = ZERO
087400        MOVE ZERO TO WS-RAIZ-R
087500     ELSE
087600        COMPUTE WS-RAIZ-R = WS-RAIZ-X / 2
087700        PERFORM 9010-ITERAR-RAIZ THRU 9010-ITERAR-RAIZ-FIN
087800-          VARYING WS-RAIZ-CONT FROM 1 BY 1
087900-            UNTIL WS-RAIZ-CONT > 12
088000     END-IF.
088100
088200 9000-RAIZ-CUADRADA-FIN.
088300     EXIT.
088400
088500 9010-ITERAR-RAIZ.
088600
088700     COMPUTE WS-RAIZ-R ROUNDED =
088800-       (WS-RAIZ-R + (WS-RAIZ-X / WS-RAIZ-R)) / 2.
088900
089000 9010-ITERAR-RAIZ-FIN.
089100     EXIT.
089200
089300* -----------------------------------------------------------
089400 3000-FINALIZAR-PROGRAMA.
089500
089600     CONTINUE.
089700
089800 3000-FINALIZAR-PROGRAMA-FIN.
089900     EXIT.
