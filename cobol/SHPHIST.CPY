000100*****************************************************************
000200* SHPHIST  -  HISTORICAL SHIPMENT RECORD LAYOUT
000300* ONE ROW PER COMPLETED OR IN-FLIGHT SHIPMENT, READ SEQUENTIALLY
000400* BY DCHANLZ TO BUILD THE CARRIER, ROUTE AND ROUTE/CARRIER
000500* ACCUMULATOR TABLES AND BY DCPRED01 AS THE SAMPLE POPULATION
000600* FOR THE DELIVERY-TIME/RELIABILITY PREDICTOR.  DATES
000700* ARE YYYYMMDD; A ZERO SHP-ACTUAL-DATE MEANS NOT YET DELIVERED.
000800*****************************************************************
000900
001000 01  WS-ENT-SHPHIST-REG.
001100     05  SHP-ID                        PIC X(10).
001200     05  SHP-CARRIER                   PIC X(20).
001300     05  SHP-ORIGIN                    PIC X(20).
001400     05  SHP-DEST                      PIC X(20).
001500     05  SHP-CATEGORY                  PIC X(20).
001600     05  SHP-WEIGHT-KG                 PIC 9(05)V99.
001700     05  SHP-VOLUME-CBM                PIC 9(03)V99.
001800     05  SHP-COST                      PIC 9(07)V99.
001900     05  SHP-EXPECTED-DAYS             PIC 9(03)V9.
002000     05  SHP-COLLECT-DATE              PIC 9(08).
002100* AAAA/MM/DD DEL RETIRO, PARA CALCULAR DIAS DE TRANSITO REAL.
002200     05  SHP-COLLECT-DATE-R REDEFINES SHP-COLLECT-DATE.
002300         10  SHP-COLLECT-YYYY          PIC 9(04).
002400         10  SHP-COLLECT-MM            PIC 9(02).
002500         10  SHP-COLLECT-DD            PIC 9(02).
002600     05  SHP-EXPECT-DATE               PIC 9(08).
002700     05  SHP-EXPECT-DATE-R REDEFINES SHP-EXPECT-DATE.
002800         10  SHP-EXPECT-YYYY           PIC 9(04).
002900         10  SHP-EXPECT-MM             PIC 9(02).
003000         10  SHP-EXPECT-DD             PIC 9(02).
003100     05  SHP-ACTUAL-DATE               PIC 9(08).
003200     05  SHP-ACTUAL-DATE-R REDEFINES SHP-ACTUAL-DATE.
003300         10  SHP-ACTUAL-YYYY           PIC 9(04).
003400         10  SHP-ACTUAL-MM             PIC 9(02).
003500         10  SHP-ACTUAL-DD             PIC 9(02).
003600     05  SHP-STATUS                    PIC X(12).
003700         88  SHP-STATUS-DELIVERED          VALUE "DELIVERED   ".
003800     05  SHP-ON-TIME                   PIC X(01).
003900         88  SHP-ENTREGO-EN-HORA           VALUE "Y".
004000     05  SHP-EMERG-GRADE               PIC X(08).
004100     05  FILLER                        PIC X(10).
