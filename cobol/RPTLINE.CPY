000100*****************************************************************
000200* RPTLINE  -  RECOMMENDATION / ANALYTICS REPORT PRINT LINES
000300* 132-COLUMN PRINT IMAGE LAYOUTS SHARED BY DCQRANK (NARRATIVE
000400* HALF OF THE REPORT, PER QUOTE REQUEST) AND DCHANLZ (ANALYTICS
000500* HALF - CARRIER PERFORMANCE, CARRIER RANKING AND PER-ROUTE
000600* RECOMMENDATION TABLES).  EACH 01 GROUP IS MOVED WHOLE TO
000700* WS-SAL-REPORTE AND WRITTEN; FIELDS NOT USED ON A GIVEN LINE
000800* ARE LEFT AS THEIR INITIALIZED VALUE (SPACES).
000900*****************************************************************
001000
001100* -------------------------------------------------------------
001200* TITULO GENERAL DEL REPORTE
001300 01  RPT-TITULO.
001400     05  FILLER                        PIC X(40) VALUE SPACES.
001500     05  FILLER                        PIC X(52)
001600              VALUE "DEEPCAL++  FREIGHT FORWARDER DECISION REPORT
001700     05  FILLER                        PIC X(40) VALUE SPACES.
001800
001900 01  RPT-SEPARADOR                     PIC X(132) VALUE ALL "-".
002000 01  RPT-DOBLE-SEPARADOR               PIC X(132) VALUE ALL "=".
002100 01  RPT-LINEA-BLANCO                  PIC X(132) VALUE SPACES.
002200
002300* -------------------------------------------------------------
002400* ENCABEZADO DE UN PEDIDO DE COTIZACION (BLOQUE POR REQUEST)
002500 01  RPT-ENCAB-PEDIDO.
002600     05  FILLER                        PIC X(10)
002700              VALUE "PEDIDO   :".
002800     05  RPT-EP-ORIGEN                 PIC X(20).
002900     05  FILLER                        PIC X(4) VALUE " -> ".
003000     05  RPT-EP-DESTINO                PIC X(20).
003100     05  FILLER                        PIC X(12)
003200              VALUE "  CARGA    :".
003300     05  RPT-EP-CARGA                  PIC X(12).
003400     05  FILLER                        PIC X(12)
003500              VALUE "  URGENCIA :".
003600     05  RPT-EP-URGENCIA               PIC X(08).
003700     05  FILLER                        PIC X(34) VALUE SPACES.
003800
003900* -------------------------------------------------------------
004000* CABECERA DEL RESUMEN GANADOR - CANTIDAD ANALIZADA Y GANADOR
004100 01  RPT-ENCAB-GANADOR.
004200     05  FILLER                        PIC X(28)
004300              VALUE "FORWARDERS ANALIZADOS......:".
004400     05  RPT-EG-CANTIDAD               PIC ZZ9.
004500     05  FILLER                        PIC X(10) VALUE SPACES.
004600     05  FILLER                        PIC X(14)
004700              VALUE "GANADOR......:".
004800     05  RPT-EG-NOMBRE                 PIC X(20).
004900     05  FILLER                        PIC X(10)
005000              VALUE "  SCORE   :".
005100     05  RPT-EG-SCORE                  PIC 9.999.
005200     05  FILLER                        PIC X(37) VALUE SPACES.
005300
005400* -------------------------------------------------------------
005500* RENGLON DE RANKING - RANGO, NOMBRE, ESTRELLAS, SCORE
005600 01  RPT-RANKING-LINEA.
005700     05  FILLER                        PIC X(4) VALUE SPACES.
005800     05  RPT-RL-RANGO                  PIC Z9.
005900     05  FILLER                        PIC X(3) VALUE " - ".
006000     05  RPT-RL-NOMBRE                 PIC X(20).
006100     05  FILLER                        PIC X(2) VALUE SPACES.
006200     05  RPT-RL-ESTRELLAS              PIC X(05).
006300     05  FILLER                        PIC X(3) VALUE SPACES.
006400     05  RPT-RL-SCORE                  PIC 9.999.
006500     05  FILLER                        PIC X(93) VALUE SPACES.
006600
006700* -------------------------------------------------------------
006800* RENGLONES DE COMENTARIO LIBRE (FORTALEZAS/DEBILIDADES/RECOM.)
006900 01  RPT-COMENTARIO-LINEA.
007000     05  FILLER                        PIC X(6) VALUE SPACES.
007100     05  RPT-CL-TEXTO                  PIC X(120).
007200     05  FILLER                        PIC X(6) VALUE SPACES.
007300
007400* -------------------------------------------------------------
007500* RENGLON DE COMPARACION CON EL SUBCAMPEON
007600 01  RPT-COMPARA-LINEA.
007700     05  FILLER                        PIC X(6) VALUE SPACES.
007800     05  FILLER                        PIC X(15)
007900              VALUE "VS SUBCAMPEON :".
008000     05  RPT-CP-NOMBRE                 PIC X(20).
008100     05  FILLER                        PIC X(3) VALUE SPACES.
008200     05  RPT-CP-COSTO-DELTA            PIC +ZZZ,ZZ9.99.
008300     05  FILLER                        PIC X(1) VALUE SPACES.
008400     05  RPT-CP-COSTO-TXT              PIC X(14).
008500     05  RPT-CP-DIAS-DELTA             PIC +ZZ9.9.
008600     05  FILLER                        PIC X(1) VALUE SPACES.
008700     05  RPT-CP-DIAS-TXT               PIC X(8).
008800     05  RPT-CP-REL-DELTA              PIC +ZZ9.9.
008900     05  FILLER                        PIC X(1) VALUE SPACES.
009000     05  RPT-CP-REL-TXT                PIC X(14).
009100     05  FILLER                        PIC X(26) VALUE SPACES.
009200
009300* -------------------------------------------------------------
009400* TABLA DE DESEMPENO POR TRANSPORTISTA - ENCABEZADO/DETALLE
009500 01  RPT-CARRIER-ENCAB.
009600     05  FILLER                        PIC X(20)
009700              VALUE "TRANSPORTISTA".
009800     05  FILLER                        PIC X(7) VALUE "TOTAL".
009900     05  FILLER                        PIC X(11) VALUE "ENTREGADO
010000     05  FILLER                        PIC X(8) VALUE "TASA %".
010100     05  FILLER                        PIC X(14) VALUE "COSTO PRO
010200     05  FILLER                        PIC X(12) VALUE "DIAS PROM
010300     05  FILLER                        PIC X(60) VALUE SPACES.
010400
010500 01  RPT-CARRIER-LINEA.
010600     05  RPT-CL-CARRIER                PIC X(20).
010700     05  RPT-CL-TOTAL                  PIC ZZZZ9.
010800     05  FILLER                        PIC X(2) VALUE SPACES.
010900     05  RPT-CL-ENTREGADOS             PIC ZZZZ9.
011000     05  FILLER                        PIC X(3) VALUE SPACES.
011100     05  RPT-CL-TASA                   PIC ZZ9.99.
011200     05  FILLER                        PIC X(3) VALUE SPACES.
011300     05  RPT-CL-COSTO                  PIC ZZZ,ZZ9.99.
011400     05  FILLER                        PIC X(3) VALUE SPACES.
011500     05  RPT-CL-DIAS                   PIC ZZ9.9.
011600     05  FILLER                        PIC X(56) VALUE SPACES.
011700
011800* RENGLON DE TOTAL DE CONTROL AL PIE DE LA TABLA DE TRANSPORT-
011900* ISTAS (SUMA DE EMBARQUES Y ENTREGADOS EN TODO EL ARCHIVO).
012000 01  RPT-CARRIER-TOTAL.
012100     05  FILLER                        PIC X(20)
012200              VALUE "TOTAL DE CONTROL".
012300     05  RPT-CT-TOTAL                  PIC ZZZZ9.
012400     05  FILLER                        PIC X(2) VALUE SPACES.
012500     05  RPT-CT-ENTREGADOS             PIC ZZZZ9.
012600     05  FILLER                        PIC X(83) VALUE SPACES.
012700
012800* -------------------------------------------------------------
012900* TABLA DE RANKING DE TRANSPORTISTAS
013000 01  RPT-RANKCAR-LINEA.
013100     05  RPT-RC-RANGO                  PIC Z9.
013200     05  FILLER                        PIC X(2) VALUE SPACES.
013300     05  RPT-RC-CARRIER                PIC X(20).
013400     05  FILLER                        PIC X(2) VALUE SPACES.
013500     05  RPT-RC-REL-RANGO              PIC Z9.
013600     05  FILLER                        PIC X(2) VALUE SPACES.
013700     05  RPT-RC-COSTO-RANGO            PIC Z9.
013800     05  FILLER                        PIC X(2) VALUE SPACES.
013900     05  RPT-RC-TIEMPO-RANGO           PIC Z9.
014000     05  FILLER                        PIC X(2) VALUE SPACES.
014100     05  RPT-RC-VOLUMEN-RANGO          PIC Z9.
014200     05  FILLER                        PIC X(2) VALUE SPACES.
014300     05  RPT-RC-SCORE                  PIC Z9.99.
014400     05  FILLER                        PIC X(83) VALUE SPACES.
014500
014600* -------------------------------------------------------------
014700* BLOQUE DE RECOMENDACION POR RUTA - ENCABEZADO Y TOP 3
014800 01  RPT-RUTA-ENCAB.
014900     05  FILLER                        PIC X(6) VALUE "RUTA :".
015000     05  RPT-RE-ORIGEN                 PIC X(20).
015100     05  FILLER                        PIC X(4) VALUE " -> ".
015200     05  RPT-RE-DESTINO                PIC X(20).
015300     05  FILLER                        PIC X(12)
015400              VALUE "  ESCENARIO:".
015500     05  RPT-RE-ESCENARIO              PIC X(16).
015600     05  FILLER                        PIC X(54) VALUE SPACES.
015700
015800 01  RPT-RUTA-LINEA.
015900     05  FILLER                        PIC X(4) VALUE SPACES.
016000     05  RPT-RL2-PUESTO                PIC 9.
016100     05  FILLER                        PIC X(3) VALUE " - ".
016200     05  RPT-RL2-CARRIER               PIC X(20).
016300     05  FILLER                        PIC X(12)
016400              VALUE "  SCORE    :".
016500     05  RPT-RL2-SCORE                 PIC ZZ9.99.
016600     05  FILLER                        PIC X(86) VALUE SPACES.
016700
016800* -------------------------------------------------------------
016900* TABLA DE PREDICCION DE ENTREGA - POR RUTA/TRANSPORTISTA,
017000* ARMADA POR DCHANLZ PARA 3700-PREDECIR-ENTREGA LLAMANDO A
017100* DCPRED01 UNA VEZ POR CADA PAR RUTA/TRANSPORTISTA HALLADO EN LA
017200* TABLA TRUTCAR.
017300 01  RPT-PRED-ENCAB.
017400     05  FILLER                        PIC X(20)
017500              VALUE "ORIGEN".
017600     05  FILLER                        PIC X(20)
017700              VALUE "DESTINO".
017800     05  FILLER                        PIC X(20)
017900              VALUE "TRANSPORTISTA".
018000     05  FILLER                        PIC X(8) VALUE "DIAS".
018100     05  FILLER                        PIC X(2) VALUE SPACES.
018200     05  FILLER                        PIC X(14)
018300              VALUE "RANGO DIAS".
018400     05  FILLER                        PIC X(2) VALUE SPACES.
018500     05  FILLER                        PIC X(9) VALUE "CONFIAB%".
018600     05  FILLER                        PIC X(37) VALUE SPACES.
018700
018800 01  RPT-PRED-LINEA.
018900     05  RPT-PD-ORIGEN                 PIC X(20).
019000     05  RPT-PD-DESTINO                PIC X(20).
019100     05  RPT-PD-CARRIER                PIC X(20).
019200     05  RPT-PD-DIAS-PRED              PIC ZZ9.9.
019300     05  FILLER                        PIC X(2) VALUE SPACES.
019400     05  RPT-PD-RANGO-MIN              PIC ZZ9.9.
019500     05  FILLER                        PIC X(3) VALUE " - ".
019600     05  RPT-PD-RANGO-MAX              PIC ZZ9.9.
019700     05  FILLER                        PIC X(2) VALUE SPACES.
019800     05  RPT-PD-CONFIAB-PCT            PIC ZZ9.99.
019900     05  FILLER                        PIC X(41) VALUE SPACES.
