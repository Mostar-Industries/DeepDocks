000100*****************************************************************
000200* PROGRAM.......: DCCAND01
000300* PURPOSE.......: CANDIDATE-FORWARDER BUILDER, CALLED BY DCQRANK.
000400* MATCHES THE REQUESTED ORIGIN/DESTINATION AGAINST THE ROUTE
000500* MASTER, JOINS RATE CARDS FOR THAT ROUTE AND CARGO TYPE TO THE
000600* FORWARDER MASTER, AND RETURNS THE CANDIDATE TABLE DCTOPS01
000700* WILL RANK.  WHEN NO ROUTE OR NO RATE CARD IS ON FILE IT LOADS
000800* THE FIXED 5-FORWARDER FALLBACK TABLE INSTEAD.
000900*****************************************************************
001000
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID. DCCAND01.
001300 AUTHOR. R. VILLALBA QUIROGA.
001400 INSTALLATION. DEEPCAL LOGISTICS DATA CENTER.
001500 DATE-WRITTEN. 03/17/1991.
001600 DATE-COMPILED.
001700 SECURITY. PUBLIC.
001800
001900*****************************************************************
002000* HISTORIAL DE CAMBIOS
002100* FECHA       AUTOR  TICKET     DESCRIPCION
002200* ----------  -----  ---------  ------------------------------
002300* 03/17/1991  RVQ    TKT-0091   ORIGINAL VERSION.
002400* 09/02/1991  MFC    TKT-0118   ADDED FALLBACK TABLE FOR ROUTES
002500*                               WITH NO RATE CARDS ON FILE.
002600* 01/14/1992  RVQ    TKT-0154   FIX: CARGO TYPE WAS NOT BEING
002700*                               COMPARED, ALL CARGO ON A ROUTE
002800*                               MATCHED.
002900* 06/30/1993  DAL    TKT-0203   DEFAULT RELIABILITY/TRACKING NOW
003000*                               APPLIED WHEN FORWARDER ROW IS
003100*                               BLANK.
003200* 11/11/1994  MFC    TKT-0247   RAISED RATE CARD TABLE TO 500
003300*                               ROWS.
003400* 02/09/1996  JPS    TKT-0299   FALLBACK TABLE NO LONGER
003500*                               OVERWRITES A PARTIAL CANDIDATE
003600*                               LIST FOUND ON FILE.
003700* 08/21/1998  LTN    TKT-Y2K11  Y2K REVIEW - NO 2-DIGIT YEAR
003800*                               FIELDS IN THIS PROGRAM. NO CHANGE
003900*                               MADE.
004000* 05/05/2001  RVQ    TKT-0355   FORWARDER TABLE RAISED TO 50
004100*                               ROWS.
004200* 10/18/2004  HGO    TKT-0402   ROUTE TABLE RAISED TO 100 ROWS.
004250* 03/11/2008  NRB    TKT-0447   ROUTE AND RATE-CARD ROW MATCHES
004260*                               NOW COMPARE A SINGLE COMBINED
004270*                               KEY (SEE 1310/1410) INSTEAD OF
004280*                               TWO SEPARATE EQUALITY TESTS -
004290*                               SAME TECHNIQUE ALREADY USED ON
004300*                               THE RATECARD/RTEMAST FILES.
004310*****************************************************************
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000* NO FILE-CONTROL - THIS PROGRAM WORKS ENTIRELY ON TABLES
005100* PASSED IN BY THE CALLER AND HANDS BACK ITS ANSWER THROUGH
005200* LINKAGE ONLY, THE SAME AS ANY OTHER DEEPCAL SUBPROGRAM CALLED
005250* OFF THE MAIN QUOTE-RANKING DRIVER.
005300
005400 DATA DIVISION.
005500 WORKING-STORAGE SECTION.
005600
005700* -------------------------------------------------------------
005800* BANDERAS DE TRABAJO
005900 01  WS-BANDERAS.
006000     05  WS-RUTA-HALLADA               PIC X(01) VALUE "N".
006100         88  RUTA-SI-HALLADA               VALUE "S".
006200         88  RUTA-NO-HALLADA               VALUE "N".
006300     05  WS-FWD-HALLADO                PIC X(01) VALUE "N".
006400         88  FWD-SI-HALLADO                VALUE "S".
006500         88  FWD-NO-HALLADO                VALUE "N".
006600
006700 77  WS-RUTA-ID-HALLADA                 PIC X(06) VALUE SPACES.
006800 77  WS-DIAS-RUTA-HALLADA               PIC 9(03) VALUE ZEROES.
006900 77  WS-SUB-TARIFA                 PIC 9(04) COMP VALUE ZERO.
007000 77  WS-SUB-FWD                    PIC 9(03) COMP VALUE ZERO.
007050
007060* -------------------------------------------------------------
007070* AREA DE TRABAJO PARA COMPARAR ORIGEN+DESTINO DE LA FILA DE
007080* RUTA CONTRA EL PEDIDO CON UNA SOLA IGUALDAD, EN VEZ DE DOS
007090* (VER 1310-COMPARAR-RUTA).
007100 01  WS-RUTA-COR-TRABAJO.
007110     05  WS-RUTA-COR-ORIGEN            PIC X(20).
007120     05  WS-RUTA-COR-DESTINO           PIC X(20).
007130
007140 01  WS-RUTA-COR-UNION REDEFINES WS-RUTA-COR-TRABAJO.
007150     05  WS-RUTA-COR-CLAVE             PIC X(40).
007160
007170* AREA DE TRABAJO PARA COMPARAR RUTA+CARGA DE LA FILA DE TARIFA
007180* CONTRA EL PEDIDO CON UNA SOLA IGUALDAD (VER 1410-EVALUAR-
007190* TARIFA).
007200 01  WS-TARIFA-COR-TRABAJO.
007210     05  WS-TARIFA-COR-RUTA            PIC X(06).
007220     05  WS-TARIFA-COR-CARGA           PIC X(12).
007230
007240 01  WS-TARIFA-COR-UNION REDEFINES WS-TARIFA-COR-TRABAJO.
007250     05  WS-TARIFA-COR-CLAVE           PIC X(18).
007252
007254* MISMA CLAVE, ARMADA DEL LADO DEL PEDIDO (RUTA HALLADA + CARGA
007256* SOLICITADA) PARA COMPARARLA CONTRA WS-TARIFA-COR-CLAVE.
007258 01  WS-PEDIDO-COR-TRABAJO.
007260     05  WS-PEDIDO-COR-RUTA            PIC X(06).
007262     05  WS-PEDIDO-COR-CARGA           PIC X(12).
007264
007266 01  WS-PEDIDO-COR-UNION REDEFINES WS-PEDIDO-COR-TRABAJO.
007268     05  WS-PEDIDO-COR-CLAVE           PIC X(18).
007269
007270* -------------------------------------------------------------
007280* TABLA FIJA DE RESPALDO (FALLBACK) - 5 FORWARDERS DE PLAZA
007400* USADA CUANDO NO HAY RUTA O NO HAY TARIFA PARA LA CARGA.
007500 01  WS-TABLA-FALLBACK.
007600     05  FILLER PIC X(45) VALUE
007700         "AFRLOG" & "AFRICALOGISTICS      " & "12000014085Y".
007800     05  FILLER PIC X(45) VALUE
007900         "GLOFRT" & "GLOBALFREIGHT        " & "09500018078N".
008000     05  FILLER PIC X(45) VALUE
008100         "EXPSHP" & "EXPRESSSHIP          " & "14500010092Y".
008200     05  FILLER PIC X(45) VALUE
008300         "TRANSA" & "TRANSAFRICA          " & "11000015082Y".
008400     05  FILLER PIC X(45) VALUE
008500         "FASTCG" & "FASTCARGO            " & "13500012088N".
008600
008700* VISTA TABULAR DE LA MISMA CONSTANTE, PARA RECORRERLA CON UN
008800* INDICE AL ARMAR LK-TABLA-CANDIDATOS.
008900 01  WS-FALLBACK-TABLA REDEFINES WS-TABLA-FALLBACK.
009000     05  WS-FB-FILA OCCURS 5 TIMES INDEXED BY WS-IDX-FB.
009100         10  WS-FB-ID                  PIC X(06).
009200         10  WS-FB-NOMBRE              PIC X(20).
009300         10  WS-FB-COSTO               PIC 9(07)V99.
009400         10  WS-FB-DIAS                PIC 9(03)V9.
009500         10  WS-FB-CONFIABILIDAD       PIC 9V9(04).
009600         10  WS-FB-TRACKING            PIC X(01).
009700
009800 LINKAGE SECTION.
009900
010000 01  LK-ENTRADA.
010100     05  LK-ENT-ORIGEN                 PIC X(20).
010200     05  LK-ENT-DESTINO                PIC X(20).
010300     05  LK-ENT-CARGA                  PIC X(12).
010320
010340* CLAVE COMBINADA ORIGEN+DESTINO DEL PEDIDO, DE USO ANALOGO A
010360* WS-RUTA-COR-UNION MAS ARRIBA, PARA 1310-COMPARAR-RUTA.
010380 01  LK-ENT-CORREDOR REDEFINES LK-ENTRADA.
010390     05  LK-ENT-COR-CLAVE              PIC X(40).
010395     05  FILLER                        PIC X(12).
010400
010500     COPY RTETAB.
010600     COPY RCTAB.
010700     COPY FWDTAB.
010800     COPY CANDTAB.
010900
011000 PROCEDURE DIVISION USING LK-ENTRADA, WS-TABLA-RUTAS,
011100-        WS-TABLA-TARIFAS, WS-TABLA-FWD, LK-TABLA-CANDIDATOS.
011200
011300     PERFORM 1000-INICIAR-PROGRAMA
011400-       THRU 1000-INICIAR-PROGRAMA-FIN.
011500     PERFORM 2000-PROCESAR-PROGRAMA
011600-       THRU 2000-PROCESAR-PROGRAMA-FIN.
011700     PERFORM 3000-FINALIZAR-PROGRAMA
011800-       THRU 3000-FINALIZAR-PROGRAMA-FIN.
011900
012000     EXIT PROGRAM.
012100
012200 1000-INICIAR-PROGRAMA.
012300
012400     INITIALIZE LK-TABLA-CANDIDATOS.
012500     SET RUTA-NO-HALLADA  TO TRUE.
012600     SET FWD-NO-HALLADO   TO TRUE.
012700
012800 1000-INICIAR-PROGRAMA-FIN.
012900     EXIT.
013000
013100* ---------------------------------------------------------------
013200 2000-PROCESAR-PROGRAMA.
013300
013400     PERFORM 1300-BUSCAR-RUTA
013500-       THRU 1300-BUSCAR-RUTA-FIN.
013600
013700     IF RUTA-SI-HALLADA
013800        PERFORM 1400-ARMAR-CANDIDATOS
013900-          THRU 1400-ARMAR-CANDIDATOS-FIN
014000     END-IF.
014100
014200*    *** SIN RUTA O SIN TARIFAS PARA LA CARGA - USAR RESPALDO
014300     IF RUTA-NO-HALLADA OR LK-CANT-CANDIDATOS = ZERO
014400        PERFORM 1500-CARGAR-FALLBACK
014500-          THRU 1500-CARGAR-FALLBACK-FIN
014600     END-IF.
014700
014800 2000-PROCESAR-PROGRAMA-FIN.
014900     EXIT.
015000
015100* ---------------------------------------------------------------
015200* RECORRE LA TABLA DE RUTAS BUSCANDO ORIGEN Y DESTINO IGUALES
015300* A LOS DEL PEDIDO.  TABLA CHICA (100 FILAS) - RECORRIDO LINEAL.
015400 1300-BUSCAR-RUTA.
015500
015600     SET WS-IDX-RUTA TO 1.
015700     PERFORM 1310-COMPARAR-RUTA THRU 1310-COMPARAR-RUTA-FIN
015800-       VARYING WS-IDX-RUTA FROM 1 BY 1
015900-         UNTIL WS-IDX-RUTA > WS-CANT-RUTAS
016000-            OR RUTA-SI-HALLADA.
016100
016200 1300-BUSCAR-RUTA-FIN.
016300     EXIT.
016400
016500 1310-COMPARAR-RUTA.
016520
016540     MOVE TRT-ORIGEN (WS-IDX-RUTA)  TO WS-RUTA-COR-ORIGEN.
016560     MOVE TRT-DESTINO (WS-IDX-RUTA) TO WS-RUTA-COR-DESTINO.
016600
016700     IF WS-RUTA-COR-CLAVE = LK-ENT-COR-CLAVE
016900        SET RUTA-SI-HALLADA        TO TRUE
017000        MOVE TRT-ID (WS-IDX-RUTA)  TO WS-RUTA-ID-HALLADA
017100        MOVE TRT-DIAS-TRANSITO (WS-IDX-RUTA)
017200-                                  TO WS-DIAS-RUTA-HALLADA
017300        IF WS-DIAS-RUTA-HALLADA = ZERO
017400           MOVE 15 TO WS-DIAS-RUTA-HALLADA
017500        END-IF
017600     END-IF.
017700
017800 1310-COMPARAR-RUTA-FIN.
017900     EXIT.
018000
018100* ---------------------------------------------------------------
018200* RECORRE TODA LA TABLA DE TARIFAS - PUEDE HABER VARIOS
018300* FORWARDERS COTIZANDO LA MISMA RUTA Y CARGA.
018400 1400-ARMAR-CANDIDATOS.
018500
018600     PERFORM 1410-EVALUAR-TARIFA THRU 1410-EVALUAR-TARIFA-FIN
018700-       VARYING WS-SUB-TARIFA FROM 1 BY 1
018800-         UNTIL WS-SUB-TARIFA > WS-CANT-TARIFAS
018900-            OR LK-CANT-CANDIDATOS > 9.
019000
019100 1400-ARMAR-CANDIDATOS-FIN.
019200     EXIT.
019300
019400 1410-EVALUAR-TARIFA.
019420
019440     MOVE TRC-RUTA-ID (WS-SUB-TARIFA) TO WS-TARIFA-COR-RUTA.
019460     MOVE TRC-CARGA (WS-SUB-TARIFA)   TO WS-TARIFA-COR-CARGA.
019480     MOVE WS-RUTA-ID-HALLADA          TO WS-PEDIDO-COR-RUTA.
019490     MOVE LK-ENT-CARGA                TO WS-PEDIDO-COR-CARGA.
019500
019600     IF WS-TARIFA-COR-CLAVE = WS-PEDIDO-COR-CLAVE
019800        PERFORM 1420-BUSCAR-FWD THRU 1420-BUSCAR-FWD-FIN
019900        PERFORM 1430-AGREGAR-CANDIDATO
020000-          THRU 1430-AGREGAR-CANDIDATO-FIN
020100     END-IF.
020200
020300 1410-EVALUAR-TARIFA-FIN.
020400     EXIT.
020500
020600* ---------------------------------------------------------------
020700* BUSCA EL FORWARDER DE LA TARIFA ACTUAL; SI NO ESTA EN EL
020800* MAESTRO SE APLICAN LOS VALORES POR DEFECTO (0.80 / N).
020900 1420-BUSCAR-FWD.
021000
021100     SET FWD-NO-HALLADO TO TRUE.
021200     SET WS-IDX-FWD TO 1.
021300     PERFORM 1425-COMPARAR-FWD THRU 1425-COMPARAR-FWD-FIN
021400-       VARYING WS-IDX-FWD FROM 1 BY 1
021500-         UNTIL WS-IDX-FWD > WS-CANT-FWD
021600-            OR FWD-SI-HALLADO.
021700
021800 1420-BUSCAR-FWD-FIN.
021900     EXIT.
022000
022100 1425-COMPARAR-FWD.
022200
022300     IF TFW-ID (WS-IDX-FWD) = TRC-FWD-ID (WS-SUB-TARIFA)
022400        SET FWD-SI-HALLADO TO TRUE
022500     END-IF.
022600
022700 1425-COMPARAR-FWD-FIN.
022800     EXIT.
022900
023000 1430-AGREGAR-CANDIDATO.
023100
023200     ADD 1 TO LK-CANT-CANDIDATOS.
023300     SET LK-IDX-CAND TO LK-CANT-CANDIDATOS.
023400     MOVE TRC-FWD-ID (WS-SUB-TARIFA)
023500-                       TO LK-CAND-ID (LK-IDX-CAND).
023600     MOVE TRC-COSTO-BASE (WS-SUB-TARIFA)
023700-                       TO LK-CAND-COSTO (LK-IDX-CAND).
023800     MOVE WS-DIAS-RUTA-HALLADA
023900-                       TO LK-CAND-DIAS (LK-IDX-CAND).
024000
024100     IF FWD-SI-HALLADO
024200        MOVE TFW-NOMBRE (WS-IDX-FWD)
024300-                       TO LK-CAND-NOMBRE (LK-IDX-CAND)
024400        MOVE TFW-CONFIABILIDAD (WS-IDX-FWD)
024500-                       TO LK-CAND-CONFIABILIDAD (LK-IDX-CAND)
024600        MOVE TFW-TRACKING (WS-IDX-FWD)
024700-                       TO LK-CAND-TRACKING (LK-IDX-CAND)
024800     ELSE
024900        MOVE TRC-FWD-ID (WS-SUB-TARIFA)
025000-                       TO LK-CAND-NOMBRE (LK-IDX-CAND)
025100        MOVE .8000      TO LK-CAND-CONFIABILIDAD (LK-IDX-CAND)
025200        MOVE "N"        TO LK-CAND-TRACKING (LK-IDX-CAND)
025300     END-IF.
025400
025500 1430-AGREGAR-CANDIDATO-FIN.
025600     EXIT.
025700
025800* ---------------------------------------------------------------
025900* TABLA FIJA DE 5 FORWARDERS DE PLAZA - SE USA CUANDO NO HAY
026000* RUTA CARGADA O LA RUTA NO TIENE TARIFA PARA ESTA CARGA.
026100 1500-CARGAR-FALLBACK.
026200
026300     INITIALIZE LK-TABLA-CANDIDATOS.
026400     PERFORM 1510-COPIAR-FALLBACK THRU 1510-COPIAR-FALLBACK-FIN
026500-       VARYING WS-IDX-FB FROM 1 BY 1 UNTIL WS-IDX-FB > 5.
026600
026700 1500-CARGAR-FALLBACK-FIN.
026800     EXIT.
026900
027000 1510-COPIAR-FALLBACK.
027100
027200     ADD 1 TO LK-CANT-CANDIDATOS.
027300     SET LK-IDX-CAND TO LK-CANT-CANDIDATOS.
027400     MOVE WS-FB-ID (WS-IDX-FB)
027500-                    TO LK-CAND-ID (LK-IDX-CAND).
027600     MOVE WS-FB-NOMBRE (WS-IDX-FB)
027700-                    TO LK-CAND-NOMBRE (LK-IDX-CAND).
027800     MOVE WS-FB-COSTO (WS-IDX-FB)
027900-                    TO LK-CAND-COSTO (LK-IDX-CAND).
028000     MOVE WS-FB-DIAS (WS-IDX-FB)
028100-                    TO LK-CAND-DIAS (LK-IDX-CAND).
028200     MOVE WS-FB-CONFIABILIDAD (WS-IDX-FB)
028300-                    TO LK-CAND-CONFIABILIDAD (LK-IDX-CAND).
028400     MOVE WS-FB-TRACKING (WS-IDX-FB)
028500-                    TO LK-CAND-TRACKING (LK-IDX-CAND).
028600
028700 1510-COPIAR-FALLBACK-FIN.
028800     EXIT.
028900
029000* ---------------------------------------------------------------
029100 3000-FINALIZAR-PROGRAMA.
029200
029300 3000-FINALIZAR-PROGRAMA-FIN.
029400     EXIT.
