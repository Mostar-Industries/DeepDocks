000100*****************************************************************
000200* RUTCAR   -  DESEMPENO POR RUTA Y TRANSPORTISTA, TABLA EN MEMORIA
000300* UNA FILA POR CADA COMBINACION ORIGEN/DESTINO/TRANSPORTISTA QUE
000400* APARECE EN EL ARCHIVO HISTORICO.  ARMADA POR DCHANLZ PARA
000500* 2700-ACUM-RUTA; ES LA BASE DE LA RECOMENDACION POR RUTA Y
000600* DE LA PREDICCION DE ENTREGA (VER 3700-PREDECIR-ENTREGA).
000700* TRX-TCR-IDX QUEDA APUNTANDO A LA FILA DEL TRANSPORTISTA EN
000800* WS-TABLA-TRANSPORT (CARTAB) DESDE EL MOMENTO EN QUE SE DA DE
000900* ALTA LA FILA, PARA NO TENER QUE BUSCARLO DE NUEVO AL ARMAR LA
000950* RECOMENDACION DE RUTA.
001000*****************************************************************
001100
001200 01  WS-TABLA-RUTA-CARRIER.
001300     05  WS-CANT-TRX                   PIC 9(03) COMP.
001400     05  WS-TRX-FILA OCCURS 300 TIMES
001500                    INDEXED BY WS-IDX-TRX.
001600         10  TRX-ORIGEN                PIC X(20).
001700         10  TRX-DESTINO               PIC X(20).
001800         10  TRX-CARRIER               PIC X(20).
001900         10  TRX-TCR-IDX               PIC 9(02) COMP.
002000         10  TRX-TOTAL                 PIC 9(05) COMP.
002100         10  TRX-ENTREGADOS            PIC 9(05) COMP.
002200         10  TRX-TASA-ENTREGA          PIC 9V9(04).
002300         10  TRX-CANT-COSTO            PIC 9(05) COMP.
002400         10  TRX-SUMA-COSTO            PIC 9(09)V99 COMP-3.
002500         10  TRX-COSTO-PROM            PIC 9(07)V99.
002600         10  TRX-CANT-DIAS             PIC 9(05) COMP.
002700         10  TRX-SUMA-DIAS             PIC 9(07)V9 COMP-3.
002800         10  TRX-DIAS-PROM             PIC 9(03)V9.
002900
003000* BLOQUE CRUDO, PARA INICIALIZAR TODA LA TABLA DE UN SOLO MOVE.
003100 01  WS-TRX-BLOQUE REDEFINES WS-TABLA-RUTA-CARRIER.
003200     05  FILLER                        PIC X(03).
003300     05  WS-TRX-CRUDO                  PIC X(35700).
