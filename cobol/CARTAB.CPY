000100*****************************************************************
000200* CARTAB   -  DESEMPENO POR TRANSPORTISTA, TABLA EN MEMORIA
000300* ACUMULA, POR CADA TRANSPORTISTA QUE APARECE EN EL ARCHIVO
000400* HISTORICO, LA CANTIDAD DE EMBARQUES, LA CANTIDAD ENTREGADA, LA
000500* SUMA DE COSTOS Y DE DIAS DE TRANSITO Y LOS RANGOS DEL RANKING.
000600* ARMADA POR DCHANLZ PARA 2600-ACUM-TRANSPORTISTA A PARTIR DE
000700* WS-TABLA-EMBARQUES; LOS PROMEDIOS Y RANGOS SE COMPLETAN RECIEN
000800* AL TERMINAR EL BARRIDO (VER 2800-FINALIZAR-TRANSPORTISTAS Y
000900* 3000-RANKING-TRANSPORTISTAS).
001000*****************************************************************
001100
001200 01  WS-TABLA-TRANSPORT.
001300     05  WS-CANT-TCR                   PIC 9(02) COMP.
001400     05  WS-TCR-FILA OCCURS 50 TIMES
001500                    INDEXED BY WS-IDX-TCR.
001600         10  TCR-NOMBRE                PIC X(20).
001700         10  TCR-TOTAL                 PIC 9(05) COMP.
001800         10  TCR-ENTREGADOS            PIC 9(05) COMP.
001900         10  TCR-TASA-ENTREGA          PIC 9V9(04).
002000         10  TCR-CANT-COSTO            PIC 9(05) COMP.
002100         10  TCR-SUMA-COSTO            PIC 9(09)V99 COMP-3.
002200         10  TCR-COSTO-PROM            PIC 9(07)V99.
002300         10  TCR-CANT-DIAS             PIC 9(05) COMP.
002400         10  TCR-SUMA-DIAS             PIC 9(07)V9 COMP-3.
002500         10  TCR-DIAS-PROM             PIC 9(03)V9.
002600         10  TCR-RANGO-CONFIAB         PIC 9(02) COMP.
002700         10  TCR-RANGO-COSTO           PIC 9(02) COMP.
002800         10  TCR-RANGO-TIEMPO          PIC 9(02) COMP.
002900         10  TCR-RANGO-VOLUMEN         PIC 9(02) COMP.
003000         10  TCR-SCORE-GRAL            PIC 9(02)V9(03) COMP-3.
003100         10  TCR-RANGO-GRAL            PIC 9(02) COMP.
003200
003300* SENTINELAS DE COSTO/DIAS FALTANTE (SIN EMBARQUES CON COSTO O
003400* SIN EMBARQUES CON AMBAS FECHAS) - EL MAXIMO REPRESENTABLE DE
003500* CADA CAMPO, PARA QUE ORDENEN SIEMPRE AL FINAL DEL RANKING.
003600 01  WS-SENTINELA-COSTO                PIC 9(07)V99 VALUE 9999999.99.
003700 01  WS-SENTINELA-DIAS                 PIC 9(03)V9 VALUE 999.9.
003800
003900* BLOQUE CRUDO, PARA INICIALIZAR TODA LA TABLA DE UN SOLO MOVE.
004000 01  WS-TCR-BLOQUE REDEFINES WS-TABLA-TRANSPORT.
004100     05  FILLER                        PIC X(02).
004200     05  WS-TCR-CRUDO                  PIC X(4600).
